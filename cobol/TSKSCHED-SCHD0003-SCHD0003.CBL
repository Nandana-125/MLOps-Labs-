000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N       *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     SCHD0003.
000600 AUTHOR.         RAYMOND M. MACLIN.
000700 INSTALLATION.   MDPC - BATCH SCHEDULING UNIT.
000800 DATE-WRITTEN.   09/08/1987.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       NONE.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*          MDPC BATCH SCHEDULING UNIT - IN-HOUSE STAFF           *
001400*              DISTRIBUTION: MDPC INTERNAL USE ONLY              *
001500*----------------------------------------------------------------*
001600*    PROGRAM-ID..: SCHD0003.                                    *
001700*    ANALYST.....: RAYMOND M. MACLIN                            *
001800*    PROGRAMMER..: RAYMOND M. MACLIN                            *
001900*    DATE........: 09/08/1987                                   *
002000*----------------------------------------------------------------*
002100*    PROJECT.....: TASK SCHEDULING BATCH - TSKSCHED             *
002200*----------------------------------------------------------------*
002300*    GOAL........: STEP 3 OF 4. READ THE TOPOLOGICALLY ORDERED  *
002400*                  WORK FILE AND PLACE EACH TASK INTO THE DAILY *
002500*                  WORK WINDOW, CLIPPING OUT BLOCKED INTERVALS, *
002600*                  SPLITTING ACROSS SEGMENTS AND DAYS AS NEEDED.*
002700*----------------------------------------------------------------*
002800*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK    *
002900*                   FILE0003        00160       SCHDWK01        *
003000*                   FILE0004        00160       SCHDWK01        *
003100*                   FILE0005        00160       SCHDWK01        *
003200*----------------------------------------------------------------*
003300*    TABLE DB2...:  NONE.                                       *
003400*----------------------------------------------------------------*
003500*    CHANGE LOG...:
003600*    DATE       BY   TICKET    DESCRIPTION
003700*    ---------- ---- --------- ------------------------------
003800*    1987-08-09 RMM  TS-0003   ORIGINAL VERSION - SINGLE-SEGMENT
003900*                              PLACEMENT ONLY, NO BLOCKED-TIME
004000*                              CLIPPING YET.                      TS-0003
004100*    1988-03-02 RMM  TS-0015   ADDED BLOCKED-INTERVAL CLIPPING -
004200*                              A TASK CAN NOW SPLIT ACROSS
004300*                              SEGMENTS OF THE SAME DAY.          TS-0015
004400*    1989-05-22 JCS  TS-0029   DAY ROLL-FORWARD RULE ADDED -
004500*                              CURSOR JUMPS TO WINDOW END + 1
004600*                              MINUTE WHEN A DAY HAS NO ROOM LEFT.TS-0029
004700*    1993-10-14 LPS  TS-0063   WINDOW SELECTION RULE CORRECTED -
004800*                              ONLY A CURSOR AT/BEFORE TODAY'S
004900*                              WINDOW START MAY USE TODAY'S
005000*                              WINDOW; ANY LATER CURSOR, EVEN ONE
005100*                              STILL INSIDE TODAY'S WINDOW, ROLLS
005200*                              TO TOMORROW FOR THE NEXT TASK.     TS-0063
005300*    1999-01-08 LPS  TS-0099   Y2K - ALL TIMESTAMPS AND THE DAY
005400*                              ROLL-FORWARD ARITHMETIC CARRY A
005500*                              FULL 4-DIGIT YEAR (9(14)); MONTH-
005600*                              LENGTH TABLE NOW LEAP-YEAR AWARE.  TS-0099
005700*    2003-09-30 JCS  TS-0142   WORK FILES WIDENED TO 160 BYTES
005800*                              TO MATCH BOOK SCHDWK01.            TS-0142
005900*    2006-06-02 RMM  TS-0161   FILE0005 ADDED SO THE REPORT
006000*                              BUILDER NO LONGER HAS TO REREAD
006100*                              FILE0003 FOR TITLE/DEADLINE.       TS-0161
006110*    2010-02-08 LPS  TS-0195   WORK WINDOW START NOW CHECKED      TS-0195
006120*                              AGAINST END ON LOAD BEFORE THE     TS-0195
006130*                              CURSOR IS SET.                     TS-0195
006200*----------------------------------------------------------------*
006300*================================================================*
006400*           E N V I R O N M E N T      D I V I S I O N          *
006500*================================================================*
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SPECIAL-NAMES.
006900      C01 IS TOP-OF-FORM.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT FILE0003      ASSIGN TO UTS-S-FILE0003
007300      ORGANIZATION IS     SEQUENTIAL
007400      ACCESS MODE  IS     SEQUENTIAL
007500      FILE STATUS  IS     WRK-FS-FILE0003.
007600     SELECT FILE0004      ASSIGN TO UTS-S-FILE0004
007700      ORGANIZATION IS     SEQUENTIAL
007800      ACCESS MODE  IS     SEQUENTIAL
007900      FILE STATUS  IS     WRK-FS-FILE0004.
008000     SELECT FILE0005      ASSIGN TO UTS-S-FILE0005
008100      ORGANIZATION IS     SEQUENTIAL
008200      ACCESS MODE  IS     SEQUENTIAL
008300      FILE STATUS  IS     WRK-FS-FILE0005.
008400*================================================================*
008500*                  D A T A      D I V I S I O N                 *
008600*================================================================*
008700 DATA DIVISION.
008800 FILE SECTION.
008900*
009000 FD FILE0003
009100     RECORDING MODE IS F
009200     LABEL RECORD   IS STANDARD
009300     BLOCK CONTAINS 00 RECORDS.
009400 01 FD-REG-FILE0003   PIC X(160).
009500 FD FILE0004
009600     RECORDING MODE IS F
009700     LABEL RECORD   IS STANDARD
009800     BLOCK CONTAINS 00 RECORDS.
009900 01 FD-REG-FILE0004   PIC X(160).
010000 FD FILE0005
010100     RECORDING MODE IS F
010200     LABEL RECORD   IS STANDARD
010300     BLOCK CONTAINS 00 RECORDS.
010400 01 FD-REG-FILE0005   PIC X(160).
010500*----------------------------------------------------------------*
010600*                  WORKING-STORAGE SECTION                      *
010700*----------------------------------------------------------------*
010800 WORKING-STORAGE SECTION.
010900 77  WRK-FILE0003-REGS-COUNTER           PIC 9(04) COMP VALUE
011000                                                      ZEROS.
011100 77  WRK-ORDER-COUNT                     PIC 9(04) COMP VALUE
011200                                                      ZEROS.
011300 77  WRK-BLK-COUNT                       PIC 9(04) COMP VALUE
011400                                                      ZEROS.
011500 77  WRK-BLOCK-COUNT                     PIC 9(04) COMP VALUE
011600                                                      ZEROS.
011700 77  WRK-FILE0003-EOF                    PIC X(03) VALUE
011800                                                      SPACES.
011810     88  WRK-FILE0003-EOF-YES             VALUE 'END'.
011900*DATA FOR ERROR LOG:
012000 01  WRK-ERROR-LOG.
012100     03  WRK-PROGRAM                     PIC X(08) VALUE
012200                                                     'SCHD0003'.
012300     03  WRK-ERROR-MSG                   PIC X(120) VALUE
012400                                                      SPACES.
012500     03  WRK-ERROR-CODE                  PIC X(30) VALUE
012600                                                     SPACES.
012700     03  WRK-ERROR-DATE                  PIC X(10) VALUE
012800                                                     SPACES.
012900     03  WRK-ERROR-TIME                  PIC X(08) VALUE
013000                                                     SPACES.
013100     03  FILLER                          PIC X(04) VALUE
013200                                                     SPACES.
013300*ABENDING PROGRAM:
013400 77  WRK-ABEND-PGM                       PIC X(08) VALUE
013500                                                     'SCHDABND'.
013600 01  WRK-FILE-STATUS.
013700     03  WRK-FS-FILE0003                 PIC 9(02) VALUE
013800                                                     ZEROS.
013900     03  WRK-FS-FILE0004                 PIC 9(02) VALUE
014000                                                     ZEROS.
014100     03  WRK-FS-FILE0005                 PIC 9(02) VALUE
014200                                                     ZEROS.
014300     03  FILLER                          PIC X(04) VALUE
014400                                                     SPACES.
014500 01  WRK-FILE0003-REC.
014600     COPY 'SCHDWK01'.
014700 01  WRK-FILE0004-REC.
014800     COPY 'SCHDWK01'.
014900 01  WRK-FILE0005-REC.
015000     COPY 'SCHDWK01'.
015100*HEADER WORK AREA - PLANNING START AND WORK WINDOW, LOADED
015200*FROM FILE0003 AND PASSED THROUGH UNCHANGED TO FILE0005.
015300 01  WRK-HEADER.
015400     05  WRK-H-PLAN-START                PIC 9(14) VALUE
015500                                                    ZEROS.
015600     05  WRK-H-WW-START-HH               PIC 9(02) VALUE
015700                                                    ZEROS.
015800     05  WRK-H-WW-START-MM               PIC 9(02) VALUE
015900                                                    ZEROS.
016000     05  WRK-H-WW-END-HH                 PIC 9(02) VALUE
016100                                                    ZEROS.
016200     05  WRK-H-WW-END-MM                 PIC 9(02) VALUE
016300                                                    ZEROS.
016400     05  FILLER                          PIC X(13) VALUE
016500                                                    SPACES.
016510*A VIEW OF WRK-HEADER'S WORK-WINDOW HH/MM PAIRS AS TWO 4-DIGIT
016520*HHMM NUMBERS, USED BY 2200 TO CHECK THE WINDOW START PRECEDES
016530*THE WINDOW END.
016540 01  WRK-H-WINDOW-VIEW REDEFINES WRK-HEADER.
016550     05  FILLER                          PIC X(14).
016560     05  WRK-H-WINSTART-HHMM             PIC 9(04).
016570     05  WRK-H-WINEND-HHMM               PIC 9(04).
016580     05  FILLER                          PIC X(13).
016600*BLOCKED-INTERVAL TABLE (20 ENTRIES, SAFE WORKING LIMIT) - HELD
016700*HERE ONLY SO EVERY SEGMENT CALCULATION CAN SEE THE FULL LIST.
016800 01  WRK-BLOCKED-TABLE.
016900     05  WRK-BLK-ENTRY OCCURS 20 TIMES
017000                       INDEXED BY WRK-BLK-TIX.
017100         10  WRK-BLK-START                PIC 9(14).
017200         10  WRK-BLK-END                  PIC 9(14).
017300         10  WRK-BLK-LABEL                PIC X(20).
017400     05  FILLER                          PIC X(05) VALUE
017500                                                    SPACES.
017600*ORDERED-TASK TABLE (50 ENTRIES, SAFE WORKING LIMIT) - LOADED
017700*FROM FILE0003 IN TASK-ORDER, THEN WALKED IN THAT SAME ORDER BY
017800*THE PLACEMENT PASS.
017900 01  WRK-ORDER-TABLE.
018000     05  WRK-ORD-ENTRY OCCURS 50 TIMES
018100                       INDEXED BY WRK-ORD-TIX.
018200         10  WRK-ORD-TASK-ID              PIC X(08).
018300         10  WRK-ORD-TITLE                PIC X(30).
018400         10  WRK-ORD-DURATION             PIC 9(04).
018500         10  WRK-ORD-DEADLINE             PIC 9(14).
018600         10  WRK-ORD-PRIORITY             PIC 9(02).
018700     05  FILLER                          PIC X(05) VALUE
018800                                                    SPACES.
018900*CURRENT PLACEMENT STATE - THE CURSOR NEVER MOVES BACKWARD, AND
019000*WRK-REMAIN IS THE MINUTES STILL OWED BY THE TASK ON TOP OF
019100*WRK-ORD-TIX.
019200 77  WRK-CURSOR                          PIC 9(14) COMP VALUE
019300                                                    ZEROS.
019400 77  WRK-REMAIN                          PIC 9(04) COMP VALUE
019500                                                    ZEROS.
019600 01  WRK-PLACED-TODAY                    PIC X(03) VALUE
019700                                                    'NO '.
019800*GOVERNING WINDOW FOR THE DAY-PASS NOW IN PROGRESS.
019900 77  WRK-WIN-START-TS                    PIC 9(14) VALUE
020000                                                    ZEROS.
020100 77  WRK-WIN-END-TS                      PIC 9(14) VALUE
020200                                                    ZEROS.
020300*DAY'S AVAILABLE SEGMENTS (WINDOW MINUS BLOCKED TIME), 25
020400*ENTRIES COVERS THE WORST CASE OF 20 BLOCKED INTERVALS EACH
020500*SPLITTING ONE SEGMENT IN TWO.
020600 01  WRK-SEG-TABLE.
020700     05  WRK-SEG-ENTRY OCCURS 25 TIMES
020800                       INDEXED BY WRK-SEG-TIX.
020900         10  WRK-SEG-START                PIC 9(14).
021000         10  WRK-SEG-END                  PIC 9(14).
021100     05  FILLER                          PIC X(05) VALUE
021200                                                    SPACES.
021300 77  WRK-SEG-COUNT                       PIC 9(02) COMP VALUE
021400                                                    ZEROS.
021500*SCRATCH "NEW SEGMENTS" TABLE - REBUILT FROM WRK-SEG-TABLE EACH
021600*TIME ONE MORE BLOCKED INTERVAL IS SUBTRACTED, THEN COPIED BACK.
021700 01  WRK-SEG-NEW-TABLE.
021800     05  WRK-SEG-NEW-ENTRY OCCURS 25 TIMES
021900                       INDEXED BY WRK-SEG-NEW-TIX.
022000         10  WRK-SEG-NEW-START            PIC 9(14).
022100         10  WRK-SEG-NEW-END              PIC 9(14).
022200     05  FILLER                          PIC X(05) VALUE
022300                                                    SPACES.
022400 77  WRK-SEG-NEW-COUNT                   PIC 9(02) COMP VALUE
022500                                                    ZEROS.
022600*SCRATCH COMPARE FIELDS FOR ONE SEGMENT/BLOCKED-INTERVAL SPLIT.
022700 01  WRK-SPLIT-WORK.
022800     05  WRK-SPLIT-S                     PIC 9(14) VALUE
022900                                                    ZEROS.
023000     05  WRK-SPLIT-E                     PIC 9(14) VALUE
023100                                                    ZEROS.
023200     05  WRK-SPLIT-BS                    PIC 9(14) VALUE
023300                                                    ZEROS.
023400     05  WRK-SPLIT-BE                    PIC 9(14) VALUE
023500                                                    ZEROS.
023600     05  WRK-CAND-START                  PIC 9(14) VALUE
023700                                                    ZEROS.
023800     05  WRK-CAND-END                    PIC 9(14) VALUE
023900                                                    ZEROS.
024000     05  FILLER                          PIC X(05) VALUE
024100                                                    SPACES.
024200*SCRATCH FOR ONE PLACEMENT ATTEMPT INTO A SEGMENT.
024300 01  WRK-PLACE-WORK.
024400     05  WRK-PLACE-CAND-START            PIC 9(14) VALUE
024500                                                    ZEROS.
024600     05  WRK-PLACE-S-MIN             PIC 9(04) COMP VALUE
024700                                                    ZEROS.
024800     05  WRK-PLACE-MIN-HERE               PIC 9(04) COMP VALUE
024900                                                    ZEROS.
025000     05  WRK-PLACE-USE                   PIC 9(04) COMP VALUE
025100                                                    ZEROS.
025200     05  WRK-PLACE-END                   PIC 9(14) VALUE
025300                                                    ZEROS.
025400     05  FILLER                          PIC X(05) VALUE
025500                                                    SPACES.
025600*A 14-DIGIT TIMESTAMP VIEWED AS YYYY/MM/DD/HH/MN/SS, USED TO
025700*TEAR DOWN A TIMESTAMP INTO ITS DATE AND TIME-OF-DAY PIECES.
025800 01  WRK-TS-IN                           PIC 9(14) VALUE
025900                                                    ZEROS.
026000 01  WRK-TS-IN-GROUP REDEFINES WRK-TS-IN.
026100     05  WRK-TS-YYYY                     PIC 9(04).
026200     05  WRK-TS-MM                       PIC 9(02).
026300     05  WRK-TS-DD                       PIC 9(02).
026400     05  WRK-TS-HH                       PIC 9(02).
026500     05  WRK-TS-MN                       PIC 9(02).
026600     05  WRK-TS-SS                       PIC 9(02).
026700*A SECOND 14-DIGIT TIMESTAMP, BUILT UP PIECE BY PIECE TO
026800*COMPOSE A NEW WINDOW START/END OR PLACEMENT END TIMESTAMP.
026900 01  WRK-TS-OUT                          PIC 9(14) VALUE
027000                                                    ZEROS.
027100 01  WRK-TS-OUT-GROUP REDEFINES WRK-TS-OUT.
027200     05  WRK-TS-OUT-YYYY                 PIC 9(04).
027300     05  WRK-TS-OUT-MM                   PIC 9(02).
027400     05  WRK-TS-OUT-DD                   PIC 9(02).
027500     05  WRK-TS-OUT-HH                   PIC 9(02).
027600     05  WRK-TS-OUT-MN                   PIC 9(02).
027700     05  WRK-TS-OUT-SS                   PIC 9(02).
028800*THE DATE THE DAY-ROLL-FORWARD ARITHMETIC IN 7200 OPERATES ON.
028900 01  WRK-TODAY-DATE.
029000     05  WRK-TD-YYYY                     PIC 9(04) VALUE
029100                                                    ZEROS.
029200     05  WRK-TD-MM                       PIC 9(02) VALUE
029300                                                    ZEROS.
029400     05  WRK-TD-DD                       PIC 9(02) VALUE
029500                                                    ZEROS.
029600     05  FILLER                          PIC X(06) VALUE
029700                                                    SPACES.
029800*SCRATCH QUOTIENT/REMAINDER FOR THE LEAP-YEAR TEST IN 7250 -
029900*DIVIDE'S GIVING TARGET MUST BE AN ORDINARY NUMERIC ITEM, NOT
030000*AN INDEX, SO THIS CANNOT SHARE WRK-ML-TIX.
030100 01  WRK-LEAP-WORK.
030200     05  WRK-LEAP-Q                      PIC 9(04) COMP VALUE
030300                                                    ZEROS.
030400     05  WRK-LEAP-R                      PIC 9(04) COMP VALUE
030500                                                    ZEROS.
030600     05  FILLER                          PIC X(05) VALUE
030700                                                    SPACES.
030800*MONTH-LENGTH TABLE - FEBRUARY'S ENTRY IS RESET TO 29 BY 7250
030900*WHEN WRK-TD-YYYY IS A LEAP YEAR. LOADED BY 9050 AT START-UP,
031000*NOT BY A VALUE CLAUSE, SO EVERY COMPILER IN THE SHOP CAN
031100*BUILD THIS PROGRAM.
031200 01  WRK-MONTH-LEN-TABLE.
031300     05  WRK-MONTH-LEN       PIC 9(02) COMP OCCURS 12 TIMES
031400                             INDEXED BY WRK-ML-TIX.
031500     05  FILLER                          PIC X(05) VALUE
031600                                                    SPACES.
031700*WORKING DATA FOR THE SYSTEM DATE AND TIME.
031800 01  WRK-SYSTEM-DATE.
031900     03  YY                              PIC 9(02) VALUE
032000                                                    ZEROS.
032100     03  MM                              PIC 9(02) VALUE
032200                                                    ZEROS.
032300     03  DD                              PIC 9(02) VALUE
032400                                                    ZEROS.
032500*
032600 01  WRK-DATE-FORMATTED.
032700     03  DD-FORMATTED                    PIC 9(02) VALUE
032800                                                    ZEROS.
032900     03  FILLER                          PIC X(01) VALUE '-'.
033000     03  MM-FORMATTED                    PIC 9(02) VALUE
033100                                                    ZEROS.
033200     03  FILLER                          PIC X(01) VALUE '-'.
033300     03  YYYY-FORMATTED                  PIC 9(04) VALUE
033400                                                    ZEROS.
033500*
033600 01  WRK-SYSTEM-TIME.
033700     03  HOUR                            PIC 9(02) VALUE
033800                                                    ZEROS.
033900     03  MINUTE                          PIC 9(02) VALUE
034000                                                    ZEROS.
034100     03  SECOND                          PIC 9(02) VALUE
034200                                                    ZEROS.
034300     03  HUNDREDTH                       PIC 9(02) VALUE
034400                                                    ZEROS.
034500*
034600 01  WRK-TIME-FORMATTED.
034700     03  HOUR-FORMATTED                  PIC 9(02) VALUE
034800                                                    ZEROS.
034900     03  FILLER                          PIC X(01) VALUE ':'.
035000     03  MINUTE-FORMATTED                PIC 9(02) VALUE
035100                                                    ZEROS.
035200     03  FILLER                          PIC X(01) VALUE ':'.
035300     03  SECOND-FORMATTED                PIC 9(02) VALUE
035400                                                    ZEROS.
035500 01  WRK-WHEN-COMPILED.
035600     03  MM-COMPILED                     PIC X(02) VALUE
035700                                                    SPACES.
035800     03  FILLER                          PIC X(01) VALUE '/'.
035900     03  DD-COMPILED                     PIC X(02) VALUE
036000                                                    SPACES.
036100     03  FILLER                          PIC X(01) VALUE '/'.
036200     03  YY-COMPILED                     PIC X(02) VALUE
036300                                                    SPACES.
036400     03  HOUR-COMPILED                   PIC X(02) VALUE
036500                                                    SPACES.
036600     03  FILLER                          PIC X(01) VALUE '-'.
036700     03  MINUTE-COMPILED                 PIC X(02) VALUE
036800                                                    SPACES.
036900     03  FILLER                          PIC X(01) VALUE '-'.
037000     03  SECOND-COMPILED                 PIC X(02) VALUE
037100                                                    SPACES.
037200*================================================================*
037300 PROCEDURE                       DIVISION.
037400*================================================================*
037500*----------------------------------------------------------------*
037600 0000-MAIN-PROCESS               SECTION.
037700*----------------------------------------------------------------*
037800     MOVE WHEN-COMPILED          TO WRK-WHEN-COMPILED.
037900     PERFORM 1000-INITIALIZE.
038000     PERFORM 2000-READ-FILE0003  UNTIL WRK-FILE0003-EOF-YES.
038200     PERFORM 3000-SCHEDULE-ALL.
038300     PERFORM 6000-WRITE-FILE0005.
038400     PERFORM 3900-FINALIZE.
038500*----------------------------------------------------------------*
038600 0000-99-EXIT.                   EXIT.
038700*----------------------------------------------------------------*
038800*----------------------------------------------------------------*
038900 1000-INITIALIZE                 SECTION.
039000*----------------------------------------------------------------*
039100     PERFORM 9000-GET-DATE-TIME.
039200     PERFORM 9050-INIT-MONTH-TABLE.
039300     INITIALIZE WRK-FILE0003-REC
039400                WRK-FILE0004-REC
039500                WRK-FILE0005-REC
039600                WRK-HEADER
039700                WRK-BLOCKED-TABLE
039800                WRK-ORDER-TABLE.
039900     OPEN INPUT  FILE0003.
040000     MOVE 'OPEN FILE FILE0003'   TO WRK-ERROR-MSG.
040100     IF WRK-FS-FILE0003          EQUAL 35
040200        MOVE 'ORDERED WORK FILE NOT FOUND'
040300                                 TO WRK-ERROR-MSG
040400        PERFORM 9999-CALL-ABEND-PGM
040500     END-IF.
040600     PERFORM 8100-TEST-FS-FILE0003.
040700     OPEN OUTPUT FILE0004.
040800     MOVE 'OPEN FILE FILE0004'   TO WRK-ERROR-MSG.
040900     PERFORM 8200-TEST-FS-FILE0004.
041000     OPEN OUTPUT FILE0005.
041100     MOVE 'OPEN FILE FILE0005'   TO WRK-ERROR-MSG.
041200     PERFORM 8300-TEST-FS-FILE0005.
041300     PERFORM 2000-READ-FILE0003.
041400*----------------------------------------------------------------*
041500 1000-99-EXIT.                   EXIT.
041600*----------------------------------------------------------------*
041700*----------------------------------------------------------------*
041800 2000-READ-FILE0003               SECTION.
041900*----------------------------------------------------------------*
042000     MOVE 'READING FILE0003'     TO   WRK-ERROR-MSG.
042100     READ FILE0003                INTO WRK-FILE0003-REC.
042200     PERFORM  8100-TEST-FS-FILE0003.
042300     IF WRK-FS-FILE0003          EQUAL 10
042400        MOVE 'END'               TO   WRK-FILE0003-EOF
042500     ELSE
042600        ADD 1                    TO   WRK-FILE0003-REGS-COUNTER
042700        PERFORM 2100-CLASSIFY-RECORD
042800     END-IF.
042900*----------------------------------------------------------------*
043000 2000-99-EXIT.                   EXIT.
043100*----------------------------------------------------------------*
043200*----------------------------------------------------------------*
043300 2100-CLASSIFY-RECORD             SECTION.
043400*----------------------------------------------------------------*
043500     EVALUATE SCHDWK01-H-REC-TYPE OF WRK-FILE0003-REC
043600        WHEN SCHDWK01-IS-HEADER       OF WRK-FILE0003-REC
043700           PERFORM 2200-LOAD-HEADER
043800        WHEN SCHDWK01-IS-BLOCKED      OF WRK-FILE0003-REC
043900           PERFORM 2300-LOAD-BLOCKED
044000        WHEN SCHDWK01-IS-ORDERED-TASK OF WRK-FILE0003-REC
044100           PERFORM 2400-LOAD-ORDER
044200        WHEN OTHER
044300           MOVE 'INVALID REC-TYPE ON FILE0003'
044400                                 TO WRK-ERROR-MSG
044500           PERFORM 9999-CALL-ABEND-PGM
044600     END-EVALUATE.
044700*----------------------------------------------------------------*
044800 2100-99-EXIT.                   EXIT.
044900*----------------------------------------------------------------*
045000*----------------------------------------------------------------*
045100 2200-LOAD-HEADER                 SECTION.
045200*----------------------------------------------------------------*
045300     MOVE SCHDWK01-H-PLAN-START  OF WRK-FILE0003-REC
045400                                 TO WRK-H-PLAN-START.
045500     MOVE SCHDWK01-H-WW-START-HH OF WRK-FILE0003-REC
045600                                 TO WRK-H-WW-START-HH.
045700     MOVE SCHDWK01-H-WW-START-MM OF WRK-FILE0003-REC
045800                                 TO WRK-H-WW-START-MM.
045900     MOVE SCHDWK01-H-WW-END-HH   OF WRK-FILE0003-REC
046000                                 TO WRK-H-WW-END-HH.
046100     MOVE SCHDWK01-H-WW-END-MM   OF WRK-FILE0003-REC
046200                                 TO WRK-H-WW-END-MM.
046210     IF WRK-H-WINSTART-HHMM      NOT LESS THAN
046220                                 WRK-H-WINEND-HHMM
046230        STRING 'Work window start ',
046240               WRK-H-WINSTART-HHMM,
046250               ' is not before work window end ',
046260               WRK-H-WINEND-HHMM,
046270               '.'              DELIMITED BY SIZE
046280                                 INTO WRK-ERROR-MSG
046290        PERFORM 9999-CALL-ABEND-PGM
046295     END-IF.
046300     MOVE WRK-H-PLAN-START        TO WRK-CURSOR.
046400*----------------------------------------------------------------*
046500 2200-99-EXIT.                   EXIT.
046600*----------------------------------------------------------------*
046700*----------------------------------------------------------------*
046800 2300-LOAD-BLOCKED                SECTION.
046900*----------------------------------------------------------------*
047000     ADD 1                       TO WRK-BLK-COUNT.
047100     SET WRK-BLK-TIX             TO WRK-BLK-COUNT.
047200     MOVE SCHDWK01-B-START       OF WRK-FILE0003-REC
047300                                 TO WRK-BLK-START (WRK-BLK-TIX).
047400     MOVE SCHDWK01-B-END         OF WRK-FILE0003-REC
047500                                 TO WRK-BLK-END (WRK-BLK-TIX).
047600     MOVE SCHDWK01-B-LABEL       OF WRK-FILE0003-REC
047700                                 TO WRK-BLK-LABEL (WRK-BLK-TIX).
047800*----------------------------------------------------------------*
047900 2300-99-EXIT.                   EXIT.
048000*----------------------------------------------------------------*
048100*----------------------------------------------------------------*
048200 2400-LOAD-ORDER                  SECTION.
048300*----------------------------------------------------------------*
048400     ADD 1                       TO WRK-ORDER-COUNT.
048500     SET WRK-ORD-TIX             TO WRK-ORDER-COUNT.
048600     MOVE SCHDWK01-O-TASK-ID     OF WRK-FILE0003-REC
048700                                 TO WRK-ORD-TASK-ID (WRK-ORD-TIX).
048800     MOVE SCHDWK01-O-TITLE       OF WRK-FILE0003-REC
048900                                 TO WRK-ORD-TITLE (WRK-ORD-TIX).
049000     MOVE SCHDWK01-O-DURATION    OF WRK-FILE0003-REC
049100                                TO WRK-ORD-DURATION (WRK-ORD-TIX).
049200     MOVE SCHDWK01-O-DEADLINE    OF WRK-FILE0003-REC
049300                                TO WRK-ORD-DEADLINE (WRK-ORD-TIX).
049400     MOVE SCHDWK01-O-PRIORITY    OF WRK-FILE0003-REC
049500                                TO WRK-ORD-PRIORITY (WRK-ORD-TIX).
049600*----------------------------------------------------------------*
049700 2400-99-EXIT.                   EXIT.
049800*----------------------------------------------------------------*
049900*----------------------------------------------------------------*
050000 3900-FINALIZE                    SECTION.
050100*----------------------------------------------------------------*
050200     CLOSE FILE0003.
050300     CLOSE FILE0004.
050400     CLOSE FILE0005.
050500     DISPLAY '*SCHD0003 FINISHED AT: ' WRK-TIME-FORMATTED.
050600     DISPLAY '*BLOCKS PLACED.......:' WRK-BLOCK-COUNT.
050700*----------------------------------------------------------------*
050800 3900-99-EXIT.                   EXIT.
050900*----------------------------------------------------------------*
051000*----------------------------------------------------------------*
051100*3000 WALKS WRK-ORDER-TABLE IN TASK-ORDER. EACH TASK KEEPS
051200*CALLING 3100 UNTIL ITS OWN WRK-REMAIN REACHES ZERO - 3100 DOES
051300*ONE "DAY-PASS": FIND TODAY'S (OR TOMORROW'S) WINDOW, BUILD THE
051400*DAY'S SEGMENTS, THEN PLACE AS MUCH OF THE TASK AS WILL FIT.
051500*----------------------------------------------------------------*
051600 3000-SCHEDULE-ALL                SECTION.
051700*----------------------------------------------------------------*
051800     SET WRK-ORD-TIX              TO 1.
051900     PERFORM 3050-SCHEDULE-ONE-TASK UNTIL WRK-ORD-TIX GREATER
052000        WRK-ORDER-COUNT.
052100*----------------------------------------------------------------*
052200 3000-99-EXIT.                   EXIT.
052300*----------------------------------------------------------------*
052400*----------------------------------------------------------------*
052500 3050-SCHEDULE-ONE-TASK            SECTION.
052600*----------------------------------------------------------------*
052700     MOVE WRK-ORD-DURATION (WRK-ORD-TIX) TO WRK-REMAIN.
052800     PERFORM 3100-PLACE-ONE-DAY  UNTIL WRK-REMAIN EQUAL ZEROS.
052900     SET WRK-ORD-TIX              UP BY 1.
053000*----------------------------------------------------------------*
053100 3050-99-EXIT.                   EXIT.
053200*----------------------------------------------------------------*
053300*----------------------------------------------------------------*
053400 3100-PLACE-ONE-DAY                SECTION.
053500*----------------------------------------------------------------*
053600     PERFORM 3110-FIND-WINDOW.
053700     PERFORM 3200-BUILD-SEGMENTS.
053800     MOVE 'NO '                  TO WRK-PLACED-TODAY.
053900     SET WRK-SEG-TIX              TO 1.
054000     PERFORM 3300-PLACE-IN-SEGMENT UNTIL WRK-SEG-TIX GREATER
054100        WRK-SEG-COUNT OR WRK-REMAIN EQUAL ZEROS.
054200     IF WRK-PLACED-TODAY          EQUAL 'NO '
054300        MOVE WRK-WIN-END-TS       TO WRK-TS-IN
054400        ADD 1                     TO WRK-TS-MN
054500        IF WRK-TS-MN               GREATER 59
054600           MOVE 0                  TO WRK-TS-MN
054700           ADD 1                   TO WRK-TS-HH
054800           IF WRK-TS-HH             GREATER 23
054900              MOVE 0                TO WRK-TS-HH
055000              MOVE WRK-TS-YYYY      TO WRK-TD-YYYY
055100              MOVE WRK-TS-MM        TO WRK-TD-MM
055200              MOVE WRK-TS-DD        TO WRK-TD-DD
055300              PERFORM 7200-ADD-ONE-DAY
055400              MOVE WRK-TD-YYYY      TO WRK-TS-YYYY
055500              MOVE WRK-TD-MM        TO WRK-TS-MM
055600              MOVE WRK-TD-DD        TO WRK-TS-DD
055700           END-IF
055800        END-IF
055900        MOVE WRK-TS-IN             TO WRK-CURSOR
056000     END-IF.
056100*----------------------------------------------------------------*
056200 3100-99-EXIT.                   EXIT.
056300*----------------------------------------------------------------*
056400*----------------------------------------------------------------*
056500*3110 APPLIES THE WINDOW-SELECTION RULE: A CURSOR AT OR BEFORE
056600*TODAY'S WINDOW-START TIME USES TODAY'S WINDOW; ANY LATER
056700*CURSOR - EVEN ONE STILL SITTING INSIDE TODAY'S WINDOW - ROLLS
056800*FORWARD TO TOMORROW'S WINDOW INSTEAD (TS-0063).
056900*----------------------------------------------------------------*
057000 3110-FIND-WINDOW                  SECTION.
057100*----------------------------------------------------------------*
057200     MOVE WRK-CURSOR              TO WRK-TS-IN.
057300     MOVE WRK-TS-YYYY              TO WRK-TD-YYYY.
057400     MOVE WRK-TS-MM                TO WRK-TD-MM.
057500     MOVE WRK-TS-DD                TO WRK-TD-DD.
057600     MOVE WRK-TD-YYYY              TO WRK-TS-OUT-YYYY.
057700     MOVE WRK-TD-MM                TO WRK-TS-OUT-MM.
057800     MOVE WRK-TD-DD                TO WRK-TS-OUT-DD.
057900     MOVE WRK-H-WW-START-HH        TO WRK-TS-OUT-HH.
058000     MOVE WRK-H-WW-START-MM        TO WRK-TS-OUT-MN.
058100     MOVE ZEROS                    TO WRK-TS-OUT-SS.
058200     IF WRK-CURSOR                 GREATER WRK-TS-OUT
058300        PERFORM 7200-ADD-ONE-DAY
058400        MOVE WRK-TD-YYYY           TO WRK-TS-OUT-YYYY
058500        MOVE WRK-TD-MM             TO WRK-TS-OUT-MM
058600        MOVE WRK-TD-DD             TO WRK-TS-OUT-DD
058700     END-IF.
058800     MOVE WRK-TS-OUT                TO WRK-WIN-START-TS.
058900     MOVE WRK-H-WW-END-HH           TO WRK-TS-OUT-HH.
059000     MOVE WRK-H-WW-END-MM           TO WRK-TS-OUT-MN.
059100     MOVE ZEROS                     TO WRK-TS-OUT-SS.
059200     MOVE WRK-TS-OUT                TO WRK-WIN-END-TS.
059300*----------------------------------------------------------------*
059400 3110-99-EXIT.                   EXIT.
059500*----------------------------------------------------------------*
059600*----------------------------------------------------------------*
059700*3200 CLIPS THE DAY'S WINDOW DOWN TO THE AVAILABLE SEGMENTS BY
059800*SUBTRACTING EVERY BLOCKED INTERVAL IN TURN - THE OVERLAP TEST
059900*IS STRICT, SO TOUCHING ENDPOINTS DO NOT OVERLAP.
060000*----------------------------------------------------------------*
060100 3200-BUILD-SEGMENTS                SECTION.
060200*----------------------------------------------------------------*
060300     MOVE 1                        TO WRK-SEG-COUNT.
060400     MOVE WRK-WIN-START-TS         TO WRK-SEG-START (1).
060500     MOVE WRK-WIN-END-TS           TO WRK-SEG-END (1).
060600     SET WRK-BLK-TIX               TO 1.
060700     PERFORM 3210-APPLY-ONE-BLOCKED UNTIL WRK-BLK-TIX GREATER
060800        WRK-BLK-COUNT.
060900*----------------------------------------------------------------*
061000 3200-99-EXIT.                   EXIT.
061100*----------------------------------------------------------------*
061200*----------------------------------------------------------------*
061300 3210-APPLY-ONE-BLOCKED             SECTION.
061400*----------------------------------------------------------------*
061500     MOVE 0                        TO WRK-SEG-NEW-COUNT.
061600     SET WRK-SEG-TIX                TO 1.
061700     PERFORM 3220-SPLIT-ONE-SEGMENT UNTIL WRK-SEG-TIX GREATER
061800        WRK-SEG-COUNT.
061900     MOVE WRK-SEG-NEW-COUNT          TO WRK-SEG-COUNT.
062000     SET WRK-SEG-TIX                TO 1.
062100     PERFORM 3230-COPY-ONE-NEW-SEG UNTIL WRK-SEG-TIX GREATER
062200        WRK-SEG-COUNT.
062300     SET WRK-BLK-TIX                 UP BY 1.
062400*----------------------------------------------------------------*
062500 3210-99-EXIT.                   EXIT.
062600*----------------------------------------------------------------*
062700*----------------------------------------------------------------*
062800 3220-SPLIT-ONE-SEGMENT             SECTION.
062900*----------------------------------------------------------------*
063000     MOVE WRK-SEG-START (WRK-SEG-TIX) TO WRK-SPLIT-S.
063100     MOVE WRK-SEG-END   (WRK-SEG-TIX) TO WRK-SPLIT-E.
063200     MOVE WRK-BLK-START (WRK-BLK-TIX) TO WRK-SPLIT-BS.
063300     MOVE WRK-BLK-END   (WRK-BLK-TIX) TO WRK-SPLIT-BE.
063400     IF WRK-SPLIT-S NOT LESS WRK-SPLIT-BE
063500        OR WRK-SPLIT-BS NOT LESS WRK-SPLIT-E
063600        MOVE WRK-SPLIT-S             TO WRK-CAND-START
063700        MOVE WRK-SPLIT-E             TO WRK-CAND-END
063800        PERFORM 3225-APPEND-NEW-SEG
063900     ELSE
064000        IF WRK-SPLIT-S LESS WRK-SPLIT-BS
064100           MOVE WRK-SPLIT-S          TO WRK-CAND-START
064200           MOVE WRK-SPLIT-BS         TO WRK-CAND-END
064300           PERFORM 3225-APPEND-NEW-SEG
064400        END-IF
064500        IF WRK-SPLIT-BE LESS WRK-SPLIT-E
064600           MOVE WRK-SPLIT-BE         TO WRK-CAND-START
064700           MOVE WRK-SPLIT-E          TO WRK-CAND-END
064800           PERFORM 3225-APPEND-NEW-SEG
064900        END-IF
065000     END-IF.
065100     SET WRK-SEG-TIX                  UP BY 1.
065200*----------------------------------------------------------------*
065300 3220-99-EXIT.                   EXIT.
065400*----------------------------------------------------------------*
065500*----------------------------------------------------------------*
065600 3225-APPEND-NEW-SEG                SECTION.
065700*----------------------------------------------------------------*
065800     IF WRK-CAND-END                GREATER WRK-CAND-START
065900        ADD 1                        TO WRK-SEG-NEW-COUNT
066000        SET WRK-SEG-NEW-TIX          TO WRK-SEG-NEW-COUNT
066100        MOVE WRK-CAND-START          TO WRK-SEG-NEW-START
066200                                         (WRK-SEG-NEW-TIX)
066300        MOVE WRK-CAND-END            TO WRK-SEG-NEW-END
066400                                         (WRK-SEG-NEW-TIX)
066500     END-IF.
066600*----------------------------------------------------------------*
066700 3225-99-EXIT.                   EXIT.
066800*----------------------------------------------------------------*
066900*----------------------------------------------------------------*
067000 3230-COPY-ONE-NEW-SEG              SECTION.
067100*----------------------------------------------------------------*
067200     MOVE WRK-SEG-NEW-START (WRK-SEG-TIX)
067300                                   TO WRK-SEG-START (WRK-SEG-TIX).
067400     MOVE WRK-SEG-NEW-END   (WRK-SEG-TIX)
067500                                   TO WRK-SEG-END   (WRK-SEG-TIX).
067600     SET WRK-SEG-TIX                 UP BY 1.
067700*----------------------------------------------------------------*
067800 3230-99-EXIT.                   EXIT.
067900*----------------------------------------------------------------*
068000*----------------------------------------------------------------*
068100*3300 PLACES AS MUCH OF THE CURRENT TASK AS FITS INTO ONE
068200*SEGMENT, EMITS THE SCHEDULED-BLOCK RECORD, AND ADVANCES THE
068300*CURSOR TO THE BLOCK END.
068400*----------------------------------------------------------------*
068500 3300-PLACE-IN-SEGMENT              SECTION.
068600*----------------------------------------------------------------*
068700     MOVE WRK-SEG-START (WRK-SEG-TIX) TO WRK-PLACE-CAND-START.
068800     IF WRK-CURSOR                  GREATER WRK-PLACE-CAND-START
068900        MOVE WRK-CURSOR              TO WRK-PLACE-CAND-START
069000     END-IF.
069100     IF WRK-PLACE-CAND-START        LESS WRK-SEG-END (WRK-SEG-TIX)
069200        MOVE WRK-PLACE-CAND-START    TO WRK-TS-IN
069300        MULTIPLY WRK-TS-HH          BY 60 GIVING WRK-PLACE-S-MIN
069400        ADD WRK-TS-MN                 TO WRK-PLACE-S-MIN
069500        MOVE WRK-SEG-END (WRK-SEG-TIX) TO WRK-TS-IN
069600        MULTIPLY WRK-TS-HH        BY 60 GIVING WRK-PLACE-MIN-HERE
069700        ADD WRK-TS-MN                  TO WRK-PLACE-MIN-HERE
069800        SUBTRACT WRK-PLACE-S-MIN  FROM WRK-PLACE-MIN-HERE
069900        IF WRK-PLACE-MIN-HERE         GREATER ZEROS
070000           IF WRK-REMAIN               LESS WRK-PLACE-MIN-HERE
070100              MOVE WRK-REMAIN           TO WRK-PLACE-USE
070200           ELSE
070300              MOVE WRK-PLACE-MIN-HERE   TO WRK-PLACE-USE
070400           END-IF
070500           MOVE WRK-PLACE-CAND-START    TO WRK-TS-IN
070600           MULTIPLY WRK-TS-HH           BY 60 GIVING WRK-PLACE-END
070700           ADD WRK-TS-MN                 TO WRK-PLACE-END
070800           ADD WRK-PLACE-USE              TO WRK-PLACE-END
070900           DIVIDE WRK-PLACE-END           BY 60
071000              GIVING WRK-TS-OUT-HH REMAINDER WRK-TS-OUT-MN
071100           MOVE WRK-TS-YYYY                TO WRK-TS-OUT-YYYY
071200           MOVE WRK-TS-MM                   TO WRK-TS-OUT-MM
071300           MOVE WRK-TS-DD                   TO WRK-TS-OUT-DD
071400           MOVE ZEROS                       TO WRK-TS-OUT-SS
071500           MOVE WRK-TS-OUT                  TO WRK-PLACE-END
071600           PERFORM 3350-WRITE-ONE-BLOCK
071700           SUBTRACT WRK-PLACE-USE FROM WRK-REMAIN
071800           MOVE WRK-PLACE-END                TO WRK-CURSOR
071900           MOVE 'YES'                        TO WRK-PLACED-TODAY
072000        END-IF
072100     END-IF.
072200     SET WRK-SEG-TIX                          UP BY 1.
072300*----------------------------------------------------------------*
072400 3300-99-EXIT.                   EXIT.
072500*----------------------------------------------------------------*
072600*----------------------------------------------------------------*
072700 3350-WRITE-ONE-BLOCK               SECTION.
072800*----------------------------------------------------------------*
072900     INITIALIZE WRK-FILE0004-REC.
073000     MOVE 'K'                      TO SCHDWK01-K-REC-TYPE
073100                                        OF WRK-FILE0004-REC.
073200     MOVE WRK-ORD-TASK-ID (WRK-ORD-TIX) TO SCHDWK01-K-TASK-ID
073300                                        OF WRK-FILE0004-REC.
073400     MOVE WRK-ORD-TITLE   (WRK-ORD-TIX) TO SCHDWK01-K-TITLE
073500                                        OF WRK-FILE0004-REC.
073600     MOVE WRK-PLACE-CAND-START      TO SCHDWK01-K-START
073700                                        OF WRK-FILE0004-REC.
073800     MOVE WRK-PLACE-END             TO SCHDWK01-K-END
073900                                        OF WRK-FILE0004-REC.
074000     MOVE WRK-PLACE-USE             TO SCHDWK01-K-MIN
074100                                        OF WRK-FILE0004-REC.
074200     MOVE 'WRITING FILE0004'       TO WRK-ERROR-MSG.
074300     MOVE WRK-FILE0004-REC         TO FD-REG-FILE0004.
074400     WRITE FD-REG-FILE0004.
074500     PERFORM 8200-TEST-FS-FILE0004.
074600     ADD 1                          TO WRK-BLOCK-COUNT.
074700*----------------------------------------------------------------*
074800 3350-99-EXIT.                   EXIT.
074900*----------------------------------------------------------------*
075000*----------------------------------------------------------------*
075100 6000-WRITE-FILE0005                SECTION.
075200*----------------------------------------------------------------*
075300     INITIALIZE WRK-FILE0005-REC.
075400     MOVE 'H'                      TO SCHDWK01-H-REC-TYPE
075500                                        OF WRK-FILE0005-REC.
075600     MOVE WRK-H-PLAN-START          TO SCHDWK01-H-PLAN-START
075700                                        OF WRK-FILE0005-REC.
075800     MOVE WRK-H-WW-START-HH         TO SCHDWK01-H-WW-START-HH
075900                                        OF WRK-FILE0005-REC.
076000     MOVE WRK-H-WW-START-MM         TO SCHDWK01-H-WW-START-MM
076100                                        OF WRK-FILE0005-REC.
076200     MOVE WRK-H-WW-END-HH           TO SCHDWK01-H-WW-END-HH
076300                                        OF WRK-FILE0005-REC.
076400     MOVE WRK-H-WW-END-MM           TO SCHDWK01-H-WW-END-MM
076500                                        OF WRK-FILE0005-REC.
076600     MOVE 'WRITING FILE0005'       TO WRK-ERROR-MSG.
076700     MOVE WRK-FILE0005-REC         TO FD-REG-FILE0005.
076800     WRITE FD-REG-FILE0005.
076900     PERFORM 8300-TEST-FS-FILE0005.
077000     SET WRK-ORD-TIX                TO 1.
077100     PERFORM 6100-WRITE-ONE-ORDER  UNTIL WRK-ORD-TIX GREATER
077200        WRK-ORDER-COUNT.
077300     DISPLAY '*TASKS SCHEDULED.....:' WRK-ORDER-COUNT.
077400*----------------------------------------------------------------*
077500 6000-99-EXIT.                   EXIT.
077600*----------------------------------------------------------------*
077700*----------------------------------------------------------------*
077800 6100-WRITE-ONE-ORDER               SECTION.
077900*----------------------------------------------------------------*
078000     INITIALIZE WRK-FILE0005-REC.
078100     MOVE 'O'                       TO SCHDWK01-O-REC-TYPE
078200                                        OF WRK-FILE0005-REC.
078300     MOVE WRK-ORD-TIX                TO SCHDWK01-O-SEQ
078400                                        OF WRK-FILE0005-REC.
078500     MOVE WRK-ORD-TASK-ID (WRK-ORD-TIX) TO SCHDWK01-O-TASK-ID
078600                                        OF WRK-FILE0005-REC.
078700     MOVE WRK-ORD-TITLE   (WRK-ORD-TIX) TO SCHDWK01-O-TITLE
078800                                        OF WRK-FILE0005-REC.
078900     MOVE WRK-ORD-DURATION (WRK-ORD-TIX) TO SCHDWK01-O-DURATION
079000                                        OF WRK-FILE0005-REC.
079100     MOVE WRK-ORD-DEADLINE (WRK-ORD-TIX) TO SCHDWK01-O-DEADLINE
079200                                        OF WRK-FILE0005-REC.
079300     MOVE WRK-ORD-PRIORITY (WRK-ORD-TIX) TO SCHDWK01-O-PRIORITY
079400                                        OF WRK-FILE0005-REC.
079500     MOVE 'WRITING FILE0005'        TO WRK-ERROR-MSG.
079600     MOVE WRK-FILE0005-REC          TO FD-REG-FILE0005.
079700     WRITE FD-REG-FILE0005.
079800     PERFORM 8300-TEST-FS-FILE0005.
079900     SET WRK-ORD-TIX                  UP BY 1.
080000*----------------------------------------------------------------*
080100 6100-99-EXIT.                   EXIT.
080200*----------------------------------------------------------------*
080300*----------------------------------------------------------------*
080400*7200 ADVANCES WRK-TODAY-DATE BY ONE CALENDAR DAY, RESPECTING
080500*MONTH LENGTHS AND LEAP YEARS (TS-0099).
080600*----------------------------------------------------------------*
080700 7200-ADD-ONE-DAY                   SECTION.
080800*----------------------------------------------------------------*
080900     PERFORM 7250-SET-FEB-LENGTH.
081000     ADD 1                          TO WRK-TD-DD.
081100     IF WRK-TD-DD                GREATER WRK-MONTH-LEN (WRK-TD-MM)
081200        MOVE 1                       TO WRK-TD-DD
081300        ADD 1                        TO WRK-TD-MM
081400        IF WRK-TD-MM                  GREATER 12
081500           MOVE 1                      TO WRK-TD-MM
081600           ADD 1                       TO WRK-TD-YYYY
081700        END-IF
081800     END-IF.
081900*----------------------------------------------------------------*
082000 7200-99-EXIT.                   EXIT.
082100*----------------------------------------------------------------*
082200*----------------------------------------------------------------*
082300 7250-SET-FEB-LENGTH                SECTION.
082400*----------------------------------------------------------------*
082500     MOVE 28                        TO WRK-MONTH-LEN (2).
082600     DIVIDE WRK-TD-YYYY              BY 4 GIVING WRK-LEAP-Q
082700        REMAINDER WRK-LEAP-R.
082800     IF WRK-LEAP-R                   EQUAL ZEROS
082900        MOVE 29                      TO WRK-MONTH-LEN (2)
083000        DIVIDE WRK-TD-YYYY            BY 100 GIVING WRK-LEAP-Q
083100           REMAINDER WRK-LEAP-R
083200        IF WRK-LEAP-R                 EQUAL ZEROS
083300           MOVE 28                    TO WRK-MONTH-LEN (2)
083400           DIVIDE WRK-TD-YYYY          BY 400 GIVING WRK-LEAP-Q
083500              REMAINDER WRK-LEAP-R
083600           IF WRK-LEAP-R               EQUAL ZEROS
083700              MOVE 29                  TO WRK-MONTH-LEN (2)
083800           END-IF
083900        END-IF
084000     END-IF.
084100*----------------------------------------------------------------*
084200 7250-99-EXIT.                   EXIT.
084300*----------------------------------------------------------------*
084400*----------------------------------------------------------------*
084500 8100-TEST-FS-FILE0003           SECTION.
084600*----------------------------------------------------------------*
084700     IF WRK-FS-FILE0003          NOT EQUAL ZEROS AND 10
084800        MOVE WRK-FS-FILE0003     TO  WRK-ERROR-CODE
084900        PERFORM 9999-CALL-ABEND-PGM
085000     END-IF.
085100*----------------------------------------------------------------*
085200 8100-99-EXIT.                   EXIT.
085300*----------------------------------------------------------------*
085400*----------------------------------------------------------------*
085500 8200-TEST-FS-FILE0004           SECTION.
085600*----------------------------------------------------------------*
085700     IF WRK-FS-FILE0004          NOT EQUAL ZEROS
085800        MOVE WRK-FS-FILE0004     TO  WRK-ERROR-CODE
085900        PERFORM 9999-CALL-ABEND-PGM
086000     END-IF.
086100*----------------------------------------------------------------*
086200 8200-99-EXIT.                   EXIT.
086300*----------------------------------------------------------------*
086400*----------------------------------------------------------------*
086500 8300-TEST-FS-FILE0005           SECTION.
086600*----------------------------------------------------------------*
086700     IF WRK-FS-FILE0005          NOT EQUAL ZEROS
086800        MOVE WRK-FS-FILE0005     TO  WRK-ERROR-CODE
086900        PERFORM 9999-CALL-ABEND-PGM
087000     END-IF.
087100*----------------------------------------------------------------*
087200 8300-99-EXIT.                   EXIT.
087300*----------------------------------------------------------------*
087400*----------------------------------------------------------------*
087500 9050-INIT-MONTH-TABLE            SECTION.
087600*----------------------------------------------------------------*
087700     MOVE 31                     TO WRK-MONTH-LEN (1).
087800     MOVE 28                     TO WRK-MONTH-LEN (2).
087900     MOVE 31                     TO WRK-MONTH-LEN (3).
088000     MOVE 30                     TO WRK-MONTH-LEN (4).
088100     MOVE 31                     TO WRK-MONTH-LEN (5).
088200     MOVE 30                     TO WRK-MONTH-LEN (6).
088300     MOVE 31                     TO WRK-MONTH-LEN (7).
088400     MOVE 31                     TO WRK-MONTH-LEN (8).
088500     MOVE 30                     TO WRK-MONTH-LEN (9).
088600     MOVE 31                     TO WRK-MONTH-LEN (10).
088700     MOVE 30                     TO WRK-MONTH-LEN (11).
088800     MOVE 31                     TO WRK-MONTH-LEN (12).
088900*----------------------------------------------------------------*
089000 9050-99-EXIT.                   EXIT.
089100*----------------------------------------------------------------*
089200*----------------------------------------------------------------*
089300 9000-GET-DATE-TIME              SECTION.
089400*----------------------------------------------------------------*
089500     ACCEPT WRK-SYSTEM-DATE      FROM DATE.
089600     MOVE YY                     TO YYYY-FORMATTED.
089700     MOVE MM                     TO MM-FORMATTED.
089800     MOVE DD                     TO DD-FORMATTED.
089900     ADD  2000                   TO YYYY-FORMATTED.
090000     ACCEPT WRK-SYSTEM-TIME      FROM TIME.
090100     MOVE HOUR                   TO HOUR-FORMATTED.
090200     MOVE MINUTE                 TO MINUTE-FORMATTED.
090300     MOVE SECOND                 TO SECOND-FORMATTED.
090400*----------------------------------------------------------------*
090500 9000-99-EXIT.                   EXIT.
090600*----------------------------------------------------------------*
090700*----------------------------------------------------------------*
090800 9999-CALL-ABEND-PGM             SECTION.
090900*----------------------------------------------------------------*
091000     MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.
091100     MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.
091200     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
091300*----------------------------------------------------------------*
091400 9999-99-EXIT.                   EXIT.
091500*----------------------------------------------------------------*
091600
