000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     SCHD0004.
000600 AUTHOR.         RAYMOND M. MACLIN.
000700 INSTALLATION.   MDPC - BATCH SCHEDULING UNIT.
000800 DATE-WRITTEN.   14/08/1987.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       NONE.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*          MDPC BATCH SCHEDULING UNIT - IN-HOUSE STAFF           *
001400*              DISTRIBUTION: MDPC INTERNAL USE ONLY              *
001500*----------------------------------------------------------------*
001600*    PROGRAM-ID..: SCHD0004.                                     *
001700*    ANALYST.....: RAYMOND M. MACLIN                             *
001800*    PROGRAMMER..: RAYMOND M. MACLIN                             *
001900*    DATE........: 14/08/1987                                    *
002000*----------------------------------------------------------------*
002100*    PROJECT.....: TASK SCHEDULING BATCH - TSKSCHED              *
002200*----------------------------------------------------------------*
002300*    GOAL........: READ THE SCHEDULED-BLOCK WORK FILE AND THE    *
002400*                  TASK-ORDER WORK FILE AND PRINT THE SCHEDULE   *
002500*                  OUTPUT REPORT - HEADER, TASK ORDER, BLOCKS,   *
002600*                  DEADLINE-MISS WARNINGS AND TRAILER - THEN     *
002700*                  DISPLAY THE CONSOLE SUMMARY.                  *
002800*----------------------------------------------------------------*
002900*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
003000*                   FILE0004        00160       SCHDWK01         *
003100*                   FILE0005        00160       SCHDWK01         *
003200*                   FILE0006        00132       (REPORT, LOCAL)  *
003300*----------------------------------------------------------------*
003400*    TABLE DB2...:  (NONE - THIS STEP IS FILE ONLY)              *
003500*----------------------------------------------------------------*
003600*    CHANGE LOG..:
003700*    DATE       BY   TICKET    DESCRIPTION
003800*    ---------- ---- --------- ------------------------------
003900*    1987-08-14 RMM  TS-0004   ORIGINAL PROGRAM - READS FILE0004
004000*                              AND FILE0005, PRINTS THE SCHEDULE
004100*                              OUTPUT REPORT.
004200*    1989-03-02 RMM  TS-0041   WARNING SECTION ADDED - TASK IS
004300*                              LATE WHEN LAST BLOCK END IS PAST
004400*                              ITS DEADLINE.
004500*    1991-02-22 RMM  TS-0059   TASK-ORDER LINE NOW WRAPS AT 8
004600*                              IDS PER LINE INSTEAD OF RUNNING
004700*                              PAST THE REPORT WIDTH.
004800*    1996-07-30 RMM  TS-0088   ADDED TRAILER LINE WITH BLOCK AND
004900*                              TASK COUNTS.
005000*    1998-12-04 RMM  TS-0098   Y2K - TIMESTAMP DECOMPOSE/RECOMPOSE
005100*                              WORK AREAS WIDENED TO A FULL FOUR
005200*                              DIGIT YEAR ACROSS THE BOARD.
005300*    2006-06-02 RMM  TS-0161   ORDER TABLE NOW LOADED WITH TITLE
005400*                              AND DURATION STRAIGHT FROM FILE0005
005500*                              (NO LONGER REREADS FILE0002).
005600*    2009-05-11 JCS  TS-0190   CONSOLE SUMMARY NOW LISTS EACH
005700*                              WARNING LINE, NOT JUST THE COUNT.
005710*    2010-02-08 LPS  TS-0195   LATE SWITCH PER ORDER SLOT NOW SET
005720*                              AND CLEARED VIA CONDITION-NAMES
005730*                              INSTEAD OF LITERAL Y/N MOVES.
005800*----------------------------------------------------------------*
005900*================================================================*
006000*           E N V I R O N M E N T      D I V I S I O N           *
006100*================================================================*
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500      C01 IS TOP-OF-FORM.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900
007000     SELECT FILE0004      ASSIGN TO UTS-S-FILE0004
007100      ORGANIZATION IS     SEQUENTIAL
007200      ACCESS MODE  IS     SEQUENTIAL
007300      FILE STATUS  IS     WRK-FS-FILE0004.
007400
007500     SELECT FILE0005      ASSIGN TO UTS-S-FILE0005
007600      ORGANIZATION IS     SEQUENTIAL
007700      ACCESS MODE  IS     SEQUENTIAL
007800      FILE STATUS  IS     WRK-FS-FILE0005.
007900
008000     SELECT FILE0006      ASSIGN TO UTS-S-FILE0006
008100      ORGANIZATION IS     SEQUENTIAL
008200      ACCESS MODE  IS     SEQUENTIAL
008300      FILE STATUS  IS     WRK-FS-FILE0006.
008400
008500*================================================================*
008600*                  D A T A      D I V I S I O N                  *
008700*================================================================*
008800 DATA DIVISION.
008900 FILE SECTION.
009000*
009100 FD FILE0004
009200     RECORDING MODE IS F
009300     LABEL RECORD   IS STANDARD
009400     BLOCK CONTAINS 00 RECORDS.
009500 01 FD-REG-FILE0004   PIC X(160).
009600
009700 FD FILE0005
009800     RECORDING MODE IS F
009900     LABEL RECORD   IS STANDARD
010000     BLOCK CONTAINS 00 RECORDS.
010100 01 FD-REG-FILE0005   PIC X(160).
010200
010300 FD FILE0006
010400     RECORDING MODE IS F
010500     LABEL RECORD   IS STANDARD
010600     BLOCK CONTAINS 00 RECORDS.
010700 01 FD-REG-FILE0006   PIC X(132).
010800
010900*----------------------------------------------------------------*
011000*                  WORKING-STORAGE SECTION                       *
011100*----------------------------------------------------------------*
011200 WORKING-STORAGE SECTION.
011300
011400 77 WRK-FILE0004-REGS-COUNTER          PIC 9(04) COMP VALUE ZEROS.
011500 77 WRK-FILE0005-REGS-COUNTER          PIC 9(04) COMP VALUE ZEROS.
011600 77 WRK-BLOCK-COUNT                    PIC 9(04) COMP VALUE ZEROS.
011700 77 WRK-ORDER-COUNT                    PIC 9(04) COMP VALUE ZEROS.
011800 77 WRK-WARN-COUNT                     PIC 9(04) COMP VALUE ZEROS.
011900 77 WRK-ORD-TIX-SAVE                   PIC 9(04) COMP VALUE ZEROS.
012000 77 WRK-LO-SLOT-COUNT                  PIC 9(02) COMP VALUE ZEROS.
012100
012200 77 WRK-FILE0004-EOF                    PIC X(03) VALUE SPACES.
012210    88  WRK-FILE0004-EOF-YES             VALUE 'END'.
012300 77 WRK-FILE0005-EOF                    PIC X(03) VALUE SPACES.
012310    88  WRK-FILE0005-EOF-YES             VALUE 'END'.
012400 77 WRK-LAST-TASK-ID                    PIC X(08) VALUE SPACES.
012500
012600*DATA FOR ERROR LOG:
012700 01 WRK-ERROR-LOG.
012800    03 WRK-PROGRAM                      PIC X(08) VALUE
012900                                                  'SCHD0004'  .
013000    03 WRK-ERROR-MSG                    PIC X(120) VALUE SPACES.
013100    03 WRK-ERROR-CODE                   PIC X(30) VALUE SPACES.
013200    03 WRK-ERROR-DATE                   PIC X(10) VALUE SPACES.
013300    03 WRK-ERROR-TIME                   PIC X(08) VALUE SPACES.
013400    03 FILLER                           PIC X(04) VALUE SPACES.
013500
013600*ABENDING PROGRAM:
013700 77 WRK-ABEND-PGM                          PIC X(08) VALUE
013800                                                     'SCHDABND'  .
013900
014000 01 WRK-FILE-STATUS.
014100    03 WRK-FS-FILE0004                     PIC 9(02) VALUE ZEROS.
014200    03 WRK-FS-FILE0005                     PIC 9(02) VALUE ZEROS.
014300    03 WRK-FS-FILE0006                     PIC 9(02) VALUE ZEROS.
014400    03 FILLER                              PIC X(04) VALUE SPACES.
014500
014600 01 WRK-FILE0004-REC.
014700    COPY 'SCHDWK01'.
014800
014900 01 WRK-FILE0005-REC.
015000    COPY 'SCHDWK01'.
015100
015200*TASK-ORDER TABLE - ONE ENTRY PER TASK, IN PROCESSING ORDER, AS
015300*LOADED FROM THE FILE0005 'O' RECORDS.
015400 01 WRK-ORDER-TABLE.
015500    05 WRK-ORDER-ENTRY            OCCURS 50 TIMES
015600                                   INDEXED BY WRK-ORD-TIX.
015700       10 WRK-O-TASK-ID           PIC X(08).
015800       10 WRK-O-TITLE             PIC X(30).
015900       10 WRK-O-DEADLINE          PIC 9(14).
016000       10 WRK-O-FINISH            PIC 9(14).
016100       10 WRK-O-LATE-SW           PIC X(01).
016110          88 WRK-TASK-IS-LATE          VALUE 'Y'.
016120          88 WRK-TASK-NOT-LATE         VALUE 'N'.
016200       10 FILLER                  PIC X(05).
016300
016400*WARNING TABLE - ONE ENTRY PER LATE TASK, BUILT IN TASK-ORDER.
016500 01 WRK-WARNING-TABLE.
016600    05 WRK-WARNING-ENTRY          OCCURS 50 TIMES
016700                                   INDEXED BY WRK-WRN-TIX.
016800       10 WRK-W-TASK-ID           PIC X(08).
016900       10 WRK-W-MESSAGE           PIC X(120).
017000       10 FILLER                  PIC X(05).
017100
017200*SCRATCH AREA FOR THE TWO FORMATTED TIMESTAMPS THAT GO INTO A
017300*WARNING MESSAGE - ONE MESSAGE BUILT AT A TIME, NO TABLE NEEDED.
017400 01 WRK-WARN-SCRATCH.
017500    05 WRK-W-FINISH-TXT           PIC X(16).
017600    05 WRK-W-DEADLINE-TXT         PIC X(16).
017700    05 FILLER                     PIC X(05).
017800
017900*DISPLAY-EDITED COPIES OF THE COMP COUNTERS, FOR STRINGING INTO
018000*THE TRAILER LINE - STRING WON'T DIGIT-EDIT A COMP FIELD.
018100 01 WRK-COUNT-SCRATCH.
018200    05 WRK-BLOCK-COUNT-ED         PIC 9(04).
018300    05 WRK-ORDER-COUNT-ED         PIC 9(04).
018400    05 FILLER                     PIC X(05).
018500
018600 01 WRK-HEADER.
018700    05 WRK-H-PLAN-START           PIC 9(14).
018800    05 WRK-H-WW-START-HH          PIC 9(02).
018900    05 WRK-H-WW-START-MM          PIC 9(02).
019000    05 WRK-H-WW-END-HH            PIC 9(02).
019100    05 WRK-H-WW-END-MM            PIC 9(02).
019200    05 FILLER                     PIC X(13).
019300
019400*GENERIC TIMESTAMP BREAKDOWN - 9(14) YYYYMMDDHHMMSS.
019500 01 WRK-TS-IN                     PIC 9(14).
019600 01 WRK-TS-IN-GROUP REDEFINES WRK-TS-IN.
019700    05 WRK-TS-YYYY                PIC 9(04).
019800    05 WRK-TS-MM                  PIC 9(02).
019900    05 WRK-TS-DD                  PIC 9(02).
020000    05 WRK-TS-HH                  PIC 9(02).
020100    05 WRK-TS-MN                  PIC 9(02).
020200    05 WRK-TS-SS                  PIC 9(02).
020300
020400*PRINTABLE TIMESTAMP SCRATCH - YYYY-MM-DD HH:MM.
020500 01 WRK-TS-PRINT.
020600    05 WRK-TP-YYYY                PIC 9(04).
020700    05 FILLER                     PIC X(01) VALUE '-'.
020800    05 WRK-TP-MM                  PIC 9(02).
020900    05 FILLER                     PIC X(01) VALUE '-'.
021000    05 WRK-TP-DD                  PIC 9(02).
021100    05 FILLER                     PIC X(01) VALUE ' '.
021200    05 WRK-TP-HH                  PIC 9(02).
021300    05 FILLER                     PIC X(01) VALUE ':'.
021400    05 WRK-TP-MN                  PIC 9(02).
021500
021600*REPORT LINE WORK AREAS - ONE REDEFINES PER LINE SHAPE, MATCHING
021700*THE WAY THE WORK-FILE BOOK REDEFINES ITS OWN RECORD BY TYPE.
021800 01 WRK-LINE-FILE0006             PIC X(132).
021900
022000 01 WRK-LINE-TEXT REDEFINES WRK-LINE-FILE0006.
022100    05 WRK-LT-TEXT                PIC X(132).
022200
022300 01 WRK-LINE-HDR REDEFINES WRK-LINE-FILE0006.
022400    05 WRK-LH-LABEL                PIC X(18).
022500    05 WRK-LH-VALUE                PIC X(16).
022600    05 FILLER                      PIC X(98).
022700
022800 01 WRK-LINE-ORDER REDEFINES WRK-LINE-FILE0006.
022900    05 WRK-LO-LABEL                PIC X(14).
023000    05 WRK-LO-ID-SLOT               PIC X(09)
023100                                    OCCURS 8 TIMES.
023200    05 FILLER                      PIC X(46).
023300
023400 01 WRK-LINE-BLOCK REDEFINES WRK-LINE-FILE0006.
023500    05 WRK-LB-TASK-ID              PIC X(08).
023600    05 FILLER                      PIC X(02) VALUE SPACES.
023700    05 WRK-LB-TITLE                PIC X(30).
023800    05 FILLER                      PIC X(02) VALUE SPACES.
023900    05 WRK-LB-START                PIC X(16).
024000    05 FILLER                      PIC X(02) VALUE SPACES.
024100    05 WRK-LB-END                  PIC X(16).
024200    05 FILLER                      PIC X(02) VALUE SPACES.
024300    05 WRK-LB-MIN                  PIC ZZZ9.
024400    05 FILLER                      PIC X(50).
024500
024600 01 WRK-LINE-TRAILER REDEFINES WRK-LINE-FILE0006.
024700    05 WRK-LTR-TEXT                PIC X(80).
024800    05 FILLER                      PIC X(52).
024900
025000*WORKING DATA FOR THE SYSTEM DATE AND TIME.
025100 01 WRK-SYSTEM-DATE.
025200    03 YY                                  PIC 9(02) VALUE ZEROS.
025300    03 MM                                  PIC 9(02) VALUE ZEROS.
025400    03 DD                                  PIC 9(02) VALUE ZEROS.
025500*
025600 01 WRK-DATE-FORMATTED.
025700    03 DD-FORMATTED                        PIC 9(02) VALUE ZEROS.
025800    03 FILLER                              PIC X(01) VALUE '-'.
025900    03 MM-FORMATTED                        PIC 9(02) VALUE ZEROS.
026000    03 FILLER                              PIC X(01) VALUE '-'.
026100    03 YYYY-FORMATTED                      PIC 9(04) VALUE ZEROS.
026200*
026300 01 WRK-SYSTEM-TIME.
026400    03 HOUR                                PIC 9(02) VALUE ZEROS.
026500    03 MINUTE                              PIC 9(02) VALUE ZEROS.
026600    03 SECOND                              PIC 9(02) VALUE ZEROS.
026700    03 HUNDREDTH                           PIC 9(02) VALUE ZEROS.
026800*
026900 01 WRK-TIME-FORMATTED.
027000    03 HOUR-FORMATTED                      PIC 9(02) VALUE ZEROS.
027100    03 FILLER                              PIC X(01) VALUE ':'.
027200    03 MINUTE-FORMATTED                    PIC 9(02) VALUE ZEROS.
027300    03 FILLER                              PIC X(01) VALUE ':'.
027400    03 SECOND-FORMATTED                    PIC 9(02) VALUE ZEROS.
027500
027600 01 WRK-WHEN-COMPILED.
027700    03 MM-COMPILED                         PIC X(02) VALUE SPACES.
027800    03 FILLER                              PIC X(01) VALUE '/'.
027900    03 DD-COMPILED                         PIC X(02) VALUE SPACES.
028000    03 FILLER                              PIC X(01) VALUE '/'.
028100    03 YY-COMPILED                         PIC X(02) VALUE SPACES.
028200    03 HOUR-COMPILED                       PIC X(02) VALUE SPACES.
028300    03 FILLER                              PIC X(01) VALUE '-'.
028400    03 MINUTE-COMPILED                     PIC X(02) VALUE SPACES.
028500    03 FILLER                              PIC X(01) VALUE '-'.
028600    03 SECOND-COMPILED                     PIC X(02) VALUE SPACES.
028700
028800*================================================================*
028900 PROCEDURE                       DIVISION.
029000*================================================================*
029100*----------------------------------------------------------------*
029200 0000-MAIN-PROCESS               SECTION.
029300*----------------------------------------------------------------*
029400     MOVE WHEN-COMPILED          TO WRK-WHEN-COMPILED.
029500
029600     PERFORM 1000-INITIALIZE.
029700
029800     PERFORM 3000-PROCESS-BLOCKS
029900        UNTIL WRK-FILE0004-EOF-YES.
030000
030100     PERFORM 3500-TASK-BREAK.
030200
030300     PERFORM 5000-WRITE-WARNINGS.
030400
030500     PERFORM 6000-WRITE-SUMMARY.
030600
030700     PERFORM 3900-FINALIZE.
030800*----------------------------------------------------------------*
030900 0000-99-EXIT.                   EXIT.
031000*----------------------------------------------------------------*
031100*----------------------------------------------------------------*
031200 1000-INITIALIZE                 SECTION.
031300*----------------------------------------------------------------*
031400     PERFORM 9000-GET-DATE-TIME.
031500
031600     INITIALIZE WRK-FILE0004-REC
031700                WRK-FILE0005-REC
031800                WRK-HEADER
031900                WRK-ORDER-TABLE
032000                WRK-WARNING-TABLE.
032100
032200     OPEN INPUT  FILE0004
032300                 FILE0005
032400          OUTPUT FILE0006.
032500
032600     MOVE 'OPEN FILE FILE0004'   TO WRK-ERROR-MSG.
032700     PERFORM 8100-TEST-FS-FILE0004.
032800
032900     MOVE 'OPEN FILE FILE0005'   TO WRK-ERROR-MSG.
033000     IF WRK-FS-FILE0005          EQUAL 35
033100        MOVE 'TASK ORDER WORK FILE NOT FOUND'
033200                                  TO WRK-ERROR-MSG
033300        MOVE WRK-FS-FILE0005     TO WRK-ERROR-CODE
033400        PERFORM 9999-CALL-ABEND-PGM
033500     END-IF.
033600     PERFORM 8200-TEST-FS-FILE0005.
033700
033800     MOVE 'OPEN FILE FILE0006'   TO WRK-ERROR-MSG.
033900     PERFORM 8300-TEST-FS-FILE0006.
034000
034100     PERFORM 2000-READ-FILE0005
034200        UNTIL WRK-FILE0005-EOF-YES.
034300
034400     PERFORM 4000-WRITE-HEADER-LINES.
034500
034600     PERFORM 4100-WRITE-ORDER-LINE.
034700
034800     PERFORM 3100-READ-FILE0004.
034900*----------------------------------------------------------------*
035000 1000-99-EXIT.                   EXIT.
035100*----------------------------------------------------------------*
035200*----------------------------------------------------------------*
035300 2000-READ-FILE0005               SECTION.
035400*----------------------------------------------------------------*
035500     MOVE 'READING FILE0005'     TO WRK-ERROR-MSG.
035600
035700     READ FILE0005 INTO WRK-FILE0005-REC.
035800
035900     PERFORM 8200-TEST-FS-FILE0005.
036000
036100     IF WRK-FS-FILE0005          EQUAL 10
036200        MOVE 'END'                TO WRK-FILE0005-EOF
036300     ELSE
036400        ADD 1                    TO WRK-FILE0005-REGS-COUNTER
036500        PERFORM 2100-CLASSIFY-RECORD
036600     END-IF.
036700*----------------------------------------------------------------*
036800 2000-99-EXIT.                   EXIT.
036900*----------------------------------------------------------------*
037000*----------------------------------------------------------------*
037100 2100-CLASSIFY-RECORD             SECTION.
037200*----------------------------------------------------------------*
037300     EVALUATE SCHDWK01-H-REC-TYPE OF WRK-FILE0005-REC
037400        WHEN SCHDWK01-IS-HEADER       OF WRK-FILE0005-REC
037500             PERFORM 2200-LOAD-HEADER
037600        WHEN SCHDWK01-IS-ORDERED-TASK OF WRK-FILE0005-REC
037700             PERFORM 2300-LOAD-ONE-ORDER
037800        WHEN OTHER
037900             MOVE 'UNKNOWN RECORD TYPE ON FILE0005'
038000                                  TO WRK-ERROR-MSG
038100             MOVE SCHDWK01-H-REC-TYPE OF WRK-FILE0005-REC
038200                                  TO WRK-ERROR-CODE
038300             PERFORM 9999-CALL-ABEND-PGM
038400     END-EVALUATE.
038500*----------------------------------------------------------------*
038600 2100-99-EXIT.                   EXIT.
038700*----------------------------------------------------------------*
038800*----------------------------------------------------------------*
038900 2200-LOAD-HEADER                 SECTION.
039000*----------------------------------------------------------------*
039100     MOVE SCHDWK01-H-PLAN-START  OF WRK-FILE0005-REC
039200                                  TO WRK-H-PLAN-START.
039300     MOVE SCHDWK01-H-WW-START-HH OF WRK-FILE0005-REC
039400                                  TO WRK-H-WW-START-HH.
039500     MOVE SCHDWK01-H-WW-START-MM OF WRK-FILE0005-REC
039600                                  TO WRK-H-WW-START-MM.
039700     MOVE SCHDWK01-H-WW-END-HH   OF WRK-FILE0005-REC
039800                                  TO WRK-H-WW-END-HH.
039900     MOVE SCHDWK01-H-WW-END-MM   OF WRK-FILE0005-REC
040000                                  TO WRK-H-WW-END-MM.
040100*----------------------------------------------------------------*
040200 2200-99-EXIT.                   EXIT.
040300*----------------------------------------------------------------*
040400*----------------------------------------------------------------*
040500 2300-LOAD-ONE-ORDER               SECTION.
040600*----------------------------------------------------------------*
040700     ADD 1                        TO WRK-ORDER-COUNT.
040800     SET WRK-ORD-TIX              TO WRK-ORDER-COUNT.
040900
041000     MOVE SCHDWK01-O-TASK-ID      OF WRK-FILE0005-REC
041100                                   TO WRK-O-TASK-ID (WRK-ORD-TIX).
041200     MOVE SCHDWK01-O-TITLE        OF WRK-FILE0005-REC
041300                                   TO WRK-O-TITLE (WRK-ORD-TIX).
041400     MOVE SCHDWK01-O-DEADLINE     OF WRK-FILE0005-REC
041500                              TO WRK-O-DEADLINE (WRK-ORD-TIX).
041600     MOVE ZEROS                   TO WRK-O-FINISH (WRK-ORD-TIX).
041700     SET WRK-TASK-NOT-LATE (WRK-ORD-TIX)         TO TRUE.
041800*----------------------------------------------------------------*
041900 2300-99-EXIT.                   EXIT.
042000*----------------------------------------------------------------*
042100*----------------------------------------------------------------*
042200 3000-PROCESS-BLOCKS               SECTION.
042300*----------------------------------------------------------------*
042400     IF SCHDWK01-K-TASK-ID OF WRK-FILE0004-REC
042500                 NOT EQUAL WRK-LAST-TASK-ID
042600        IF WRK-LAST-TASK-ID       NOT EQUAL SPACES
042700           PERFORM 3500-TASK-BREAK
042800        END-IF
042900        MOVE SCHDWK01-K-TASK-ID OF WRK-FILE0004-REC
043000                                  TO WRK-LAST-TASK-ID
043100     END-IF.
043200
043300     PERFORM 3600-FIND-ORDER-ENTRY.
043400
043500     MOVE SCHDWK01-K-END  OF WRK-FILE0004-REC
043600                            TO WRK-O-FINISH (WRK-ORD-TIX-SAVE).
043700
043800     PERFORM 3200-WRITE-BLOCK-LINE.
043900
044000     ADD 1                        TO WRK-BLOCK-COUNT.
044100
044200     PERFORM 3100-READ-FILE0004.
044300*----------------------------------------------------------------*
044400 3000-99-EXIT.                   EXIT.
044500*----------------------------------------------------------------*
044600*----------------------------------------------------------------*
044700 3100-READ-FILE0004                 SECTION.
044800*----------------------------------------------------------------*
044900     MOVE 'READING FILE0004'      TO WRK-ERROR-MSG.
045000
045100     READ FILE0004 INTO WRK-FILE0004-REC.
045200
045300     PERFORM 8100-TEST-FS-FILE0004.
045400
045500     IF WRK-FS-FILE0004           EQUAL 10
045600        MOVE 'END'                 TO WRK-FILE0004-EOF
045700     END-IF.
045800*----------------------------------------------------------------*
045900 3100-99-EXIT.                   EXIT.
046000*----------------------------------------------------------------*
046100*----------------------------------------------------------------*
046200 3200-WRITE-BLOCK-LINE               SECTION.
046300*----------------------------------------------------------------*
046400     MOVE SPACES                   TO WRK-LINE-FILE0006.
046500
046600     MOVE SCHDWK01-K-TASK-ID OF WRK-FILE0004-REC
046700                                   TO WRK-LB-TASK-ID.
046800     MOVE SCHDWK01-K-TITLE   OF WRK-FILE0004-REC
046900                                   TO WRK-LB-TITLE.
047000
047100     MOVE SCHDWK01-K-START   OF WRK-FILE0004-REC
047200                                   TO WRK-TS-IN.
047300     PERFORM 4900-FORMAT-TIMESTAMP.
047400     MOVE WRK-TS-PRINT             TO WRK-LB-START.
047500
047600     MOVE SCHDWK01-K-END     OF WRK-FILE0004-REC
047700                                   TO WRK-TS-IN.
047800     PERFORM 4900-FORMAT-TIMESTAMP.
047900     MOVE WRK-TS-PRINT             TO WRK-LB-END.
048000
048100     MOVE SCHDWK01-K-MIN     OF WRK-FILE0004-REC
048200                                   TO WRK-LB-MIN.
048300
048400     MOVE WRK-LINE-FILE0006        TO FD-REG-FILE0006.
048500     WRITE FD-REG-FILE0006.
048600     PERFORM 8300-TEST-FS-FILE0006.
048700*----------------------------------------------------------------*
048800 3200-99-EXIT.                   EXIT.
048900*----------------------------------------------------------------*
049000*----------------------------------------------------------------*
049100 3500-TASK-BREAK                     SECTION.
049200*----------------------------------------------------------------*
049300     IF WRK-ORD-TIX-SAVE         GREATER ZEROS
049400        IF WRK-O-FINISH (WRK-ORD-TIX-SAVE)
049500                              GREATER WRK-O-DEADLINE
049600                                        (WRK-ORD-TIX-SAVE)
049700           SET WRK-TASK-IS-LATE (WRK-ORD-TIX-SAVE)  TO TRUE
049800           PERFORM 3550-BUILD-ONE-WARNING
049900        END-IF
050000     END-IF.
050100*----------------------------------------------------------------*
050200 3500-99-EXIT.                   EXIT.
050300*----------------------------------------------------------------*
050400*----------------------------------------------------------------*
050500 3550-BUILD-ONE-WARNING               SECTION.
050600*----------------------------------------------------------------*
050700     ADD 1                           TO WRK-WARN-COUNT.
050800     SET WRK-WRN-TIX                 TO WRK-WARN-COUNT.
050900
051000     MOVE WRK-O-TASK-ID (WRK-ORD-TIX-SAVE)
051100                                TO WRK-W-TASK-ID (WRK-WRN-TIX).
051200
051300     MOVE WRK-O-FINISH (WRK-ORD-TIX-SAVE)
051400                                      TO WRK-TS-IN.
051500     PERFORM 4900-FORMAT-TIMESTAMP.
051600     MOVE WRK-TS-PRINT                TO WRK-W-FINISH-TXT.
051700
051800     MOVE WRK-O-DEADLINE (WRK-ORD-TIX-SAVE)
051900                                      TO WRK-TS-IN.
052000     PERFORM 4900-FORMAT-TIMESTAMP.
052100     MOVE WRK-TS-PRINT                TO WRK-W-DEADLINE-TXT.
052200
052300     STRING 'Task ' DELIMITED BY SIZE
052400            WRK-O-TASK-ID (WRK-ORD-TIX-SAVE) DELIMITED BY SPACE
052500            ' finishes at ' DELIMITED BY SIZE
052600            WRK-W-FINISH-TXT DELIMITED BY SIZE
052700            ' after its deadline ' DELIMITED BY SIZE
052800            WRK-W-DEADLINE-TXT DELIMITED BY SIZE
052900            '.' DELIMITED BY SIZE
053000                          INTO WRK-W-MESSAGE (WRK-WRN-TIX).
053100*----------------------------------------------------------------*
053200 3550-99-EXIT.                   EXIT.
053300*----------------------------------------------------------------*
053400*----------------------------------------------------------------*
053500 3600-FIND-ORDER-ENTRY                SECTION.
053600*----------------------------------------------------------------*
053700     MOVE ZEROS                       TO WRK-ORD-TIX-SAVE.
053800
053900     PERFORM 3650-COMPARE-ONE-ORDER
054000        VARYING WRK-ORD-TIX FROM 1 BY 1
054100          UNTIL WRK-ORD-TIX           GREATER WRK-ORDER-COUNT.
054200*----------------------------------------------------------------*
054300 3600-99-EXIT.                   EXIT.
054400*----------------------------------------------------------------*
054500*----------------------------------------------------------------*
054600 3650-COMPARE-ONE-ORDER                SECTION.
054700*----------------------------------------------------------------*
054800     IF WRK-O-TASK-ID (WRK-ORD-TIX)
054900           EQUAL SCHDWK01-K-TASK-ID OF WRK-FILE0004-REC
055000        MOVE WRK-ORD-TIX              TO WRK-ORD-TIX-SAVE
055100     END-IF.
055200*----------------------------------------------------------------*
055300 3650-99-EXIT.                   EXIT.
055400*----------------------------------------------------------------*
055500*----------------------------------------------------------------*
055600 3900-FINALIZE                      SECTION.
055700*----------------------------------------------------------------*
055800     CLOSE FILE0004
055900           FILE0005
056000           FILE0006.
056100
056200     PERFORM 7000-DISPLAY-SUMMARY.
056300
056400     STOP RUN.
056500*----------------------------------------------------------------*
056600 3900-99-EXIT.                   EXIT.
056700*----------------------------------------------------------------*
056800*----------------------------------------------------------------*
056900 4000-WRITE-HEADER-LINES              SECTION.
057000*----------------------------------------------------------------*
057100     MOVE SPACES                      TO WRK-LINE-FILE0006.
057200     MOVE 'PLANNING START:'           TO WRK-LH-LABEL.
057300     MOVE WRK-H-PLAN-START            TO WRK-TS-IN.
057400     PERFORM 4900-FORMAT-TIMESTAMP.
057500     MOVE WRK-TS-PRINT                TO WRK-LH-VALUE.
057600     MOVE WRK-LINE-FILE0006           TO FD-REG-FILE0006.
057700     WRITE FD-REG-FILE0006.
057800     PERFORM 8300-TEST-FS-FILE0006.
057900
058000     MOVE SPACES                      TO WRK-LINE-FILE0006.
058100     STRING 'WORK WINDOW:   '         DELIMITED BY SIZE
058200            WRK-H-WW-START-HH         DELIMITED BY SIZE
058300            ':'                      DELIMITED BY SIZE
058400            WRK-H-WW-START-MM         DELIMITED BY SIZE
058500            ' - '                     DELIMITED BY SIZE
058600            WRK-H-WW-END-HH           DELIMITED BY SIZE
058700            ':'                      DELIMITED BY SIZE
058800            WRK-H-WW-END-MM           DELIMITED BY SIZE
058900                                  INTO WRK-LT-TEXT.
059000     MOVE WRK-LINE-FILE0006           TO FD-REG-FILE0006.
059100     WRITE FD-REG-FILE0006.
059200     PERFORM 8300-TEST-FS-FILE0006.
059300*----------------------------------------------------------------*
059400 4000-99-EXIT.                   EXIT.
059500*----------------------------------------------------------------*
059600*----------------------------------------------------------------*
059700 4100-WRITE-ORDER-LINE                SECTION.
059800*----------------------------------------------------------------*
059900     MOVE SPACES                      TO WRK-LINE-FILE0006.
060000     MOVE 'TASK ORDER:'                TO WRK-LO-LABEL.
060100     MOVE 1                            TO WRK-LO-SLOT-COUNT.
060200
060300     SET WRK-ORD-TIX                   TO 1.
060400     PERFORM 4150-APPEND-ONE-ORDER-ID
060500        VARYING WRK-ORD-TIX FROM 1 BY 1
060600           UNTIL WRK-ORD-TIX            GREATER WRK-ORDER-COUNT.
060700
060800     IF WRK-LO-SLOT-COUNT               GREATER 1
060900        MOVE WRK-LINE-FILE0006          TO FD-REG-FILE0006
061000        WRITE FD-REG-FILE0006
061100        PERFORM 8300-TEST-FS-FILE0006
061200     END-IF.
061300*----------------------------------------------------------------*
061400 4100-99-EXIT.                   EXIT.
061500*----------------------------------------------------------------*
061600*----------------------------------------------------------------*
061700 4150-APPEND-ONE-ORDER-ID              SECTION.
061800*----------------------------------------------------------------*
061900     IF WRK-LO-SLOT-COUNT              GREATER 8
062000        MOVE WRK-LINE-FILE0006          TO FD-REG-FILE0006
062100        WRITE FD-REG-FILE0006
062200        PERFORM 8300-TEST-FS-FILE0006
062300        MOVE SPACES                    TO WRK-LINE-FILE0006
062400        MOVE 1                         TO WRK-LO-SLOT-COUNT
062500     END-IF.
062600
062700     MOVE WRK-O-TASK-ID (WRK-ORD-TIX)
062800                          TO WRK-LO-ID-SLOT (WRK-LO-SLOT-COUNT).
062900
063000     ADD 1                            TO WRK-LO-SLOT-COUNT.
063100*----------------------------------------------------------------*
063200 4150-99-EXIT.                   EXIT.
063300*----------------------------------------------------------------*
063400*----------------------------------------------------------------*
063500 4900-FORMAT-TIMESTAMP                SECTION.
063600*----------------------------------------------------------------*
063700     MOVE WRK-TS-YYYY                  TO WRK-TP-YYYY.
063800     MOVE WRK-TS-MM                    TO WRK-TP-MM.
063900     MOVE WRK-TS-DD                    TO WRK-TP-DD.
064000     MOVE WRK-TS-HH                    TO WRK-TP-HH.
064100     MOVE WRK-TS-MN                    TO WRK-TP-MN.
064200*----------------------------------------------------------------*
064300 4900-99-EXIT.                   EXIT.
064400*----------------------------------------------------------------*
064500*----------------------------------------------------------------*
064600 5000-WRITE-WARNINGS                  SECTION.
064700*----------------------------------------------------------------*
064800     IF WRK-WARN-COUNT                  GREATER ZEROS
064900        MOVE SPACES                     TO WRK-LINE-FILE0006
065000        MOVE 'DEADLINE WARNINGS:'       TO WRK-LTR-TEXT
065100        MOVE WRK-LINE-FILE0006          TO FD-REG-FILE0006
065200        WRITE FD-REG-FILE0006
065300        PERFORM 8300-TEST-FS-FILE0006
065400
065500        SET WRK-WRN-TIX                 TO 1
065600        PERFORM 5100-WRITE-ONE-WARNING
065700           VARYING WRK-WRN-TIX FROM 1 BY 1
065800              UNTIL WRK-WRN-TIX          GREATER WRK-WARN-COUNT
065900     END-IF.
066000*----------------------------------------------------------------*
066100 5000-99-EXIT.                   EXIT.
066200*----------------------------------------------------------------*
066300*----------------------------------------------------------------*
066400 5100-WRITE-ONE-WARNING                SECTION.
066500*----------------------------------------------------------------*
066600     MOVE SPACES                        TO WRK-LINE-FILE0006.
066700     MOVE WRK-W-MESSAGE (WRK-WRN-TIX)   TO WRK-LT-TEXT.
066800     MOVE WRK-LINE-FILE0006             TO FD-REG-FILE0006.
066900     WRITE FD-REG-FILE0006.
067000     PERFORM 8300-TEST-FS-FILE0006.
067100*----------------------------------------------------------------*
067200 5100-99-EXIT.                   EXIT.
067300*----------------------------------------------------------------*
067400*----------------------------------------------------------------*
067500 6000-WRITE-SUMMARY                    SECTION.
067600*----------------------------------------------------------------*
067700     MOVE SPACES                        TO WRK-LINE-FILE0006.
067800     MOVE WRK-BLOCK-COUNT                TO WRK-BLOCK-COUNT-ED.
067900     MOVE WRK-ORDER-COUNT                TO WRK-ORDER-COUNT-ED.
068000     STRING 'Planned '                  DELIMITED BY SIZE
068100            WRK-BLOCK-COUNT-ED           DELIMITED BY SIZE
068200            ' blocks across '           DELIMITED BY SIZE
068300            WRK-ORDER-COUNT-ED           DELIMITED BY SIZE
068400            ' tasks.'                   DELIMITED BY SIZE
068500                                     INTO WRK-LTR-TEXT.
068600     MOVE WRK-LINE-FILE0006              TO FD-REG-FILE0006.
068700     WRITE FD-REG-FILE0006.
068800     PERFORM 8300-TEST-FS-FILE0006.
068900*----------------------------------------------------------------*
069000 6000-99-EXIT.                   EXIT.
069100*----------------------------------------------------------------*
069200*----------------------------------------------------------------*
069300 7000-DISPLAY-SUMMARY                  SECTION.
069400*----------------------------------------------------------------*
069500     DISPLAY '***************************'.
069600     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
069700     DISPLAY '***************************'.
069800     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
069900     DISPLAY '*COMPILED........:'
070000     DD-COMPILED '/' MM-COMPILED '/' YY-COMPILED '*'.
070100     DISPLAY '*-------------------------*'.
070200     DISPLAY '*BLOCKS PLANNED......:' WRK-BLOCK-COUNT '*'.
070300     DISPLAY '*TASKS SCHEDULED.....:' WRK-ORDER-COUNT '*'.
070400     DISPLAY '*WARNINGS ISSUED.....:' WRK-WARN-COUNT '*'.
070500
070600     SET WRK-WRN-TIX                   TO 1.
070700     PERFORM 7100-DISPLAY-ONE-WARNING
070800        VARYING WRK-WRN-TIX FROM 1 BY 1
070900           UNTIL WRK-WRN-TIX            GREATER WRK-WARN-COUNT.
071000
071100     DISPLAY '*-------------------------*'.
071200     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
071300     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
071400     DISPLAY '***************************'.
071500*----------------------------------------------------------------*
071600 7000-99-EXIT.                   EXIT.
071700*----------------------------------------------------------------*
071800*----------------------------------------------------------------*
071900 7100-DISPLAY-ONE-WARNING              SECTION.
072000*----------------------------------------------------------------*
072100     DISPLAY '*' WRK-W-MESSAGE (WRK-WRN-TIX).
072200*----------------------------------------------------------------*
072300 7100-99-EXIT.                   EXIT.
072400*----------------------------------------------------------------*
072500*----------------------------------------------------------------*
072600 8100-TEST-FS-FILE0004                 SECTION.
072700*----------------------------------------------------------------*
072800     IF WRK-FS-FILE0004                NOT EQUAL ZEROS AND 10
072900        MOVE WRK-FS-FILE0004           TO WRK-ERROR-CODE
073000        PERFORM 9999-CALL-ABEND-PGM
073100     END-IF.
073200*----------------------------------------------------------------*
073300 8100-99-EXIT.                   EXIT.
073400*----------------------------------------------------------------*
073500*----------------------------------------------------------------*
073600 8200-TEST-FS-FILE0005                 SECTION.
073700*----------------------------------------------------------------*
073800     IF WRK-FS-FILE0005                NOT EQUAL ZEROS AND 10
073900        MOVE WRK-FS-FILE0005           TO WRK-ERROR-CODE
074000        PERFORM 9999-CALL-ABEND-PGM
074100     END-IF.
074200*----------------------------------------------------------------*
074300 8200-99-EXIT.                   EXIT.
074400*----------------------------------------------------------------*
074500*----------------------------------------------------------------*
074600 8300-TEST-FS-FILE0006                 SECTION.
074700*----------------------------------------------------------------*
074800     IF WRK-FS-FILE0006                NOT EQUAL ZEROS
074900        MOVE WRK-FS-FILE0006           TO WRK-ERROR-CODE
075000        PERFORM 9999-CALL-ABEND-PGM
075100     END-IF.
075200*----------------------------------------------------------------*
075300 8300-99-EXIT.                   EXIT.
075400*----------------------------------------------------------------*
075500*----------------------------------------------------------------*
075600 9000-GET-DATE-TIME                    SECTION.
075700*----------------------------------------------------------------*
075800     ACCEPT WRK-SYSTEM-DATE             FROM DATE.
075900     MOVE YY                            TO YYYY-FORMATTED.
076000     MOVE MM                            TO MM-FORMATTED.
076100     MOVE DD                            TO DD-FORMATTED.
076200     ADD  2000                          TO YYYY-FORMATTED.
076300
076400     ACCEPT WRK-SYSTEM-TIME              FROM TIME.
076500     MOVE HOUR                          TO HOUR-FORMATTED.
076600     MOVE MINUTE                        TO MINUTE-FORMATTED.
076700     MOVE SECOND                        TO SECOND-FORMATTED.
076800*----------------------------------------------------------------*
076900 9000-99-EXIT.                   EXIT.
077000*----------------------------------------------------------------*
077100*----------------------------------------------------------------*
077200 9999-CALL-ABEND-PGM                    SECTION.
077300*----------------------------------------------------------------*
077400     MOVE WRK-DATE-FORMATTED            TO WRK-ERROR-DATE.
077500     MOVE WRK-TIME-FORMATTED            TO WRK-ERROR-TIME.
077600     CALL WRK-ABEND-PGM                 USING WRK-ERROR-LOG.
077700*----------------------------------------------------------------*
077800 9999-99-EXIT.                   EXIT.
077900*----------------------------------------------------------------*
078000
