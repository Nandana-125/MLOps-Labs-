000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     SCHDABND.
000600 AUTHOR.         RAYMOND M. MACLIN.
000700 INSTALLATION.   MDPC - BATCH SCHEDULING UNIT.
000800 DATE-WRITTEN.   09/08/1987.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       NONE.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*          MDPC BATCH SCHEDULING UNIT - IN-HOUSE STAFF           *
001400*              DISTRIBUTION: MDPC INTERNAL USE ONLY              *
001500*----------------------------------------------------------------*
001600*    PROGRAM-ID..: SCHDABND.                                     *
001700*    ANALYST.....: RAYMOND M. MACLIN                             *
001800*    PROGRAMMER..: RAYMOND M. MACLIN                             *
001900*    DATE........: 09/08/1987                                    *
002000*----------------------------------------------------------------*
002100*    PROJECT.....: TASK SCHEDULING BATCH - TSKSCHED              *
002200*----------------------------------------------------------------*
002300*    GOAL........: COMMON ABNORMAL END ROUTINE - CALLED BY       *
002400*                  EVERY STEP OF THE SCHEDULER PIPELINE TO LOG   *
002500*                  A FATAL CONDITION TO SYSOUT AND STOP THE RUN. *
002600*----------------------------------------------------------------*
002700*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002800*                   (NONE - CONSOLE OUTPUT ONLY)                 *
002900*----------------------------------------------------------------*
003000*    TABLE DB2...:  (NONE)                                       *
003100*----------------------------------------------------------------*
003200*    CHANGE LOG..:
003300*    DATE       BY   TICKET    DESCRIPTION
003400*    ---------- ---- --------- ------------------------------
003500*    1987-08-09 RMM  TS-0002   ORIGINAL PROGRAM - DISPLAYS
003600*                              CALLER, DATE, TIME AND MESSAGE
003700*                              THEN STOPS THE RUN.
003800*    1991-02-20 RMM  TS-0058   WRK-ERROR-MSG WIDENED TO 120
003900*                              CHARACTERS SO A FULL VALIDATION
004000*                              OR CYCLE MESSAGE CAN BE CARRIED
004100*                              WITHOUT TRUNCATION.
004200*    1999-01-08 RMM  TS-0099   Y2K - NO CHANGE NEEDED HERE, THE
004300*                              DATE/TIME TEXT ALREADY ARRIVES
004400*                              PRE-FORMATTED FROM THE CALLER.
004500*    2003-09-30 JCS  TS-0142   DISPLAY BOX WIDENED TO FIT THE
004600*                              LONGER ERROR MESSAGE CLEANLY.
004610*    2010-02-08 LPS  TS-0195   BOX NOW BREAKS OUT YEAR/MONTH/DAY,
004620*                              HOUR/MINUTE/SECOND AND A LEADING
004630*                              FILE STATUS FOR FASTER TRIAGE; THE
004640*                              FILE STATUS LINE IS SUPPRESSED WHEN
004650*                              THE CALLER LEFT IT BLANK.
004700*----------------------------------------------------------------*
004800*================================================================*
004900*           E N V I R O N M E N T      D I V I S I O N           *
005000*================================================================*
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600
005700*================================================================*
005800*                  D A T A      D I V I S I O N                  *
005900*================================================================*
006000 DATA DIVISION.
006100 FILE SECTION.
006200*
006300*----------------------------------------------------------------*
006400*                  WORKING-STORAGE SECTION                       *
006500*----------------------------------------------------------------*
006600 WORKING-STORAGE SECTION.
006700
006800*----------------------------------------------------------------*
006900*                      LINKAGE SECTION                           *
007000*----------------------------------------------------------------*
007100 LINKAGE SECTION.
007200 01 WRK-ERROR-LOG.
007300    03 WRK-PROGRAM                      PIC X(08).
007400    03 WRK-ERROR-MSG                    PIC X(120).
007500    03 WRK-ERROR-CODE                   PIC X(30).
007510*A VIEW OF WRK-ERROR-CODE PICKING OUT A LEADING 2-BYTE FILE
007520*STATUS, FOR CALLERS THAT MOVE A FS-XXXX CODE IN LEFT-JUSTIFIED.
007530    03 WRK-ERROR-CODE-GROUP REDEFINES WRK-ERROR-CODE.
007540       05 WRK-ERRC-STATUS               PIC X(02).
007545          88  WRK-ERRC-STATUS-BLANK          VALUE SPACES.
007550       05 FILLER                        PIC X(28).
007600    03 WRK-ERROR-DATE                   PIC X(10).
007610*A VIEW OF WRK-ERROR-DATE (CALLER-FORMATTED YYYY-MM-DD) BROKEN
007620*INTO YEAR/MONTH/DAY, SO THE DISPLAY BOX CAN LABEL EACH PART.
007630    03 WRK-ERROR-DATE-GROUP REDEFINES WRK-ERROR-DATE.
007640       05 WRK-ERRD-YYYY                 PIC X(04).
007650       05 FILLER                        PIC X(01).
007660       05 WRK-ERRD-MM                   PIC X(02).
007670       05 FILLER                        PIC X(01).
007680       05 WRK-ERRD-DD                   PIC X(02).
007700    03 WRK-ERROR-TIME                   PIC X(08).
007710*A VIEW OF WRK-ERROR-TIME (CALLER-FORMATTED HH:MM:SS) BROKEN
007720*INTO HOUR/MINUTE/SECOND FOR THE SAME REASON.
007730    03 WRK-ERROR-TIME-GROUP REDEFINES WRK-ERROR-TIME.
007740       05 WRK-ERRT-HH                   PIC X(02).
007750       05 FILLER                        PIC X(01).
007760       05 WRK-ERRT-MM                   PIC X(02).
007770       05 FILLER                        PIC X(01).
007780       05 WRK-ERRT-SS                   PIC X(02).
007800    03 FILLER                           PIC X(04).
007900*================================================================*
008000 PROCEDURE                       DIVISION  USING WRK-ERROR-LOG.
008100*================================================================*
008200*----------------------------------------------------------------*
008300 0000-MAIN-PROCESS               SECTION.
008400*----------------------------------------------------------------*
008500     DISPLAY '**********************************'.
008600     DISPLAY '*  ABNORMAL END  PROGRAM CALLED  *'.
008700     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
008800     DISPLAY '*DATE: ' WRK-ERROR-DATE '              *'.
008810     DISPLAY '*  YEAR ' WRK-ERRD-YYYY ' MONTH ' WRK-ERRD-MM
008820            ' DAY ' WRK-ERRD-DD '            *'.
008900     DISPLAY '*TIME: ' WRK-ERROR-TIME '                *'.
008910     DISPLAY '*  HOUR ' WRK-ERRT-HH ' MINUTE ' WRK-ERRT-MM
008920            ' SECOND ' WRK-ERRT-SS '        *'.
009000     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
009100     DISPLAY '*CALLER PROGRAM.....: ' WRK-PROGRAM '   *'.
009200     DISPLAY '*ERROR CODE:                     *'.
009300     DISPLAY '* ' WRK-ERROR-CODE.
009310     IF NOT WRK-ERRC-STATUS-BLANK
009312        DISPLAY '*  FILE STATUS (IF ANY): ' WRK-ERRC-STATUS
009314               '            *'
009316     END-IF.
009400     DISPLAY '*ERROR MESSAGE:                  *'.
009500     DISPLAY '* ' WRK-ERROR-MSG.
009600     DISPLAY '**********************************'.
009700
009800     STOP RUN.
009900*----------------------------------------------------------------*
010000 0000-99-EXIT.                   EXIT.
010100*----------------------------------------------------------------*
010200
