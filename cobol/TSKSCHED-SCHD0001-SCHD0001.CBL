000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N       *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     SCHD0001.
000600 AUTHOR.         RAYMOND M. MACLIN.
000700 INSTALLATION.   MDPC - BATCH SCHEDULING UNIT.
000800 DATE-WRITTEN.   14/03/1987.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       NONE.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*          MDPC BATCH SCHEDULING UNIT - IN-HOUSE STAFF           *
001400*              DISTRIBUTION: MDPC INTERNAL USE ONLY              *
001500*----------------------------------------------------------------*
001600*    PROGRAM-ID..: SCHD0001.                                    *
001700*    ANALYST.....: RAYMOND M. MACLIN                            *
001800*    PROGRAMMER..: RAYMOND M. MACLIN                            *
001900*    DATE........: 14/03/1987                                   *
002000*----------------------------------------------------------------*
002100*    PROJECT.....: TASK SCHEDULING BATCH - TSKSCHED             *
002200*----------------------------------------------------------------*
002300*    GOAL........: STEP 1 OF 4. READ THE SCHEDULE REQUEST FILE, *
002400*                  APPLY DEFAULTS, VALIDATE THE TASK SET AND    *
002500*                  WRITE THE VALIDATED WORK FILE FOR STEP 2.    *
002600*----------------------------------------------------------------*
002700*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK    *
002800*                   FILE0001        00160       SCHDWK01        *
002900*                   FILE0002        00160       SCHDWK01        *
003000*----------------------------------------------------------------*
003100*    TABLE DB2...:  NONE.                                       *
003200*----------------------------------------------------------------*
003300*    CHANGE LOG...:
003400*    DATE       BY   TICKET    DESCRIPTION
003500*    ---------- ---- --------- ------------------------------
003600*    1987-03-14 RMM  TS-0001   ORIGINAL VERSION - REQUEST
003700*                              PARSER AND STRUCTURAL VALIDATOR.   TS-0001
003800*    1987-09-02 RMM  TS-0008   ADDED DUPLICATE TASK ID CHECK.     TS-0008
003900*    1988-01-20 RMM  TS-0013   ADDED MISSING-DEPENDENCY CHECK.    TS-0013
004000*    1988-07-11 JCS  TS-0022   ADDED SELF-DEPENDENCY CHECK.       TS-0022
004100*    1990-05-30 RMM  TS-0041   WORK WINDOW DEFAULTS CORRECTED     TS-0041
004200*                              TO 18:00 - 23:00 WHEN BLANK.       TS-0041
004300*    1992-02-14 LPS  TS-0055   BLOCKED INTERVAL END <= START      TS-0055
004400*                              NOW ABORTS THE RUN.                TS-0055
004500*    1994-08-09 JCS  TS-0070   BLANK BLOCKED-INTERVAL LABEL       TS-0070
004600*                              NOW DEFAULTS TO BLOCKED.           TS-0070
004700*    1996-11-27 RMM  TS-0081   TASK ID/TITLE NOW TRIMMED OF       TS-0081
004800*                              LEADING/TRAILING BLANKS.           TS-0081
004900*    1999-01-08 LPS  TS-0099   Y2K - PLANNING-START, DEADLINE     TS-0099
005000*                              AND BLOCKED TIMESTAMPS CARRY A     TS-0099
005100*                              FULL 4-DIGIT YEAR (9(14)).         TS-0099
005200*    2001-04-18 JCS  TS-0114   DEFAULT PRIORITY OF 3 APPLIED      TS-0114
005300*                              WHEN PRIORITY IS BLANK OR ZERO.    TS-0114
005400*    2003-09-30 JCS  TS-0142   WORK FILE WIDENED TO 160 BYTES     TS-0142
005500*                              TO MATCH BOOK SCHDWK01.            TS-0142
005600*    2005-02-11 RMM  TS-0150   MISSING REQUEST FILE NOW ABORTS    TS-0150
005700*                              THE RUN (FILE STATUS 35).          TS-0150
005710*    2010-02-08 LPS  TS-0195   WORK WINDOW START NOW CHECKED      TS-0195
005720*                              AGAINST END ON LOAD; TASK          TS-0195
005730*                              DEADLINE MONTH NOW VALIDATED.      TS-0195
005800*----------------------------------------------------------------*
005900*================================================================*
006000*           E N V I R O N M E N T      D I V I S I O N          *
006100*================================================================*
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500      C01 IS TOP-OF-FORM.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT FILE0001      ASSIGN TO UTS-S-FILE0001
006900      ORGANIZATION IS     SEQUENTIAL
007000      ACCESS MODE  IS     SEQUENTIAL
007100      FILE STATUS  IS     WRK-FS-FILE0001.
007200     SELECT FILE0002      ASSIGN TO UTS-S-FILE0002
007300      ORGANIZATION IS     SEQUENTIAL
007400      ACCESS MODE  IS     SEQUENTIAL
007500      FILE STATUS  IS     WRK-FS-FILE0002.
007600*================================================================*
007700*                  D A T A      D I V I S I O N                 *
007800*================================================================*
007900 DATA DIVISION.
008000 FILE SECTION.
008100*
008200 FD FILE0001
008300     RECORDING MODE IS F
008400     LABEL RECORD   IS STANDARD
008500     BLOCK CONTAINS 00 RECORDS.
008600 01 FD-REG-FILE0001   PIC X(160).
008700 FD FILE0002
008800     RECORDING MODE IS F
008900     LABEL RECORD   IS STANDARD
009000     BLOCK CONTAINS 00 RECORDS.
009100 01 FD-REG-FILE0002   PIC X(160).
009200*----------------------------------------------------------------*
009300*                  WORKING-STORAGE SECTION                      *
009400*----------------------------------------------------------------*
009500 WORKING-STORAGE SECTION.
009600 77  WRK-FILE0001-REGS-COUNTER           PIC 9(04) COMP VALUE
009700                                                      ZEROS.
009800 77  WRK-FILE0002-REGS-COUNTER           PIC 9(04) COMP VALUE
009900                                                      ZEROS.
010000 77  WRK-TASK-COUNT                      PIC 9(04) COMP VALUE
010100                                                      ZEROS.
010200 77  WRK-BLK-COUNT                       PIC 9(04) COMP VALUE
010300                                                      ZEROS.
010400 77  WRK-DEP-IX                          PIC 9(02) COMP VALUE
010500                                                      ZEROS.
010600 77  WRK-FILE0001-EOF                    PIC X(03) VALUE
010700                                                      SPACES.
010710     88  WRK-FILE0001-EOF-YES             VALUE 'END'.
010800*DATA FOR ERROR LOG:
010900 01  WRK-ERROR-LOG.
011000     03  WRK-PROGRAM                     PIC X(08) VALUE
011100                                                     'SCHD0001'.
011200     03  WRK-ERROR-MSG                   PIC X(120) VALUE
011300                                                      SPACES.
011400     03  WRK-ERROR-CODE                  PIC X(30) VALUE
011500                                                     SPACES.
011600     03  WRK-ERROR-DATE                  PIC X(10) VALUE
011700                                                     SPACES.
011800     03  WRK-ERROR-TIME                  PIC X(08) VALUE
011900                                                     SPACES.
012000     03  FILLER                          PIC X(04) VALUE
012100                                                     SPACES.
012200*ABENDING PROGRAM:
012300 77  WRK-ABEND-PGM                       PIC X(08) VALUE
012400                                                     'SCHDABND'.
012500 01  WRK-FILE-STATUS.
012600     03  WRK-FS-FILE0001                 PIC 9(02) VALUE
012700                                                     ZEROS.
012800     03  WRK-FS-FILE0002                 PIC 9(02) VALUE
012900                                                     ZEROS.
013000     03  FILLER                          PIC X(04) VALUE
013100                                                     SPACES.
013200 01  WRK-FILE0001-REC.
013300     COPY 'SCHDWK01'.
013400 01  WRK-FILE0002-REC.
013500     COPY 'SCHDWK01'.
014600*SCRATCH AREA FOR THE 5 DEPENDENCY IDS OF THE TASK CURRENTLY
014700*BEING LOADED - VIEWED EITHER AS ONE STRING OR AS 5 SUBFIELDS.
014800 01  WRK-DEP-ID-GROUP                    PIC X(40) VALUE
014900                                                     SPACES.
015000 01  WRK-DEP-ID-ENTRIES REDEFINES WRK-DEP-ID-GROUP.
015100     05  WRK-DEP-ID-ENTRY                PIC X(08)
015200                                          OCCURS 5 TIMES.
015300*HEADER WORK AREA - PLANNING START AND WORK WINDOW.
015400 01  WRK-HEADER.
015500     05  WRK-H-PLAN-START                PIC 9(14) VALUE
015600                                                     ZEROS.
015700     05  WRK-H-WW-START-HH               PIC 9(02) VALUE 18.
015800     05  WRK-H-WW-START-MM               PIC 9(02) VALUE
015900                                                     ZEROS.
016000     05  WRK-H-WW-END-HH                 PIC 9(02) VALUE 23.
016100     05  WRK-H-WW-END-MM                 PIC 9(02) VALUE
016200                                                     ZEROS.
016300     05  WRK-H-SEEN                      PIC X(03) VALUE
016400                                                     'NO '.
016500     05  FILLER                          PIC X(10) VALUE
016600                                                     SPACES.
016610*A VIEW OF WRK-HEADER'S WORK-WINDOW HH/MM PAIRS AS TWO 4-DIGIT
016620*HHMM NUMBERS, USED BY 2200 TO CHECK THE WINDOW START PRECEDES
016630*THE WINDOW END.
016640 01  WRK-H-WINDOW-VIEW REDEFINES WRK-HEADER.
016650     05  FILLER                          PIC X(14).
016660     05  WRK-H-WINSTART-HHMM             PIC 9(04).
016670     05  WRK-H-WINEND-HHMM               PIC 9(04).
016680     05  FILLER                          PIC X(13).
016700*FLAG SET BY THE DEPENDENCY LOOKUP IN 5600 - TELLS 5500
016800*WHETHER THE DEPENDENT TASK ID WAS FOUND IN THE TASK TABLE.
016900 77  WRK-DEP-FOUND                       PIC X(03) VALUE
017000                                                     'NO '.
017010*SCRATCH AREA 5350 MOVES EACH TASK'S DEADLINE INTO, SO THE
017020*YYYYMMDDHHMMSS CAN BE TORN APART AND THE MONTH VALIDATED.
017030 01  WRK-DEADLINE-CHK                    PIC 9(14) VALUE
017040                                                     ZEROS.
017050 01  WRK-DEADLINE-CHK-GROUP REDEFINES WRK-DEADLINE-CHK.
017060     05  WRK-DLC-YYYY                    PIC 9(04).
017070     05  WRK-DLC-MM                      PIC 9(02).
017080     05  WRK-DLC-DD                      PIC 9(02).
017090     05  WRK-DLC-HH                      PIC 9(02).
017095     05  WRK-DLC-MN                      PIC 9(02).
017097     05  WRK-DLC-SS                      PIC 9(02).
017100*BLOCKED-INTERVAL TABLE (20 ENTRIES, SAFE WORKING LIMIT).
017200 01  WRK-BLOCKED-TABLE.
017300     05  WRK-BLK-ENTRY OCCURS 20 TIMES
017400                       INDEXED BY WRK-BLK-TIX.
017500         10  WRK-BLK-START                PIC 9(14).
017600         10  WRK-BLK-END                  PIC 9(14).
017700         10  WRK-BLK-LABEL                PIC X(20).
017800     05  FILLER                          PIC X(05) VALUE
017900                                                     SPACES.
018000*TASK TABLE (50 ENTRIES, SAFE WORKING LIMIT).
018100 01  WRK-TASK-TABLE.
018200     05  WRK-TSK-ENTRY OCCURS 50 TIMES
018300                       INDEXED BY WRK-TSK-TIX
018400                                  WRK-TSK-TIX2.
018500         10  WRK-T-TASK-ID                PIC X(08).
018600         10  WRK-T-TITLE                  PIC X(30).
018700         10  WRK-T-DURATION                PIC 9(04).
018800         10  WRK-T-DEADLINE               PIC 9(14).
018900         10  WRK-T-PRIORITY               PIC 9(02).
019000         10  WRK-T-DEP-COUNT              PIC 9(01).
019100         10  WRK-T-DEP-ID                 PIC X(08)
019200                                           OCCURS 5 TIMES.
019300     05  FILLER                          PIC X(05) VALUE
019400                                                     SPACES.
019500*WORKING DATA FOR THE SYSTEM DATE AND TIME.
019600 01  WRK-SYSTEM-DATE.
019700     03  YY                              PIC 9(02) VALUE
019800                                                     ZEROS.
019900     03  MM                              PIC 9(02) VALUE
020000                                                     ZEROS.
020100     03  DD                              PIC 9(02) VALUE
020200                                                     ZEROS.
020300*
020400 01  WRK-DATE-FORMATTED.
020500     03  DD-FORMATTED                    PIC 9(02) VALUE
020600                                                     ZEROS.
020700     03  FILLER                          PIC X(01) VALUE '-'.
020800     03  MM-FORMATTED                    PIC 9(02) VALUE
020900                                                     ZEROS.
021000     03  FILLER                          PIC X(01) VALUE '-'.
021100     03  YYYY-FORMATTED                  PIC 9(04) VALUE
021200                                                     ZEROS.
021300*
021400 01  WRK-SYSTEM-TIME.
021500     03  HOUR                            PIC 9(02) VALUE
021600                                                     ZEROS.
021700     03  MINUTE                          PIC 9(02) VALUE
021800                                                     ZEROS.
021900     03  SECOND                          PIC 9(02) VALUE
022000                                                     ZEROS.
022100     03  HUNDREDTH                       PIC 9(02) VALUE
022200                                                     ZEROS.
022300*
022400 01  WRK-TIME-FORMATTED.
022500     03  HOUR-FORMATTED                  PIC 9(02) VALUE
022600                                                     ZEROS.
022700     03  FILLER                          PIC X(01) VALUE ':'.
022800     03  MINUTE-FORMATTED                PIC 9(02) VALUE
022900                                                     ZEROS.
023000     03  FILLER                          PIC X(01) VALUE ':'.
023100     03  SECOND-FORMATTED                PIC 9(02) VALUE
023200                                                     ZEROS.
023300 01  WRK-WHEN-COMPILED.
023400     03  MM-COMPILED                     PIC X(02) VALUE
023500                                                     SPACES.
023600     03  FILLER                          PIC X(01) VALUE '/'.
023700     03  DD-COMPILED                     PIC X(02) VALUE
023800                                                     SPACES.
023900     03  FILLER                          PIC X(01) VALUE '/'.
024000     03  YY-COMPILED                     PIC X(02) VALUE
024100                                                     SPACES.
024200     03  HOUR-COMPILED                   PIC X(02) VALUE
024300                                                     SPACES.
024400     03  FILLER                          PIC X(01) VALUE '-'.
024500     03  MINUTE-COMPILED                 PIC X(02) VALUE
024600                                                     SPACES.
024700     03  FILLER                          PIC X(01) VALUE '-'.
024800     03  SECOND-COMPILED                 PIC X(02) VALUE
024900                                                     SPACES.
025000*================================================================*
025100 PROCEDURE                       DIVISION.
025200*================================================================*
025300*----------------------------------------------------------------*
025400 0000-MAIN-PROCESS               SECTION.
025500*----------------------------------------------------------------*
025600     MOVE WHEN-COMPILED          TO WRK-WHEN-COMPILED.
025700     PERFORM 1000-INITIALIZE.
025800     PERFORM 2000-READ-REQUEST   UNTIL WRK-FILE0001-EOF-YES.
026000     PERFORM 5000-VALIDATE-TASKS.
026100     PERFORM 6000-WRITE-WORK-FILE.
026200     PERFORM 3000-FINALIZE.
026300*----------------------------------------------------------------*
026400 0000-99-EXIT.                   EXIT.
026500*----------------------------------------------------------------*
026600*----------------------------------------------------------------*
026700 1000-INITIALIZE                 SECTION.
026800*----------------------------------------------------------------*
026900     PERFORM 9000-GET-DATE-TIME.
027000     INITIALIZE WRK-FILE0001-REC
027100                WRK-FILE0002-REC
027200                WRK-HEADER
027300                WRK-BLOCKED-TABLE
027400                WRK-TASK-TABLE.
027500     MOVE 18                     TO WRK-H-WW-START-HH.
027600     MOVE 23                     TO WRK-H-WW-END-HH.
027700     OPEN INPUT  FILE0001.
027800     MOVE 'OPEN FILE FILE0001'   TO WRK-ERROR-MSG.
027900     IF WRK-FS-FILE0001          EQUAL 35
028000        MOVE 'SCHEDULE REQUEST FILE NOT FOUND'
028100                                 TO WRK-ERROR-MSG
028200        PERFORM 9999-CALL-ABEND-PGM
028300     END-IF.
028400     PERFORM 8100-TEST-FS-FILE0001.
028500     OPEN OUTPUT FILE0002.
028600     MOVE 'OPEN FILE FILE0002'   TO WRK-ERROR-MSG.
028700     PERFORM 8200-TEST-FS-FILE0002.
028800     PERFORM 2000-READ-REQUEST.
028900*----------------------------------------------------------------*
029000 1000-99-EXIT.                   EXIT.
029100*----------------------------------------------------------------*
029200*----------------------------------------------------------------*
029300 2000-READ-REQUEST               SECTION.
029400*----------------------------------------------------------------*
029500     MOVE 'READING FILE0001'     TO   WRK-ERROR-MSG.
029600     READ FILE0001               INTO WRK-FILE0001-REC.
029700     PERFORM  8100-TEST-FS-FILE0001.
029800     IF WRK-FS-FILE0001          EQUAL 10
029900        MOVE 'END'               TO   WRK-FILE0001-EOF
030000     ELSE
030100        ADD 1                    TO   WRK-FILE0001-REGS-COUNTER
030200        PERFORM 2100-CLASSIFY-RECORD
030300     END-IF.
030400*----------------------------------------------------------------*
030500 2000-99-EXIT.                   EXIT.
030600*----------------------------------------------------------------*
030700*----------------------------------------------------------------*
030800 2100-CLASSIFY-RECORD            SECTION.
030900*----------------------------------------------------------------*
031000     EVALUATE SCHDWK01-H-REC-TYPE OF WRK-FILE0001-REC
031100        WHEN SCHDWK01-IS-HEADER   OF WRK-FILE0001-REC
031200           PERFORM 2200-LOAD-HEADER
031300        WHEN SCHDWK01-IS-BLOCKED  OF WRK-FILE0001-REC
031400           PERFORM 2300-LOAD-BLOCKED
031500        WHEN SCHDWK01-IS-TASK     OF WRK-FILE0001-REC
031600           PERFORM 2400-LOAD-TASK
031700        WHEN OTHER
031800           MOVE 'UNKNOWN RECORD TYPE ON FILE0001'
031900                                 TO WRK-ERROR-MSG
032000           PERFORM 9999-CALL-ABEND-PGM
032100     END-EVALUATE.
032200*----------------------------------------------------------------*
032300 2100-99-EXIT.                   EXIT.
032400*----------------------------------------------------------------*
032500*----------------------------------------------------------------*
032600 2200-LOAD-HEADER                SECTION.
032700*----------------------------------------------------------------*
032800     MOVE SCHDWK01-H-PLAN-START  OF WRK-FILE0001-REC
032900                                 TO WRK-H-PLAN-START.
033000     IF SCHDWK01-H-WW-START-HH   OF WRK-FILE0001-REC
033100                                 NOT EQUAL ZEROS
033200        MOVE SCHDWK01-H-WW-START-HH OF WRK-FILE0001-REC
033300                                 TO WRK-H-WW-START-HH
033400        MOVE SCHDWK01-H-WW-START-MM OF WRK-FILE0001-REC
033500                                 TO WRK-H-WW-START-MM
033600     END-IF.
033700     IF SCHDWK01-H-WW-END-HH     OF WRK-FILE0001-REC
033800                                 NOT EQUAL ZEROS
033900        MOVE SCHDWK01-H-WW-END-HH OF WRK-FILE0001-REC
034000                                 TO WRK-H-WW-END-HH
034100        MOVE SCHDWK01-H-WW-END-MM OF WRK-FILE0001-REC
034200                                 TO WRK-H-WW-END-MM
034300     END-IF.
034310     IF WRK-H-WINSTART-HHMM      NOT LESS THAN
034320                                 WRK-H-WINEND-HHMM
034330        STRING 'Work window start ',
034340               WRK-H-WINSTART-HHMM,
034350               ' is not before work window end ',
034360               WRK-H-WINEND-HHMM,
034370               '.'              DELIMITED BY SIZE
034380                                 INTO WRK-ERROR-MSG
034390        PERFORM 9999-CALL-ABEND-PGM
034395     END-IF.
034400     MOVE 'YES'                  TO WRK-H-SEEN.
034500*----------------------------------------------------------------*
034600 2200-99-EXIT.                   EXIT.
034700*----------------------------------------------------------------*
034800*----------------------------------------------------------------*
034900 2300-LOAD-BLOCKED               SECTION.
035000*----------------------------------------------------------------*
035100     IF SCHDWK01-B-END           OF WRK-FILE0001-REC
035200                                 NOT GREATER
035300        SCHDWK01-B-START         OF WRK-FILE0001-REC
035400        STRING 'Blocked interval end ',
035500               SCHDWK01-B-END OF WRK-FILE0001-REC,
035600               ' is not after start ',
035700               SCHDWK01-B-START OF WRK-FILE0001-REC,
035800               '.'              DELIMITED BY SIZE
035900                                 INTO WRK-ERROR-MSG
036000        PERFORM 9999-CALL-ABEND-PGM
036100     END-IF.
036200     ADD 1                       TO WRK-BLK-COUNT.
036300     SET WRK-BLK-TIX             TO WRK-BLK-COUNT.
036400     MOVE SCHDWK01-B-START       OF WRK-FILE0001-REC
036500                                 TO WRK-BLK-START (WRK-BLK-TIX).
036600     MOVE SCHDWK01-B-END         OF WRK-FILE0001-REC
036700                                 TO WRK-BLK-END (WRK-BLK-TIX).
036800     IF SCHDWK01-B-LABEL         OF WRK-FILE0001-REC
036900                                 EQUAL SPACES
037000        MOVE 'blocked'           TO WRK-BLK-LABEL (WRK-BLK-TIX)
037100     ELSE
037200        MOVE SCHDWK01-B-LABEL    OF WRK-FILE0001-REC
037300                                 TO WRK-BLK-LABEL (WRK-BLK-TIX)
037400     END-IF.
037500*----------------------------------------------------------------*
037600 2300-99-EXIT.                   EXIT.
037700*----------------------------------------------------------------*
037800*----------------------------------------------------------------*
037900 2400-LOAD-TASK                  SECTION.
038000*----------------------------------------------------------------*
038100     ADD 1                       TO WRK-TASK-COUNT.
038200     SET WRK-TSK-TIX             TO WRK-TASK-COUNT.
038300     MOVE SCHDWK01-T-TASK-ID     OF WRK-FILE0001-REC
038400                                 TO WRK-T-TASK-ID (WRK-TSK-TIX).
038600     MOVE SCHDWK01-T-TITLE      OF WRK-FILE0001-REC
038700                                 TO WRK-T-TITLE (WRK-TSK-TIX).
038900     MOVE SCHDWK01-T-DURATION    OF WRK-FILE0001-REC
039000                                 TO WRK-T-DURATION (WRK-TSK-TIX).
039100     MOVE SCHDWK01-T-DEADLINE    OF WRK-FILE0001-REC
039200                                 TO WRK-T-DEADLINE (WRK-TSK-TIX).
039300     IF SCHDWK01-T-PRIORITY      OF WRK-FILE0001-REC
039400                                 EQUAL ZEROS
039500        MOVE 3                   TO WRK-T-PRIORITY (WRK-TSK-TIX)
039600     ELSE
039700        MOVE SCHDWK01-T-PRIORITY OF WRK-FILE0001-REC
039800                                 TO WRK-T-PRIORITY (WRK-TSK-TIX)
039900     END-IF.
040000     MOVE SCHDWK01-T-DEP-COUNT   OF WRK-FILE0001-REC
040100                                 TO WRK-T-DEP-COUNT (WRK-TSK-TIX).
040200     MOVE SCHDWK01-T-DEP-ID-GROUP OF WRK-FILE0001-REC
040300                                 TO WRK-DEP-ID-GROUP.
040400     MOVE 1                      TO WRK-DEP-IX.
040500     PERFORM 2450-COPY-ONE-DEP-ID UNTIL WRK-DEP-IX GREATER 5.
040600*----------------------------------------------------------------*
040700 2400-99-EXIT.                   EXIT.
040800*----------------------------------------------------------------*
040900*----------------------------------------------------------------*
041000 2450-COPY-ONE-DEP-ID            SECTION.
041100*----------------------------------------------------------------*
041200     MOVE WRK-DEP-ID-ENTRY (WRK-DEP-IX)
041300                                 TO WRK-T-DEP-ID
041400                                    (WRK-TSK-TIX, WRK-DEP-IX).
041500     ADD 1                       TO WRK-DEP-IX.
041600*----------------------------------------------------------------*
041700 2450-99-EXIT.                   EXIT.
041800*----------------------------------------------------------------*
041900*----------------------------------------------------------------*
042000 3000-FINALIZE                   SECTION.
042100*----------------------------------------------------------------*
042200     CLOSE FILE0001
042300           FILE0002.
042400     DISPLAY '***************************'.
042500     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
042600     DISPLAY '***************************'.
042700     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
042800     DISPLAY '*COMPILED........:'
042900     DD-COMPILED '/' MM-COMPILED '/' YY-COMPILED '*'.
043000     DISPLAY '*.................'
043100     HOUR-COMPILED '.' MINUTE-COMPILED '.'SECOND-COMPILED '*'.
043200     DISPLAY '*-------------------------*'.
043300     DISPLAY '*RECORDS FILE0001....:' WRK-FILE0001-REGS-COUNTER
043400     '*'.
043500     DISPLAY '*TASKS LOADED........:' WRK-TASK-COUNT
043600     '*'.
043700     DISPLAY '*BLOCKED INTERVALS...:' WRK-BLK-COUNT
043800     '*'.
043900     DISPLAY '*RECORDS FILE0002....:' WRK-FILE0002-REGS-COUNTER
044000     '*'.
044100     DISPLAY '*-------------------------*'.
044200     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
044300     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
044400     DISPLAY '***************************'.
044500     STOP RUN.
044600*----------------------------------------------------------------*
044700 3000-99-EXIT.                   EXIT.
044800*----------------------------------------------------------------*
044900*----------------------------------------------------------------*
045000 5000-VALIDATE-TASKS             SECTION.
045100*----------------------------------------------------------------*
045200     IF WRK-TASK-COUNT           EQUAL ZEROS
045300        MOVE 'No tasks provided.'
045400                                 TO WRK-ERROR-MSG
045500        PERFORM 9999-CALL-ABEND-PGM
045600     END-IF.
045700     SET WRK-TSK-TIX             TO 1.
045800     PERFORM 5050-VALIDATE-ONE-TASK
045900             UNTIL WRK-TSK-TIX GREATER WRK-TASK-COUNT.
046000*----------------------------------------------------------------*
046100 5000-99-EXIT.                   EXIT.
046200*----------------------------------------------------------------*
046300*----------------------------------------------------------------*
046400 5050-VALIDATE-ONE-TASK          SECTION.
046500*----------------------------------------------------------------*
046600     PERFORM 5100-CHECK-EMPTY-ID.
046700     PERFORM 5200-CHECK-DUPLICATE-ID.
046800     PERFORM 5300-CHECK-DURATION.
046850     PERFORM 5350-CHECK-DEADLINE.
046900     PERFORM 5400-CHECK-TITLE.
047000     PERFORM 5500-CHECK-DEPENDENCIES.
047100     SET WRK-TSK-TIX             UP BY 1.
047200*----------------------------------------------------------------*
047300 5050-99-EXIT.                   EXIT.
047400*----------------------------------------------------------------*
047500*----------------------------------------------------------------*
047600 5100-CHECK-EMPTY-ID             SECTION.
047700*----------------------------------------------------------------*
047800     IF WRK-T-TASK-ID (WRK-TSK-TIX) EQUAL SPACES
047900        MOVE 'Task has empty id.'
048000                                 TO WRK-ERROR-MSG
048100        PERFORM 9999-CALL-ABEND-PGM
048200     END-IF.
048300*----------------------------------------------------------------*
048400 5100-99-EXIT.                   EXIT.
048500*----------------------------------------------------------------*
048600*----------------------------------------------------------------*
048700 5200-CHECK-DUPLICATE-ID         SECTION.
048800*----------------------------------------------------------------*
048900     SET WRK-TSK-TIX2            TO 1.
049000     PERFORM 5250-COMPARE-ONE-ID
049100             UNTIL WRK-TSK-TIX2 GREATER WRK-TASK-COUNT.
049200*----------------------------------------------------------------*
049300 5200-99-EXIT.                   EXIT.
049400*----------------------------------------------------------------*
049500*----------------------------------------------------------------*
049600 5250-COMPARE-ONE-ID             SECTION.
049700*----------------------------------------------------------------*
049800     IF WRK-TSK-TIX2 NOT EQUAL WRK-TSK-TIX
049900        IF WRK-T-TASK-ID (WRK-TSK-TIX2)
050000                       EQUAL WRK-T-TASK-ID (WRK-TSK-TIX)
050100           STRING 'Duplicate task id: ',
050200                  WRK-T-TASK-ID (WRK-TSK-TIX),
050300                  '.'           DELIMITED BY SIZE
050400                                 INTO WRK-ERROR-MSG
050500           PERFORM 9999-CALL-ABEND-PGM
050600        END-IF
050700     END-IF.
050800     SET WRK-TSK-TIX2            UP BY 1.
050900*----------------------------------------------------------------*
051000 5250-99-EXIT.                   EXIT.
051100*----------------------------------------------------------------*
051200*----------------------------------------------------------------*
051300 5300-CHECK-DURATION             SECTION.
051400*----------------------------------------------------------------*
051500     IF WRK-T-DURATION (WRK-TSK-TIX) EQUAL ZEROS
051600        STRING 'Task ', WRK-T-TASK-ID (WRK-TSK-TIX),
051700               ' has non-positive duration_min.'
051800                                 DELIMITED BY SIZE
051900                                 INTO WRK-ERROR-MSG
052000        PERFORM 9999-CALL-ABEND-PGM
052100     END-IF.
052200*----------------------------------------------------------------*
052300 5300-99-EXIT.                   EXIT.
052401*----------------------------------------------------------------*
052402 5350-CHECK-DEADLINE              SECTION.
052403*----------------------------------------------------------------*
052404     MOVE WRK-T-DEADLINE (WRK-TSK-TIX) TO WRK-DEADLINE-CHK.
052405     IF WRK-DLC-MM               LESS THAN 01
052406        OR WRK-DLC-MM            GREATER THAN 12
052407        STRING 'Task ', WRK-T-TASK-ID (WRK-TSK-TIX),
052408               ' has an invalid deadline month.'
052409                                 DELIMITED BY SIZE
052410                                 INTO WRK-ERROR-MSG
052411        PERFORM 9999-CALL-ABEND-PGM
052412     END-IF.
052413*----------------------------------------------------------------*
052414 5350-99-EXIT.                   EXIT.
052415*----------------------------------------------------------------*
052416*----------------------------------------------------------------*
052600 5400-CHECK-TITLE                SECTION.
052700*----------------------------------------------------------------*
052800     IF WRK-T-TITLE (WRK-TSK-TIX) EQUAL SPACES
052900        STRING 'Task ', WRK-T-TASK-ID (WRK-TSK-TIX),
053000               ' has empty title.'
053100                                 DELIMITED BY SIZE
053200                                 INTO WRK-ERROR-MSG
053300        PERFORM 9999-CALL-ABEND-PGM
053400     END-IF.
053500*----------------------------------------------------------------*
053600 5400-99-EXIT.                   EXIT.
053700*----------------------------------------------------------------*
053800*----------------------------------------------------------------*
053900 5500-CHECK-DEPENDENCIES         SECTION.
054000*----------------------------------------------------------------*
054100     MOVE 1                      TO WRK-DEP-IX.
054200     PERFORM 5550-CHECK-ONE-DEPENDENCY
054300             UNTIL WRK-DEP-IX GREATER
054400                   WRK-T-DEP-COUNT (WRK-TSK-TIX).
054500*----------------------------------------------------------------*
054600 5500-99-EXIT.                   EXIT.
054700*----------------------------------------------------------------*
054800*----------------------------------------------------------------*
054900 5550-CHECK-ONE-DEPENDENCY       SECTION.
055000*----------------------------------------------------------------*
055100     IF WRK-T-DEP-ID (WRK-TSK-TIX, WRK-DEP-IX)
055200                                 EQUAL WRK-T-TASK-ID (WRK-TSK-TIX)
055300        STRING 'Task ', WRK-T-TASK-ID (WRK-TSK-TIX),
055400               ' depends on itself.'
055500                                 DELIMITED BY SIZE
055600                                 INTO WRK-ERROR-MSG
055700        PERFORM 9999-CALL-ABEND-PGM
055800     END-IF.
055900     PERFORM 5600-FIND-DEP-TASK.
056000     IF WRK-DEP-FOUND            EQUAL 'NO '
056100        STRING 'Task ', WRK-T-TASK-ID (WRK-TSK-TIX),
056200               ' depends on missing task id: ',
056300               WRK-T-DEP-ID (WRK-TSK-TIX, WRK-DEP-IX),
056400               '.'              DELIMITED BY SIZE
056500                                 INTO WRK-ERROR-MSG
056600        PERFORM 9999-CALL-ABEND-PGM
056700     END-IF.
056800     ADD 1                       TO WRK-DEP-IX.
056900*----------------------------------------------------------------*
057000 5550-99-EXIT.                   EXIT.
057100*----------------------------------------------------------------*
057200*----------------------------------------------------------------*
057300 5600-FIND-DEP-TASK              SECTION.
057400*----------------------------------------------------------------*
057500     MOVE 'NO '                  TO WRK-DEP-FOUND.
057600     SET WRK-TSK-TIX2            TO 1.
057700     PERFORM 5650-COMPARE-DEP-ID
057800             UNTIL WRK-TSK-TIX2 GREATER WRK-TASK-COUNT.
057900*----------------------------------------------------------------*
058000 5600-99-EXIT.                   EXIT.
058100*----------------------------------------------------------------*
058200*----------------------------------------------------------------*
058300 5650-COMPARE-DEP-ID             SECTION.
058400*----------------------------------------------------------------*
058500     IF WRK-T-TASK-ID (WRK-TSK-TIX2)
058600            EQUAL WRK-T-DEP-ID (WRK-TSK-TIX, WRK-DEP-IX)
058700        MOVE 'YES'               TO WRK-DEP-FOUND
058800     END-IF.
058900     SET WRK-TSK-TIX2            UP BY 1.
059000*----------------------------------------------------------------*
059100 5650-99-EXIT.                   EXIT.
059200*----------------------------------------------------------------*
059300*----------------------------------------------------------------*
059400 6000-WRITE-WORK-FILE            SECTION.
059500*----------------------------------------------------------------*
059600     INITIALIZE WRK-FILE0002-REC.
059700     MOVE 'H'                    TO SCHDWK01-H-REC-TYPE
059800                                    OF WRK-FILE0002-REC.
059900     MOVE WRK-H-PLAN-START        TO SCHDWK01-H-PLAN-START
060000                                    OF WRK-FILE0002-REC.
060100     MOVE WRK-H-WW-START-HH      TO SCHDWK01-H-WW-START-HH
060200                                    OF WRK-FILE0002-REC.
060300     MOVE WRK-H-WW-START-MM      TO SCHDWK01-H-WW-START-MM
060400                                    OF WRK-FILE0002-REC.
060500     MOVE WRK-H-WW-END-HH        TO SCHDWK01-H-WW-END-HH
060600                                    OF WRK-FILE0002-REC.
060700     MOVE WRK-H-WW-END-MM        TO SCHDWK01-H-WW-END-MM
060800                                    OF WRK-FILE0002-REC.
060900     PERFORM 6100-WRITE-FILE0002.
061000     SET WRK-BLK-TIX             TO 1.
061100     PERFORM 6200-WRITE-ONE-BLOCKED
061200             UNTIL WRK-BLK-TIX GREATER WRK-BLK-COUNT.
061300     SET WRK-TSK-TIX             TO 1.
061400     PERFORM 6300-WRITE-ONE-TASK
061500             UNTIL WRK-TSK-TIX GREATER WRK-TASK-COUNT.
061600*----------------------------------------------------------------*
061700 6000-99-EXIT.                   EXIT.
061800*----------------------------------------------------------------*
061900*----------------------------------------------------------------*
062000 6100-WRITE-FILE0002             SECTION.
062100*----------------------------------------------------------------*
062200     MOVE 'WRITING FILE0002'     TO WRK-ERROR-MSG.
062300     MOVE WRK-FILE0002-REC       TO FD-REG-FILE0002.
062400     WRITE FD-REG-FILE0002.
062500     PERFORM 8200-TEST-FS-FILE0002.
062600     ADD 1                       TO WRK-FILE0002-REGS-COUNTER.
062700*----------------------------------------------------------------*
062800 6100-99-EXIT.                   EXIT.
062900*----------------------------------------------------------------*
063000*----------------------------------------------------------------*
063100 6200-WRITE-ONE-BLOCKED          SECTION.
063200*----------------------------------------------------------------*
063300     INITIALIZE WRK-FILE0002-REC.
063400     MOVE 'B'                    TO SCHDWK01-B-REC-TYPE
063500                                    OF WRK-FILE0002-REC.
063600     MOVE WRK-BLK-START (WRK-BLK-TIX)
063700                                 TO SCHDWK01-B-START
063800                                    OF WRK-FILE0002-REC.
063900     MOVE WRK-BLK-END (WRK-BLK-TIX)
064000                                 TO SCHDWK01-B-END
064100                                    OF WRK-FILE0002-REC.
064200     MOVE WRK-BLK-LABEL (WRK-BLK-TIX)
064300                                 TO SCHDWK01-B-LABEL
064400                                    OF WRK-FILE0002-REC.
064500     PERFORM 6100-WRITE-FILE0002.
064600     SET WRK-BLK-TIX             UP BY 1.
064700*----------------------------------------------------------------*
064800 6200-99-EXIT.                   EXIT.
064900*----------------------------------------------------------------*
065000*----------------------------------------------------------------*
065100 6300-WRITE-ONE-TASK             SECTION.
065200*----------------------------------------------------------------*
065300     INITIALIZE WRK-FILE0002-REC.
065400     MOVE 'T'                    TO SCHDWK01-T-REC-TYPE
065500                                    OF WRK-FILE0002-REC.
065600     MOVE WRK-T-TASK-ID (WRK-TSK-TIX)
065700                                 TO SCHDWK01-T-TASK-ID
065800                                    OF WRK-FILE0002-REC.
065900     MOVE WRK-T-TITLE (WRK-TSK-TIX)
066000                                 TO SCHDWK01-T-TITLE
066100                                    OF WRK-FILE0002-REC.
066200     MOVE WRK-T-DURATION (WRK-TSK-TIX)
066300                                 TO SCHDWK01-T-DURATION
066400                                    OF WRK-FILE0002-REC.
066500     MOVE WRK-T-DEADLINE (WRK-TSK-TIX)
066600                                 TO SCHDWK01-T-DEADLINE
066700                                    OF WRK-FILE0002-REC.
066800     MOVE WRK-T-PRIORITY (WRK-TSK-TIX)
066900                                 TO SCHDWK01-T-PRIORITY
067000                                    OF WRK-FILE0002-REC.
067100     MOVE WRK-T-DEP-COUNT (WRK-TSK-TIX)
067200                                 TO SCHDWK01-T-DEP-COUNT
067300                                    OF WRK-FILE0002-REC.
067400     MOVE 1                      TO WRK-DEP-IX.
067500     PERFORM 6350-COPY-ONE-DEP-ID UNTIL WRK-DEP-IX GREATER 5.
067600     PERFORM 6100-WRITE-FILE0002.
067700     SET WRK-TSK-TIX             UP BY 1.
067800*----------------------------------------------------------------*
067900 6300-99-EXIT.                   EXIT.
068000*----------------------------------------------------------------*
068100*----------------------------------------------------------------*
068200 6350-COPY-ONE-DEP-ID            SECTION.
068300*----------------------------------------------------------------*
068400     MOVE WRK-T-DEP-ID (WRK-TSK-TIX, WRK-DEP-IX)
068500                                 TO SCHDWK01-T-DEP-ID (WRK-DEP-IX)
068600                                    OF WRK-FILE0002-REC.
068700     ADD 1                       TO WRK-DEP-IX.
068800*----------------------------------------------------------------*
068900 6350-99-EXIT.                   EXIT.
069000*----------------------------------------------------------------*
069100*----------------------------------------------------------------*
069200 8100-TEST-FS-FILE0001           SECTION.
069300*----------------------------------------------------------------*
069400     IF WRK-FS-FILE0001          NOT EQUAL ZEROS AND 10
069500        MOVE WRK-FS-FILE0001     TO  WRK-ERROR-CODE
069600        PERFORM 9999-CALL-ABEND-PGM
069700     END-IF.
069800*----------------------------------------------------------------*
069900 8100-99-EXIT.                   EXIT.
070000*----------------------------------------------------------------*
070100*----------------------------------------------------------------*
070200 8200-TEST-FS-FILE0002           SECTION.
070300*----------------------------------------------------------------*
070400     IF WRK-FS-FILE0002          NOT EQUAL ZEROS
070500        MOVE WRK-FS-FILE0002     TO  WRK-ERROR-CODE
070600        PERFORM 9999-CALL-ABEND-PGM
070700     END-IF.
070800*----------------------------------------------------------------*
070900 8200-99-EXIT.                   EXIT.
071000*----------------------------------------------------------------*
071100*----------------------------------------------------------------*
071200 9000-GET-DATE-TIME              SECTION.
071300*----------------------------------------------------------------*
071400     ACCEPT WRK-SYSTEM-DATE      FROM DATE.
071500     MOVE YY                     TO YYYY-FORMATTED.
071600     MOVE MM                     TO MM-FORMATTED.
071700     MOVE DD                     TO DD-FORMATTED.
071800     ADD  2000                   TO YYYY-FORMATTED.
071900     ACCEPT WRK-SYSTEM-TIME      FROM TIME.
072000     MOVE HOUR                   TO HOUR-FORMATTED.
072100     MOVE MINUTE                 TO MINUTE-FORMATTED.
072200     MOVE SECOND                 TO SECOND-FORMATTED.
072300*----------------------------------------------------------------*
072400 9000-99-EXIT.                   EXIT.
072500*----------------------------------------------------------------*
072600*----------------------------------------------------------------*
072700 9999-CALL-ABEND-PGM             SECTION.
072800*----------------------------------------------------------------*
072900     MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.
073000     MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.
073100     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
073200*----------------------------------------------------------------*
073300 9999-99-EXIT.                   EXIT.
073400*----------------------------------------------------------------*
