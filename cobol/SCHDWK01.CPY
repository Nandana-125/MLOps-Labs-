000100******************************************************************
000200*                                                               *
000300* B O O K.......: SCHDWK01                                      *
000400* PROJECT.......: TASK SCHEDULING BATCH - TSKSCHED              *
000500* GOAL..........: GENERIC WORK-RECORD LAYOUT SHARED BY          *
000600*                 EVERY STEP OF THE SCHEDULER PIPELINE.         *
000700*                 ONE FIXED 160-BYTE SLOT, DISCRIMINATED        *
000800*                 BY REC-TYPE (COLUMN 1), REDEFINED ONE         *
000900*                 WAY PER RECORD KIND CARRIED BY THE JOB        *
001000*                 STEPS (H=HEADER B=BLOCKED T=TASK              *
001100*                 O=ORDERED-TASK K=SCHEDULED-BLOCK              *
001200*                 W=WARNING). HEADERLESS BOOK - NO 01 OF ITS    *
001300*                 OWN, SINCE IT IS ALWAYS COPIED UNDERNEATH     *
001400*                 THE CALLER'S OWN 01 WRK-xxxx-REC, THE SAME    *
001500*                 WAY THIS SHOP'S OTHER BOOKS ARE COPIED.       *
001600*------------------------------------------------------------
001700* CHANGE LOG...:
001800* DATE       BY   TICKET    DESCRIPTION
001900* ---------- ---- --------- ------------------------------
002000* 1987-06-15 RMM  TS-0001   ORIGINAL LAYOUT - H/B/T ONLY.         TS-0001
002100* 1989-11-02 RMM  TS-0037   ADDED O-VARIANT FOR TASK-ORDER        TS-0037
002200*                           WORK FILE BETWEEN STEPS 2/3.          TS-0037
002300* 1991-02-20 RMM  TS-0058   ADDED K AND W VARIANTS FOR THE        TS-0058
002400*                           SCHEDULE AND WARNING STEPS.           TS-0058
002500* 1999-01-08 RMM  TS-0099   Y2K - ALL TIMESTAMPS CARRY A          TS-0099
002600*                           FULL 4-DIGIT YEAR (9(14)              TS-0099
002700*                           YYYYMMDDHHMMSS) - NO 2-DIGIT          TS-0099
002800*                           YEAR FIELD EXISTED IN THIS            TS-0099
002900*                           BOOK TO BEGIN WITH.                   TS-0099
003000* 2003-09-30 JCS  TS-0142   WIDENED BLK-LABEL COMMENT.            TS-0142
003100* 2006-06-02 RMM  TS-0161   ADDED O-TITLE AND O-DURATION SO       TS-0161
003200*                           THE SCHEDULING ENGINE NO LONGER       TS-0161
003300*                           HAS TO REREAD FILE0002 FOR THEM.      TS-0161
003400* 2006-11-14 JCS  TS-0173   BOOK REWRITTEN HEADERLESS (LEVELS     TS-0173
003500*                           DROPPED ONE TIER, 01/05/10 BECOME     TS-0173
003600*                           05/10/15) TO MATCH HOW CSTMRG01 WAS   TS-0173
003700*                           ALWAYS COPIED IN THE OLD CUSTOMER     TS-0173
003800*                           SYSTEM - UNDER THE CALLER'S OWN 01.   TS-0173
003810* 2010-02-08 LPS  TS-0195   REC-TYPE NOW CARRIES 88-LEVEL         TS-0195
003820*                           CONDITION-NAMES (IS-HEADER, IS-      TS-0195
003830*                           BLOCKED, IS-TASK, ETC.) SO EVERY     TS-0195
003840*                           STEP CAN TEST THE DISCRIMINATOR      TS-0195
003850*                           BYTE BY NAME INSTEAD OF BY LITERAL.  TS-0195
003900******************************************************************
004000 05  SCHDWK01-RECORD                    PIC X(160).
004100*------------------------------------------------------------
004200* H - REQUEST HEADER RECORD (1 PER RUN)
004300*------------------------------------------------------------
004400 05  SCHDWK01-HDR REDEFINES SCHDWK01-RECORD.
004500     10  SCHDWK01-H-REC-TYPE            PIC X(01).
004510         88  SCHDWK01-IS-HEADER             VALUE 'H'.
004520         88  SCHDWK01-IS-BLOCKED            VALUE 'B'.
004530         88  SCHDWK01-IS-TASK               VALUE 'T'.
004540         88  SCHDWK01-IS-ORDERED-TASK       VALUE 'O'.
004550         88  SCHDWK01-IS-SCHEDULED-BLOCK    VALUE 'K'.
004560         88  SCHDWK01-IS-WARNING            VALUE 'W'.
004600     10  SCHDWK01-H-PLAN-START          PIC 9(14).
004700     10  SCHDWK01-H-WW-START-HH         PIC 9(02).
004800     10  SCHDWK01-H-WW-START-MM         PIC 9(02).
004900     10  SCHDWK01-H-WW-END-HH           PIC 9(02).
005000     10  SCHDWK01-H-WW-END-MM           PIC 9(02).
005100     10  FILLER                         PIC X(137).
005200*------------------------------------------------------------
005300* B - BLOCKED-INTERVAL RECORD (0..N PER RUN)                      TS-0142
005400*------------------------------------------------------------
005500 05  SCHDWK01-BLK REDEFINES SCHDWK01-RECORD.
005600     10  SCHDWK01-B-REC-TYPE            PIC X(01).
005700     10  SCHDWK01-B-START               PIC 9(14).
005800     10  SCHDWK01-B-END                 PIC 9(14).
005900     10  SCHDWK01-B-LABEL               PIC X(20).
006000     10  FILLER                         PIC X(111).
006100*------------------------------------------------------------
006200* T - TASK RECORD (1..N PER RUN)
006300*------------------------------------------------------------
006400 05  SCHDWK01-TSK REDEFINES SCHDWK01-RECORD.
006500     10  SCHDWK01-T-REC-TYPE            PIC X(01).
006600     10  SCHDWK01-T-TASK-ID             PIC X(08).
006700     10  SCHDWK01-T-TITLE               PIC X(30).
006800     10  SCHDWK01-T-DURATION            PIC 9(04).
006900     10  SCHDWK01-T-DEADLINE            PIC 9(14).
007000     10  SCHDWK01-T-PRIORITY            PIC 9(02).
007100     10  SCHDWK01-T-DEP-COUNT           PIC 9(01).
007200     10  SCHDWK01-T-DEP-ID-GROUP.
007300         15  SCHDWK01-T-DEP-ID          PIC X(08)
007400                                        OCCURS 5 TIMES.
007500     10  FILLER                         PIC X(60).
007600*------------------------------------------------------------
007700* O - ORDERED-TASK WORK RECORD (STEP 2 -> 3/4, INTERNAL)          TS-0037
007800*     CARRIES TASK-ORDER SEQUENCE, TITLE, DURATION AND            TS-0161
007900*     DEADLINE FOR THE SCHEDULING ENGINE AND REPORT BUILDER.      TS-0161
008000*------------------------------------------------------------
008100 05  SCHDWK01-ORD REDEFINES SCHDWK01-RECORD.
008200     10  SCHDWK01-O-REC-TYPE            PIC X(01).
008300     10  SCHDWK01-O-SEQ                 PIC 9(04).
008400     10  SCHDWK01-O-TASK-ID             PIC X(08).
008500     10  SCHDWK01-O-TITLE               PIC X(30).
008600     10  SCHDWK01-O-DURATION            PIC 9(04).
008700     10  SCHDWK01-O-DEADLINE            PIC 9(14).
008800     10  SCHDWK01-O-PRIORITY            PIC 9(02).
008900     10  FILLER                         PIC X(97).
009000*------------------------------------------------------------
009100* K - SCHEDULED-BLOCK RECORD (0..N PER RUN, OUTPUT)               TS-0058
009200*------------------------------------------------------------
009300 05  SCHDWK01-BLO REDEFINES SCHDWK01-RECORD.
009400     10  SCHDWK01-K-REC-TYPE            PIC X(01).
009500     10  SCHDWK01-K-TASK-ID             PIC X(08).
009600     10  SCHDWK01-K-TITLE               PIC X(30).
009700     10  SCHDWK01-K-START               PIC 9(14).
009800     10  SCHDWK01-K-END                 PIC 9(14).
009900     10  SCHDWK01-K-MIN                 PIC 9(04).
010000     10  FILLER                         PIC X(89).
010100*------------------------------------------------------------
010200* W - WARNING RECORD (0..N PER RUN, OUTPUT)                       TS-0058
010300*------------------------------------------------------------
010400 05  SCHDWK01-WRN REDEFINES SCHDWK01-RECORD.
010500     10  SCHDWK01-W-REC-TYPE            PIC X(01).
010600     10  SCHDWK01-W-TASK-ID             PIC X(08).
010700     10  SCHDWK01-W-FINISH              PIC 9(14).
010800     10  SCHDWK01-W-DEADLINE            PIC 9(14).
010900     10  SCHDWK01-W-MESSAGE             PIC X(120).
011000     10  FILLER                         PIC X(03).
