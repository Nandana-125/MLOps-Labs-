000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N       *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     SCHD0002.
000600 AUTHOR.         RAYMOND M. MACLIN.
000700 INSTALLATION.   MDPC - BATCH SCHEDULING UNIT.
000800 DATE-WRITTEN.   22/04/1987.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       NONE.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*          MDPC BATCH SCHEDULING UNIT - IN-HOUSE STAFF           *
001400*              DISTRIBUTION: MDPC INTERNAL USE ONLY              *
001500*----------------------------------------------------------------*
001600*    PROGRAM-ID..: SCHD0002.                                    *
001700*    ANALYST.....: RAYMOND M. MACLIN                            *
001800*    PROGRAMMER..: RAYMOND M. MACLIN                            *
001900*    DATE........: 22/04/1987                                   *
002000*----------------------------------------------------------------*
002100*    PROJECT.....: TASK SCHEDULING BATCH - TSKSCHED             *
002200*----------------------------------------------------------------*
002300*    GOAL........: STEP 2 OF 4. READ THE VALIDATED WORK FILE,   *
002400*                  PROVE THE DEPENDENCY GRAPH IS ACYCLIC AND    *
002500*                  WRITE THE TASKS BACK OUT IN KAHN TOPOLOGICAL *
002600*                  ORDER FOR THE SCHEDULING ENGINE.             *
002700*----------------------------------------------------------------*
002800*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK    *
002900*                   FILE0002        00160       SCHDWK01        *
003000*                   FILE0003        00160       SCHDWK01        *
003100*----------------------------------------------------------------*
003200*    TABLE DB2...:  NONE.                                       *
003300*----------------------------------------------------------------*
003400*    CHANGE LOG...:
003500*    DATE       BY   TICKET    DESCRIPTION
003600*    ---------- ---- --------- ------------------------------
003700*    1987-04-22 RMM  TS-0002   ORIGINAL VERSION - DFS CYCLE       TS-0002
003800*                              CHECK ONLY, NO ORDERING YET.       TS-0002
003900*    1987-10-03 RMM  TS-0009   ADDED KAHN ORDERING PASS - OUTPUT  TS-0009
004000*                              NOW CARRIES TASK-ORDER.            TS-0009
004100*    1988-02-19 JCS  TS-0014   CYCLE PATH NOW BUILT INTO THE      TS-0014
004200*                              ABEND MESSAGE VIA STRING.          TS-0014
004300*    1990-06-25 LPS  TS-0042   READY-LIST TIE-BREAK CHANGED TO    TS-0042
004400*                              DEADLINE / PRIORITY DESC / ID.     TS-0042
004500*    1993-03-08 JCS  TS-0061   DEFENSIVE CHECK ADDED - ORDER      TS-0061
004600*                              COUNT MUST MATCH TASK COUNT.       TS-0061
004700*    1999-01-08 LPS  TS-0099   Y2K - DEADLINE TIMESTAMP CARRIES A TS-0099
004800*                              FULL 4-DIGIT YEAR (9(14)).         TS-0099
004900*    2003-09-30 JCS  TS-0142   WORK FILE WIDENED TO 160 BYTES     TS-0142
005000*                              TO MATCH BOOK SCHDWK01.            TS-0142
005100*    2006-06-02 RMM  TS-0161   ORDER RECORD NOW CARRIES TITLE     TS-0161
005200*                              AND DURATION - DOWNSTREAM STEPS    TS-0161
005300*                              NO LONGER REREAD FILE0002.         TS-0161
005310*    2010-02-08 LPS  TS-0195   WORK WINDOW START NOW CHECKED      TS-0195
005320*                              AGAINST END ON LOAD; TASK          TS-0195
005330*                              DEADLINE DAY-OF-MONTH VALIDATED.   TS-0195
005400*----------------------------------------------------------------*
005500*================================================================*
005600*           E N V I R O N M E N T      D I V I S I O N          *
005700*================================================================*
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100      C01 IS TOP-OF-FORM.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT FILE0002      ASSIGN TO UTS-S-FILE0002
006500      ORGANIZATION IS     SEQUENTIAL
006600      ACCESS MODE  IS     SEQUENTIAL
006700      FILE STATUS  IS     WRK-FS-FILE0002.
006800     SELECT FILE0003      ASSIGN TO UTS-S-FILE0003
006900      ORGANIZATION IS     SEQUENTIAL
007000      ACCESS MODE  IS     SEQUENTIAL
007100      FILE STATUS  IS     WRK-FS-FILE0003.
007200*================================================================*
007300*                  D A T A      D I V I S I O N                 *
007400*================================================================*
007500 DATA DIVISION.
007600 FILE SECTION.
007700*
007800 FD FILE0002
007900     RECORDING MODE IS F
008000     LABEL RECORD   IS STANDARD
008100     BLOCK CONTAINS 00 RECORDS.
008200 01 FD-REG-FILE0002   PIC X(160).
008300 FD FILE0003
008400     RECORDING MODE IS F
008500     LABEL RECORD   IS STANDARD
008600     BLOCK CONTAINS 00 RECORDS.
008700 01 FD-REG-FILE0003   PIC X(160).
008800*----------------------------------------------------------------*
008900*                  WORKING-STORAGE SECTION                      *
009000*----------------------------------------------------------------*
009100 WORKING-STORAGE SECTION.
009200 77  WRK-FILE0002-REGS-COUNTER           PIC 9(04) COMP VALUE
009300                                                     ZEROS.
009400 77  WRK-FILE0003-REGS-COUNTER           PIC 9(04) COMP VALUE
009500                                                     ZEROS.
009600 77  WRK-TASK-COUNT                      PIC 9(04) COMP VALUE
009700                                                     ZEROS.
009800 77  WRK-BLK-COUNT                       PIC 9(04) COMP VALUE
009900                                                     ZEROS.
010000 77  WRK-ORDER-COUNT                     PIC 9(04) COMP VALUE
010100                                                     ZEROS.
010200 77  WRK-DEP-IX                          PIC 9(02) COMP VALUE
010300                                                     ZEROS.
010400 77  WRK-FILE0002-EOF                    PIC X(03) VALUE
010500                                                     SPACES.
010510     88  WRK-FILE0002-EOF-YES             VALUE 'END'.
010600*DATA FOR ERROR LOG:
010700 01  WRK-ERROR-LOG.
010800     03  WRK-PROGRAM                     PIC X(08) VALUE
010900                                                    'SCHD0002'.
011000     03  WRK-ERROR-MSG                   PIC X(120) VALUE
011100                                                     SPACES.
011200     03  WRK-ERROR-CODE                  PIC X(30) VALUE
011300                                                    SPACES.
011400     03  WRK-ERROR-DATE                  PIC X(10) VALUE
011500                                                    SPACES.
011600     03  WRK-ERROR-TIME                  PIC X(08) VALUE
011700                                                    SPACES.
011800     03  FILLER                          PIC X(04) VALUE
011900                                                    SPACES.
012000*ABENDING PROGRAM:
012100 77  WRK-ABEND-PGM                       PIC X(08) VALUE
012200                                                    'SCHDABND'.
012300 01  WRK-FILE-STATUS.
012400     03  WRK-FS-FILE0002                 PIC 9(02) VALUE
012500                                                    ZEROS.
012600     03  WRK-FS-FILE0003                 PIC 9(02) VALUE
012700                                                    ZEROS.
012800     03  FILLER                          PIC X(04) VALUE
012900                                                    SPACES.
013000 01  WRK-FILE0002-REC.
013100     COPY 'SCHDWK01'.
013200 01  WRK-FILE0003-REC.
013300     COPY 'SCHDWK01'.
014400*SCRATCH AREA FOR THE 5 DEPENDENCY IDS OF THE TASK CURRENTLY
014500*BEING LOADED - VIEWED EITHER AS ONE STRING OR AS 5 SUBFIELDS.
014600 01  WRK-DEP-ID-GROUP                    PIC X(40) VALUE
014700                                                    SPACES.
014800 01  WRK-DEP-ID-ENTRIES REDEFINES WRK-DEP-ID-GROUP.
014900     05  WRK-DEP-ID-ENTRY                PIC X(08)
015000                                          OCCURS 5 TIMES.
015100*FLAG SET BY THE DEPENDENCY LOOKUP IN 4250 - TELLS 4200
015200*WHETHER THE DEPENDENT TASK ID WAS FOUND IN THE TASK TABLE.
015300 77  WRK-DEP-FOUND                       PIC X(03) VALUE
015400                                                    'NO '.
015410*SCRATCH AREA 2400 MOVES EACH TASK'S DEADLINE INTO, SO THE
015420*YYYYMMDDHHMMSS CAN BE TORN APART AND THE DAY-OF-MONTH CHECKED.
015430 01  WRK-DEADLINE-CHK                    PIC 9(14) VALUE
015440                                                    ZEROS.
015450 01  WRK-DEADLINE-CHK-GROUP REDEFINES WRK-DEADLINE-CHK.
015460     05  WRK-DLC-YYYY                    PIC 9(04).
015470     05  WRK-DLC-MM                      PIC 9(02).
015480     05  WRK-DLC-DD                      PIC 9(02).
015490     05  WRK-DLC-HH                      PIC 9(02).
015495     05  WRK-DLC-MN                      PIC 9(02).
015497     05  WRK-DLC-SS                      PIC 9(02).
015500*HEADER WORK AREA - PLANNING START AND WORK WINDOW, PASSED
015600*THROUGH UNCHANGED TO FILE0003.
015700 01  WRK-HEADER.
015800     05  WRK-H-PLAN-START                PIC 9(14) VALUE
015900                                                    ZEROS.
016000     05  WRK-H-WW-START-HH               PIC 9(02) VALUE
016100                                                    ZEROS.
016200     05  WRK-H-WW-START-MM               PIC 9(02) VALUE
016300                                                    ZEROS.
016400     05  WRK-H-WW-END-HH                 PIC 9(02) VALUE
016500                                                    ZEROS.
016600     05  WRK-H-WW-END-MM                 PIC 9(02) VALUE
016700                                                    ZEROS.
016800     05  FILLER                          PIC X(13) VALUE
016900                                                    SPACES.
016910*A VIEW OF WRK-HEADER'S WORK-WINDOW HH/MM PAIRS AS TWO 4-DIGIT
016920*HHMM NUMBERS, USED BY 2200 TO CHECK THE WINDOW START PRECEDES
016930*THE WINDOW END.
016940 01  WRK-H-WINDOW-VIEW REDEFINES WRK-HEADER.
016950     05  FILLER                          PIC X(14).
016960     05  WRK-H-WINSTART-HHMM             PIC 9(04).
016970     05  WRK-H-WINEND-HHMM               PIC 9(04).
016980     05  FILLER                          PIC X(13).
017000*BLOCKED-INTERVAL TABLE (20 ENTRIES, SAFE WORKING LIMIT) -
017100*PASSED THROUGH UNCHANGED TO FILE0003.
017200 01  WRK-BLOCKED-TABLE.
017300     05  WRK-BLK-ENTRY OCCURS 20 TIMES
017400                       INDEXED BY WRK-BLK-TIX.
017500         10  WRK-BLK-START                PIC 9(14).
017600         10  WRK-BLK-END                  PIC 9(14).
017700         10  WRK-BLK-LABEL                PIC X(20).
017800     05  FILLER                          PIC X(05) VALUE
017900                                                    SPACES.
018000*TASK TABLE (50 ENTRIES, SAFE WORKING LIMIT) - REBUILT FROM
018100*FILE0002, THEN ANNOTATED BY THE DFS AND KAHN PASSES.
018200 01  WRK-TASK-TABLE.
018300     05  WRK-TSK-ENTRY OCCURS 50 TIMES
018400                       INDEXED BY WRK-TSK-TIX
018500                                  WRK-TSK-TIX2
018600                                  WRK-TSK-TIX3.
018700         10  WRK-T-TASK-ID                PIC X(08).
018800         10  WRK-T-TITLE                  PIC X(30).
018900         10  WRK-T-DURATION               PIC 9(04).
019000         10  WRK-T-DEADLINE               PIC 9(14).
019100         10  WRK-T-PRIORITY               PIC 9(02).
019200         10  WRK-T-DEP-COUNT              PIC 9(01).
019300         10  WRK-T-DEP-ID                 PIC X(08)
019400                                           OCCURS 5 TIMES.
019500*        NODE-STATE: 'U'=UNVISITED 'V'=VISITING 'D'=DONE, USED
019600*        BY THE DFS CYCLE CHECK IN 4000-4900.
019700         10  WRK-T-NODE-STATE             PIC X(01).
019800*        INDEGREE: COUNT OF UNPROCESSED DEPENDENCIES STILL
019900*        OWED BY THIS TASK, MAINTAINED BY KAHN'S ALGORITHM.
020000         10  WRK-T-INDEGREE               PIC 9(02) COMP.
020100*        READY: 'Y' WHILE THE TASK SITS IN THE KAHN READY SET
020200*        AND HAS NOT YET BEEN APPENDED TO THE ORDER.
020300         10  WRK-T-READY                  PIC X(01).
020400*        ORDERED: 'Y' ONCE THE TASK HAS BEEN APPENDED TO THE
020500*        TASK-ORDER LIST BY 5000-BUILD-ORDER.
020600         10  WRK-T-ORDERED                PIC X(01).
020700     05  FILLER                          PIC X(05) VALUE
020800                                                    SPACES.
020900*TASK-ORDER TABLE - THE FINAL KAHN SEQUENCE, HOLDING THE INDEX
021000*OF EACH TASK-TABLE ENTRY IN THE ORDER IT WAS APPENDED.
021100 01  WRK-ORDER-TABLE.
021200     05  WRK-ORD-ENTRY OCCURS 50 TIMES
021300                       INDEXED BY WRK-ORD-TIX.
021400         10  WRK-ORD-TSK-TIX              PIC 9(04) COMP.
021500     05  FILLER                          PIC X(05) VALUE
021600                                                    SPACES.
021700*DFS VISITING-PATH STACK - HOLDS THE TASK-TABLE INDEX OF EACH
021800*NODE CURRENTLY ON THE RECURSION PATH, SO A BACK-EDGE CAN BE
021900*UNWOUND INTO A PRINTABLE CYCLE PATH.
022000 01  WRK-DFS-STACK.
022100     05  WRK-DFS-ENTRY OCCURS 50 TIMES
022200                       INDEXED BY WRK-DFS-SX.
022300         10  WRK-DFS-TSK-TIX              PIC 9(04) COMP.
022400     05  FILLER                          PIC X(05) VALUE
022500                                                    SPACES.
022600 77  WRK-DFS-TOP                         PIC 9(04) COMP VALUE
022700                                                    ZEROS.
022800*CYCLE PATH MESSAGE, BUILT BY STRING AS THE DFS STACK IS
022900*UNWOUND WHEN A BACK-EDGE IS FOUND.
023000 01  WRK-CYCLE-MSG                       PIC X(120) VALUE
023100                                                    SPACES.
023200 77  WRK-CYCLE-PTR                       PIC 9(03) COMP VALUE
023300                                                    1.
023400*KAHN READY-SET SCAN WORK AREAS - THE WINNER OF EACH ROUND
023500*AND ITS SORT KEY, CARRIED AS THREE SEPARATE COMPARE FIELDS.
023600 77  WRK-BEST-TIX                        PIC 9(04) COMP VALUE
023700                                                    ZEROS.
023800 01  WRK-BEST-KEY.
023900     05  WRK-BEST-DEADLINE               PIC 9(14) VALUE
024000                                                    ZEROS.
024100     05  WRK-BEST-PRIORITY               PIC 9(02) VALUE
024200                                                    ZEROS.
024300     05  WRK-BEST-TASK-ID                PIC X(08) VALUE
024400                                                    SPACES.
024450     05  FILLER                          PIC X(05) VALUE
024460                                                    SPACES.
024500*WORKING DATA FOR THE SYSTEM DATE AND TIME.
024600 01  WRK-SYSTEM-DATE.
024700     03  YY                              PIC 9(02) VALUE
024800                                                    ZEROS.
024900     03  MM                              PIC 9(02) VALUE
025000                                                    ZEROS.
025100     03  DD                              PIC 9(02) VALUE
025200                                                    ZEROS.
025300*
025400 01  WRK-DATE-FORMATTED.
025500     03  DD-FORMATTED                    PIC 9(02) VALUE
025600                                                    ZEROS.
025700     03  FILLER                          PIC X(01) VALUE '-'.
025800     03  MM-FORMATTED                    PIC 9(02) VALUE
025900                                                    ZEROS.
026000     03  FILLER                          PIC X(01) VALUE '-'.
026100     03  YYYY-FORMATTED                  PIC 9(04) VALUE
026200                                                    ZEROS.
026300*
026400 01  WRK-SYSTEM-TIME.
026500     03  HOUR                            PIC 9(02) VALUE
026600                                                    ZEROS.
026700     03  MINUTE                          PIC 9(02) VALUE
026800                                                    ZEROS.
026900     03  SECOND                          PIC 9(02) VALUE
027000                                                    ZEROS.
027100     03  HUNDREDTH                       PIC 9(02) VALUE
027200                                                    ZEROS.
027300*
027400 01  WRK-TIME-FORMATTED.
027500     03  HOUR-FORMATTED                  PIC 9(02) VALUE
027600                                                    ZEROS.
027700     03  FILLER                          PIC X(01) VALUE ':'.
027800     03  MINUTE-FORMATTED                PIC 9(02) VALUE
027900                                                    ZEROS.
028000     03  FILLER                          PIC X(01) VALUE ':'.
028100     03  SECOND-FORMATTED                PIC 9(02) VALUE
028200                                                    ZEROS.
028300 01  WRK-WHEN-COMPILED.
028400     03  MM-COMPILED                     PIC X(02) VALUE
028500                                                    SPACES.
028600     03  FILLER                          PIC X(01) VALUE '/'.
028700     03  DD-COMPILED                     PIC X(02) VALUE
028800                                                    SPACES.
028900     03  FILLER                          PIC X(01) VALUE '/'.
029000     03  YY-COMPILED                     PIC X(02) VALUE
029100                                                    SPACES.
029200     03  HOUR-COMPILED                   PIC X(02) VALUE
029300                                                    SPACES.
029400     03  FILLER                          PIC X(01) VALUE '-'.
029500     03  MINUTE-COMPILED                 PIC X(02) VALUE
029600                                                    SPACES.
029700     03  FILLER                          PIC X(01) VALUE '-'.
029800     03  SECOND-COMPILED                 PIC X(02) VALUE
029900                                                    SPACES.
030000*================================================================*
030100 PROCEDURE                       DIVISION.
030200*================================================================*
030300*----------------------------------------------------------------*
030400 0000-MAIN-PROCESS               SECTION.
030500*----------------------------------------------------------------*
030600     MOVE WHEN-COMPILED          TO WRK-WHEN-COMPILED.
030700     PERFORM 1000-INITIALIZE.
030800     PERFORM 2000-READ-FILE0002  UNTIL WRK-FILE0002-EOF-YES.
031000     PERFORM 4000-DETECT-CYCLE.
031100     PERFORM 5000-BUILD-ORDER.
031200     PERFORM 6000-WRITE-FILE0003.
031300     PERFORM 3000-FINALIZE.
031400*----------------------------------------------------------------*
031500 0000-99-EXIT.                   EXIT.
031600*----------------------------------------------------------------*
031700*----------------------------------------------------------------*
031800 1000-INITIALIZE                 SECTION.
031900*----------------------------------------------------------------*
032000     PERFORM 9000-GET-DATE-TIME.
032100     INITIALIZE WRK-FILE0002-REC
032200                WRK-FILE0003-REC
032300                WRK-HEADER
032400                WRK-BLOCKED-TABLE
032500                WRK-TASK-TABLE
032600                WRK-ORDER-TABLE
032700                WRK-DFS-STACK.
032800     OPEN INPUT  FILE0002.
032900     MOVE 'OPEN FILE FILE0002'   TO WRK-ERROR-MSG.
033000     IF WRK-FS-FILE0002          EQUAL 35
033100        MOVE 'VALIDATED WORK FILE NOT FOUND'
033200                                 TO WRK-ERROR-MSG
033300        PERFORM 9999-CALL-ABEND-PGM
033400     END-IF.
033500     PERFORM 8100-TEST-FS-FILE0002.
033600     OPEN OUTPUT FILE0003.
033700     MOVE 'OPEN FILE FILE0003'   TO WRK-ERROR-MSG.
033800     PERFORM 8200-TEST-FS-FILE0003.
033900     PERFORM 2000-READ-FILE0002.
034000*----------------------------------------------------------------*
034100 1000-99-EXIT.                   EXIT.
034200*----------------------------------------------------------------*
034300*----------------------------------------------------------------*
034400 2000-READ-FILE0002               SECTION.
034500*----------------------------------------------------------------*
034600     MOVE 'READING FILE0002'     TO   WRK-ERROR-MSG.
034700     READ FILE0002               INTO WRK-FILE0002-REC.
034800     PERFORM  8100-TEST-FS-FILE0002.
034900     IF WRK-FS-FILE0002          EQUAL 10
035000        MOVE 'END'               TO   WRK-FILE0002-EOF
035100     ELSE
035200        ADD 1                    TO   WRK-FILE0002-REGS-COUNTER
035300        PERFORM 2100-CLASSIFY-RECORD
035400     END-IF.
035500*----------------------------------------------------------------*
035600 2000-99-EXIT.                   EXIT.
035700*----------------------------------------------------------------*
035800*----------------------------------------------------------------*
035900 2100-CLASSIFY-RECORD             SECTION.
036000*----------------------------------------------------------------*
036100     EVALUATE SCHDWK01-H-REC-TYPE OF WRK-FILE0002-REC
036200        WHEN SCHDWK01-IS-HEADER   OF WRK-FILE0002-REC
036300           PERFORM 2200-LOAD-HEADER
036400        WHEN SCHDWK01-IS-BLOCKED  OF WRK-FILE0002-REC
036500           PERFORM 2300-LOAD-BLOCKED
036600        WHEN SCHDWK01-IS-TASK     OF WRK-FILE0002-REC
036700           PERFORM 2400-LOAD-TASK
036800        WHEN OTHER
036900           MOVE 'INVALID REC-TYPE ON FILE0002'
037000                                 TO WRK-ERROR-MSG
037100           PERFORM 9999-CALL-ABEND-PGM
037200     END-EVALUATE.
037300*----------------------------------------------------------------*
037400 2100-99-EXIT.                   EXIT.
037500*----------------------------------------------------------------*
037600*----------------------------------------------------------------*
037700 2200-LOAD-HEADER                 SECTION.
037800*----------------------------------------------------------------*
037900     MOVE SCHDWK01-H-PLAN-START  OF WRK-FILE0002-REC
038000                                 TO WRK-H-PLAN-START.
038100     MOVE SCHDWK01-H-WW-START-HH OF WRK-FILE0002-REC
038200                                 TO WRK-H-WW-START-HH.
038300     MOVE SCHDWK01-H-WW-START-MM OF WRK-FILE0002-REC
038400                                 TO WRK-H-WW-START-MM.
038500     MOVE SCHDWK01-H-WW-END-HH   OF WRK-FILE0002-REC
038600                                 TO WRK-H-WW-END-HH.
038700     MOVE SCHDWK01-H-WW-END-MM   OF WRK-FILE0002-REC
038800                                 TO WRK-H-WW-END-MM.
038810     IF WRK-H-WINSTART-HHMM      NOT LESS THAN
038820                                 WRK-H-WINEND-HHMM
038830        STRING 'Work window start ',
038840               WRK-H-WINSTART-HHMM,
038850               ' is not before work window end ',
038860               WRK-H-WINEND-HHMM,
038870               '.'              DELIMITED BY SIZE
038880                                 INTO WRK-ERROR-MSG
038890        PERFORM 9999-CALL-ABEND-PGM
038895     END-IF.
038900*----------------------------------------------------------------*
039000 2200-99-EXIT.                   EXIT.
039100*----------------------------------------------------------------*
039200*----------------------------------------------------------------*
039300 2300-LOAD-BLOCKED                SECTION.
039400*----------------------------------------------------------------*
039500     ADD 1                       TO WRK-BLK-COUNT.
039600     SET WRK-BLK-TIX             TO WRK-BLK-COUNT.
039700     MOVE SCHDWK01-B-START       OF WRK-FILE0002-REC
039800                                 TO WRK-BLK-START (WRK-BLK-TIX).
039900     MOVE SCHDWK01-B-END         OF WRK-FILE0002-REC
040000                                 TO WRK-BLK-END (WRK-BLK-TIX).
040100     MOVE SCHDWK01-B-LABEL       OF WRK-FILE0002-REC
040200                                 TO WRK-BLK-LABEL (WRK-BLK-TIX).
040300*----------------------------------------------------------------*
040400 2300-99-EXIT.                   EXIT.
040500*----------------------------------------------------------------*
040600*----------------------------------------------------------------*
040700 2400-LOAD-TASK                   SECTION.
040800*----------------------------------------------------------------*
040900     ADD 1                       TO WRK-TASK-COUNT.
041000     SET WRK-TSK-TIX             TO WRK-TASK-COUNT.
041100     MOVE SCHDWK01-T-TASK-ID     OF WRK-FILE0002-REC
041200                                 TO WRK-T-TASK-ID (WRK-TSK-TIX).
041300     MOVE SCHDWK01-T-TITLE       OF WRK-FILE0002-REC
041400                                 TO WRK-T-TITLE (WRK-TSK-TIX).
041500     MOVE SCHDWK01-T-DURATION    OF WRK-FILE0002-REC
041600                                 TO WRK-T-DURATION (WRK-TSK-TIX).
041700     MOVE SCHDWK01-T-DEADLINE    OF WRK-FILE0002-REC
041800                                 TO WRK-T-DEADLINE (WRK-TSK-TIX).
041810     MOVE WRK-T-DEADLINE (WRK-TSK-TIX) TO WRK-DEADLINE-CHK.
041820     IF WRK-DLC-DD               LESS THAN 01
041830        OR WRK-DLC-DD            GREATER THAN 31
041840        STRING 'Task ', WRK-T-TASK-ID (WRK-TSK-TIX),
041850               ' has an invalid deadline day-of-month.'
041860                                 DELIMITED BY SIZE
041870                                 INTO WRK-ERROR-MSG
041880        PERFORM 9999-CALL-ABEND-PGM
041890     END-IF.
041900     MOVE SCHDWK01-T-PRIORITY    OF WRK-FILE0002-REC
042000                                 TO WRK-T-PRIORITY (WRK-TSK-TIX).
042100     MOVE SCHDWK01-T-DEP-COUNT   OF WRK-FILE0002-REC
042200                                 TO WRK-T-DEP-COUNT (WRK-TSK-TIX).
042300     MOVE SCHDWK01-T-DEP-ID-GROUP OF WRK-FILE0002-REC
042400                                 TO WRK-DEP-ID-GROUP.
042500     MOVE 1                      TO WRK-DEP-IX.
042600     PERFORM 2450-COPY-ONE-DEP-ID UNTIL WRK-DEP-IX GREATER 5.
042700     MOVE 'U'                   TO WRK-T-NODE-STATE (WRK-TSK-TIX).
042800     MOVE 'N'                    TO WRK-T-READY (WRK-TSK-TIX).
042900     MOVE 'N'                    TO WRK-T-ORDERED (WRK-TSK-TIX).
043000*----------------------------------------------------------------*
043100 2400-99-EXIT.                   EXIT.
043200*----------------------------------------------------------------*
043300*----------------------------------------------------------------*
043400 2450-COPY-ONE-DEP-ID             SECTION.
043500*----------------------------------------------------------------*
043600     MOVE WRK-DEP-ID-ENTRY (WRK-DEP-IX)
043700                                 TO WRK-T-DEP-ID (WRK-TSK-TIX,
043800                                                   WRK-DEP-IX).
043900     ADD 1                       TO WRK-DEP-IX.
044000*----------------------------------------------------------------*
044100 2450-99-EXIT.                   EXIT.
044200*----------------------------------------------------------------*
044300*----------------------------------------------------------------*
044400 3000-FINALIZE                    SECTION.
044500*----------------------------------------------------------------*
044600     CLOSE FILE0002.
044700     CLOSE FILE0003.
044800     DISPLAY '*SCHD0002 FINISHED AT: ' WRK-TIME-FORMATTED.
044900*----------------------------------------------------------------*
045000 3000-99-EXIT.                   EXIT.
045100*----------------------------------------------------------------*
045200*----------------------------------------------------------------*
045300*THE DFS CYCLE CHECK - 4000 VISITS EVERY UNVISITED TASK ONCE;
045400*4100 DOES THE ACTUAL RECURSIVE-STYLE DESCENT, PUSHING EACH
045500*NODE ONTO WRK-DFS-STACK SO A BACK-EDGE CAN BE UNWOUND INTO A
045600*PRINTABLE PATH BY 4900.
045700*----------------------------------------------------------------*
045800 4000-DETECT-CYCLE                SECTION.
045900*----------------------------------------------------------------*
046000     SET WRK-TSK-TIX             TO 1.
046100     PERFORM 4050-DETECT-ONE-ROOT UNTIL WRK-TSK-TIX
046200                                       GREATER WRK-TASK-COUNT.
046300*----------------------------------------------------------------*
046400 4000-99-EXIT.                   EXIT.
046500*----------------------------------------------------------------*
046600*----------------------------------------------------------------*
046700 4050-DETECT-ONE-ROOT             SECTION.
046800*----------------------------------------------------------------*
046900     IF WRK-T-NODE-STATE (WRK-TSK-TIX) EQUAL 'U'
047000        PERFORM 4100-VISIT-NODE
047100     END-IF.
047200     SET WRK-TSK-TIX             UP BY 1.
047300*----------------------------------------------------------------*
047400 4050-99-EXIT.                   EXIT.
047500*----------------------------------------------------------------*
047600*----------------------------------------------------------------*
047700*4100 IS ENTERED WITH WRK-TSK-TIX POINTING AT THE NODE TO
047800*VISIT. THE STACK DEPTH ITSELF (WRK-DFS-TOP) IS USED AS THIS
047900*CALL'S OWN FRAME POINTER - NOT A SEPARATE INDEX - SO A NESTED
048000*CALL CANNOT LEAVE A STALE POINTER BEHIND WHEN IT RETURNS,
048100*SINCE THIS SHOP'S COBOL HAS NO TRUE RECURSION.
048200*----------------------------------------------------------------*
048300 4100-VISIT-NODE                  SECTION.
048400*----------------------------------------------------------------*
048500     SET WRK-DFS-TOP             UP BY 1.
048600     MOVE WRK-TSK-TIX            TO WRK-DFS-TSK-TIX (WRK-DFS-TOP).
048700     MOVE 'V'                   TO WRK-T-NODE-STATE (WRK-TSK-TIX).
048800     MOVE 1                      TO WRK-DEP-IX.
048900     PERFORM 4200-VISIT-ONE-DEP  UNTIL WRK-DEP-IX GREATER
049000        WRK-T-DEP-COUNT (WRK-DFS-TSK-TIX (WRK-DFS-TOP)).
049100     SET WRK-TSK-TIX             TO WRK-DFS-TSK-TIX (WRK-DFS-TOP).
049200     MOVE 'D'                   TO WRK-T-NODE-STATE (WRK-TSK-TIX).
049300     SET WRK-DFS-TOP             DOWN BY 1.
049400*----------------------------------------------------------------*
049500 4100-99-EXIT.                   EXIT.
049600*----------------------------------------------------------------*
049700*----------------------------------------------------------------*
049800*4200 EXAMINES ONE DEPENDENCY OF THE NODE CURRENTLY ON TOP OF
049900*THE DFS STACK. A DEPENDENCY STILL 'VISITING' IS A BACK-EDGE -
050000*THE CYCLE. A DEPENDENCY 'UNVISITED' IS DESCENDED INTO.
050100*----------------------------------------------------------------*
050200 4200-VISIT-ONE-DEP               SECTION.
050300*----------------------------------------------------------------*
050400     SET WRK-TSK-TIX2            TO 1.
050500     MOVE 'N'                    TO WRK-DEP-FOUND.
050600     PERFORM 4250-FIND-DEP-NODE  UNTIL WRK-TSK-TIX2 GREATER
050700        WRK-TASK-COUNT OR WRK-DEP-FOUND EQUAL 'YES'.
050800     IF WRK-DEP-FOUND             EQUAL 'YES'
050900        IF WRK-T-NODE-STATE (WRK-TSK-TIX2) EQUAL 'V'
051000           PERFORM 4900-BUILD-CYCLE-MSG
051100           PERFORM 9999-CALL-ABEND-PGM
051200        END-IF
051300        IF WRK-T-NODE-STATE (WRK-TSK-TIX2) EQUAL 'U'
051400           SET WRK-TSK-TIX       TO WRK-TSK-TIX2
051500           PERFORM 4100-VISIT-NODE
051600        END-IF
051700     END-IF.
051800     ADD 1                       TO WRK-DEP-IX.
051900*----------------------------------------------------------------*
052000 4200-99-EXIT.                   EXIT.
052100*----------------------------------------------------------------*
052200*----------------------------------------------------------------*
052300 4250-FIND-DEP-NODE               SECTION.
052400*----------------------------------------------------------------*
052500     IF WRK-T-TASK-ID (WRK-TSK-TIX2) EQUAL
052600        WRK-T-DEP-ID (WRK-DFS-TSK-TIX (WRK-DFS-TOP), WRK-DEP-IX)
052700        MOVE 'YES'                TO WRK-DEP-FOUND
052800     ELSE
052900        SET WRK-TSK-TIX2          UP BY 1
053000     END-IF.
053100*----------------------------------------------------------------*
053200 4250-99-EXIT.                   EXIT.
053300*----------------------------------------------------------------*
053400*----------------------------------------------------------------*
053500*4900 UNWINDS THE DFS STACK FROM THE RE-ENTERED NODE TO THE
053600*TOP, STRINGING EACH TASK ID INTO WRK-CYCLE-MSG, THEN CLOSES
053700*THE LOOP BY REPEATING THE RE-ENTERED NODE'S OWN ID.
053800*----------------------------------------------------------------*
053900 4900-BUILD-CYCLE-MSG             SECTION.
054000*----------------------------------------------------------------*
054100     MOVE SPACES                 TO WRK-CYCLE-MSG.
054200     MOVE 1                      TO WRK-CYCLE-PTR.
054300     STRING 'Dependency cycle detected: ' DELIMITED BY SIZE
054400                                 INTO WRK-CYCLE-MSG
054500                                 WITH POINTER WRK-CYCLE-PTR.
054600     SET WRK-DFS-SX              TO 1.
054700     PERFORM 4950-FIND-CYCLE-START UNTIL WRK-DFS-SX GREATER
054800        WRK-DFS-TOP OR WRK-DFS-TSK-TIX (WRK-DFS-SX) EQUAL
054900        WRK-TSK-TIX2.
055000     PERFORM 4960-APPEND-ONE-NODE  UNTIL WRK-DFS-SX GREATER
055100        WRK-DFS-TOP.
055200     STRING WRK-T-TASK-ID (WRK-TSK-TIX2) DELIMITED BY SPACE
055300                                 INTO WRK-CYCLE-MSG
055400                                 WITH POINTER WRK-CYCLE-PTR.
055500     MOVE WRK-CYCLE-MSG           TO WRK-ERROR-MSG.
055600*----------------------------------------------------------------*
055700 4900-99-EXIT.                   EXIT.
055800*----------------------------------------------------------------*
055900*----------------------------------------------------------------*
056000 4950-FIND-CYCLE-START            SECTION.
056100*----------------------------------------------------------------*
056200     IF WRK-DFS-TSK-TIX (WRK-DFS-SX) NOT EQUAL WRK-TSK-TIX2
056300        SET WRK-DFS-SX            UP BY 1
056400     END-IF.
056500*----------------------------------------------------------------*
056600 4950-99-EXIT.                   EXIT.
056700*----------------------------------------------------------------*
056800*----------------------------------------------------------------*
056900 4960-APPEND-ONE-NODE             SECTION.
057000*----------------------------------------------------------------*
057100     STRING WRK-T-TASK-ID (WRK-DFS-TSK-TIX (WRK-DFS-SX))
057200                                 DELIMITED BY SPACE,
057300            ' -> '               DELIMITED BY SIZE
057400                                 INTO WRK-CYCLE-MSG
057500                                 WITH POINTER WRK-CYCLE-PTR.
057600     SET WRK-DFS-SX              UP BY 1.
057700*----------------------------------------------------------------*
057800 4960-99-EXIT.                   EXIT.
057900*----------------------------------------------------------------*
058000*----------------------------------------------------------------*
058100*THE KAHN ORDERING PASS - 5000 SEEDS THE READY SET WITH EVERY
058200*ZERO-INDEGREE TASK, THEN REPEATEDLY PICKS THE READY TASK WITH
058300*THE SMALLEST (DEADLINE, PRIORITY DESC, TASK ID) SORT KEY,
058400*APPENDS IT TO WRK-ORDER-TABLE AND RELEASES ITS DEPENDENTS.
058500*----------------------------------------------------------------*
058600 5000-BUILD-ORDER                 SECTION.
058700*----------------------------------------------------------------*
058800     SET WRK-TSK-TIX             TO 1.
058900     PERFORM 5050-INIT-ONE-INDEGREE UNTIL WRK-TSK-TIX
059000                                       GREATER WRK-TASK-COUNT.
059100     SET WRK-TSK-TIX              TO 1.
059200     PERFORM 5100-SEED-ONE-READY  UNTIL WRK-TSK-TIX
059300                                       GREATER WRK-TASK-COUNT.
059400     MOVE 1                       TO WRK-BEST-TIX.
059500     PERFORM 5200-PICK-ONE-WINNER UNTIL WRK-ORDER-COUNT
059600                                       EQUAL WRK-TASK-COUNT
059700                                   OR WRK-BEST-TIX EQUAL ZEROS.
059800     IF WRK-ORDER-COUNT           NOT EQUAL WRK-TASK-COUNT
059900        MOVE 'Dependency cycle detected: order incomplete.'
060000                                 TO WRK-ERROR-MSG
060100        PERFORM 9999-CALL-ABEND-PGM
060200     END-IF.
060300*----------------------------------------------------------------*
060400 5000-99-EXIT.                   EXIT.
060500*----------------------------------------------------------------*
060600*----------------------------------------------------------------*
060700 5050-INIT-ONE-INDEGREE           SECTION.
060800*----------------------------------------------------------------*
060900     MOVE WRK-T-DEP-COUNT (WRK-TSK-TIX)
061000                                 TO WRK-T-INDEGREE (WRK-TSK-TIX).
061100     SET WRK-TSK-TIX              UP BY 1.
061200*----------------------------------------------------------------*
061300 5050-99-EXIT.                   EXIT.
061400*----------------------------------------------------------------*
061500*----------------------------------------------------------------*
061600 5100-SEED-ONE-READY              SECTION.
061700*----------------------------------------------------------------*
061800     IF WRK-T-INDEGREE (WRK-TSK-TIX) EQUAL ZEROS
061900        MOVE 'Y'                 TO WRK-T-READY (WRK-TSK-TIX)
062000     END-IF.
062100     SET WRK-TSK-TIX              UP BY 1.
062200*----------------------------------------------------------------*
062300 5100-99-EXIT.                   EXIT.
062400*----------------------------------------------------------------*
062500*----------------------------------------------------------------*
062600*5200 RUNS ONE ROUND OF KAHN'S ALGORITHM: SCAN THE READY SET
062700*FOR THE SMALLEST SORT KEY, APPEND THE WINNER TO THE ORDER,
062800*MARK IT ORDERED, AND RELEASE ANY DEPENDENT WHOSE INDEGREE
062900*DROPS TO ZERO.
063000*----------------------------------------------------------------*
063100 5200-PICK-ONE-WINNER             SECTION.
063200*----------------------------------------------------------------*
063300     MOVE ZEROS                  TO WRK-BEST-TIX.
063400     MOVE 99999999999999         TO WRK-BEST-DEADLINE.
063500     MOVE ZEROS                  TO WRK-BEST-PRIORITY.
063600     MOVE HIGH-VALUES             TO WRK-BEST-TASK-ID.
063700     SET WRK-TSK-TIX3            TO 1.
063800     PERFORM 5250-COMPARE-ONE-READY UNTIL WRK-TSK-TIX3
063900                                       GREATER WRK-TASK-COUNT.
064000     IF WRK-BEST-TIX              NOT EQUAL ZEROS
064100        SET WRK-TSK-TIX           TO WRK-BEST-TIX
064200        ADD 1                     TO WRK-ORDER-COUNT
064300        SET WRK-ORD-TIX           TO WRK-ORDER-COUNT
064400        MOVE WRK-BEST-TIX         TO WRK-ORD-TSK-TIX (WRK-ORD-TIX)
064500        MOVE 'N'                  TO WRK-T-READY (WRK-TSK-TIX)
064600        MOVE 'Y'                  TO WRK-T-ORDERED (WRK-TSK-TIX)
064700        SET WRK-TSK-TIX2          TO 1
064800        PERFORM 5300-RELEASE-ONE-DEP UNTIL WRK-TSK-TIX2
064900                                       GREATER WRK-TASK-COUNT
065000     END-IF.
065100*----------------------------------------------------------------*
065200 5200-99-EXIT.                   EXIT.
065300*----------------------------------------------------------------*
065400*----------------------------------------------------------------*
065500 5250-COMPARE-ONE-READY           SECTION.
065600*----------------------------------------------------------------*
065700     IF WRK-T-READY (WRK-TSK-TIX3) EQUAL 'Y'
065800        IF WRK-T-DEADLINE (WRK-TSK-TIX3) LESS WRK-BEST-DEADLINE
065900           PERFORM 5260-TAKE-NEW-BEST
066000        ELSE
066100           IF WRK-T-DEADLINE (WRK-TSK-TIX3) EQUAL
066200              WRK-BEST-DEADLINE
066300              IF WRK-T-PRIORITY (WRK-TSK-TIX3) GREATER
066400                 WRK-BEST-PRIORITY
066500                 PERFORM 5260-TAKE-NEW-BEST
066600              ELSE
066700                 IF WRK-T-PRIORITY (WRK-TSK-TIX3) EQUAL
066800                    WRK-BEST-PRIORITY
066900                    IF WRK-T-TASK-ID (WRK-TSK-TIX3) LESS
067000                       WRK-BEST-TASK-ID
067100                       PERFORM 5260-TAKE-NEW-BEST
067200                    END-IF
067300                 END-IF
067400              END-IF
067500           END-IF
067600        END-IF
067700     END-IF.
067800     SET WRK-TSK-TIX3             UP BY 1.
067900*----------------------------------------------------------------*
068000 5250-99-EXIT.                   EXIT.
068100*----------------------------------------------------------------*
068200*----------------------------------------------------------------*
068300 5260-TAKE-NEW-BEST               SECTION.
068400*----------------------------------------------------------------*
068500     SET WRK-BEST-TIX             TO WRK-TSK-TIX3.
068600     MOVE WRK-T-DEADLINE (WRK-TSK-TIX3) TO WRK-BEST-DEADLINE.
068700     MOVE WRK-T-PRIORITY (WRK-TSK-TIX3) TO WRK-BEST-PRIORITY.
068800     MOVE WRK-T-TASK-ID (WRK-TSK-TIX3)  TO WRK-BEST-TASK-ID.
068900*----------------------------------------------------------------*
069000 5260-99-EXIT.                   EXIT.
069100*----------------------------------------------------------------*
069200*----------------------------------------------------------------*
069300 5300-RELEASE-ONE-DEP             SECTION.
069400*----------------------------------------------------------------*
069500     MOVE 1                      TO WRK-DEP-IX.
069600     PERFORM 5350-CHECK-ONE-DEP-ID UNTIL WRK-DEP-IX GREATER
069700        WRK-T-DEP-COUNT (WRK-TSK-TIX2).
069800     SET WRK-TSK-TIX2             UP BY 1.
069900*----------------------------------------------------------------*
070000 5300-99-EXIT.                   EXIT.
070100*----------------------------------------------------------------*
070200*----------------------------------------------------------------*
070300 5350-CHECK-ONE-DEP-ID            SECTION.
070400*----------------------------------------------------------------*
070500     IF WRK-T-DEP-ID (WRK-TSK-TIX2, WRK-DEP-IX) EQUAL
070600        WRK-T-TASK-ID (WRK-TSK-TIX)
070700        SUBTRACT 1                FROM WRK-T-INDEGREE
070800                                       (WRK-TSK-TIX2)
070900        IF WRK-T-INDEGREE (WRK-TSK-TIX2) EQUAL ZEROS
071000           MOVE 'Y'                TO WRK-T-READY (WRK-TSK-TIX2)
071100        END-IF
071200     END-IF.
071300     ADD 1                        TO WRK-DEP-IX.
071400*----------------------------------------------------------------*
071500 5350-99-EXIT.                   EXIT.
071600*----------------------------------------------------------------*
071700*----------------------------------------------------------------*
071800 6000-WRITE-FILE0003               SECTION.
071900*----------------------------------------------------------------*
072000     INITIALIZE WRK-FILE0003-REC.
072100     MOVE 'H'                     TO SCHDWK01-H-REC-TYPE
072200                                      OF WRK-FILE0003-REC.
072300     MOVE WRK-H-PLAN-START        TO SCHDWK01-H-PLAN-START
072400                                      OF WRK-FILE0003-REC.
072500     MOVE WRK-H-WW-START-HH       TO SCHDWK01-H-WW-START-HH
072600                                      OF WRK-FILE0003-REC.
072700     MOVE WRK-H-WW-START-MM       TO SCHDWK01-H-WW-START-MM
072800                                      OF WRK-FILE0003-REC.
072900     MOVE WRK-H-WW-END-HH         TO SCHDWK01-H-WW-END-HH
073000                                      OF WRK-FILE0003-REC.
073100     MOVE WRK-H-WW-END-MM         TO SCHDWK01-H-WW-END-MM
073200                                      OF WRK-FILE0003-REC.
073300     MOVE 'WRITING FILE0003'      TO WRK-ERROR-MSG.
073400     WRITE FD-REG-FILE0003        FROM WRK-FILE0003-REC.
073500     PERFORM 8200-TEST-FS-FILE0003.
073600     SET WRK-BLK-TIX              TO 1.
073700     PERFORM 6100-WRITE-ONE-BLOCKED UNTIL WRK-BLK-TIX
073800                                       GREATER WRK-BLK-COUNT.
073900     SET WRK-ORD-TIX              TO 1.
074000     PERFORM 6200-WRITE-ONE-ORDER  UNTIL WRK-ORD-TIX
074100                                       GREATER WRK-ORDER-COUNT.
074200     DISPLAY '*TASKS LOADED........:' WRK-TASK-COUNT.
074300     DISPLAY '*TASKS ORDERED.......:' WRK-ORDER-COUNT.
074400*----------------------------------------------------------------*
074500 6000-99-EXIT.                   EXIT.
074600*----------------------------------------------------------------*
074700*----------------------------------------------------------------*
074800 6100-WRITE-ONE-BLOCKED            SECTION.
074900*----------------------------------------------------------------*
075000     INITIALIZE WRK-FILE0003-REC.
075100     MOVE 'B'                     TO SCHDWK01-B-REC-TYPE
075200                                      OF WRK-FILE0003-REC.
075300     MOVE WRK-BLK-START (WRK-BLK-TIX) TO SCHDWK01-B-START
075400                                      OF WRK-FILE0003-REC.
075500     MOVE WRK-BLK-END (WRK-BLK-TIX)   TO SCHDWK01-B-END
075600                                      OF WRK-FILE0003-REC.
075700     MOVE WRK-BLK-LABEL (WRK-BLK-TIX) TO SCHDWK01-B-LABEL
075800                                      OF WRK-FILE0003-REC.
075900     MOVE 'WRITING FILE0003'      TO WRK-ERROR-MSG.
076000     WRITE FD-REG-FILE0003        FROM WRK-FILE0003-REC.
076100     PERFORM 8200-TEST-FS-FILE0003.
076200     SET WRK-BLK-TIX               UP BY 1.
076300*----------------------------------------------------------------*
076400 6100-99-EXIT.                   EXIT.
076500*----------------------------------------------------------------*
076600*----------------------------------------------------------------*
076700 6200-WRITE-ONE-ORDER               SECTION.
076800*----------------------------------------------------------------*
076900     SET WRK-TSK-TIX             TO WRK-ORD-TSK-TIX (WRK-ORD-TIX).
077000     INITIALIZE WRK-FILE0003-REC.
077100     MOVE 'O'                      TO SCHDWK01-O-REC-TYPE
077200                                       OF WRK-FILE0003-REC.
077300     MOVE WRK-ORD-TIX               TO SCHDWK01-O-SEQ
077400                                       OF WRK-FILE0003-REC.
077500     MOVE WRK-T-TASK-ID (WRK-TSK-TIX) TO SCHDWK01-O-TASK-ID
077600                                       OF WRK-FILE0003-REC.
077700     MOVE WRK-T-TITLE (WRK-TSK-TIX)   TO SCHDWK01-O-TITLE
077800                                       OF WRK-FILE0003-REC.
077900     MOVE WRK-T-DURATION (WRK-TSK-TIX) TO SCHDWK01-O-DURATION
078000                                       OF WRK-FILE0003-REC.
078100     MOVE WRK-T-DEADLINE (WRK-TSK-TIX) TO SCHDWK01-O-DEADLINE
078200                                       OF WRK-FILE0003-REC.
078300     MOVE WRK-T-PRIORITY (WRK-TSK-TIX) TO SCHDWK01-O-PRIORITY
078400                                       OF WRK-FILE0003-REC.
078500     MOVE 'WRITING FILE0003'       TO WRK-ERROR-MSG.
078600     WRITE FD-REG-FILE0003         FROM WRK-FILE0003-REC.
078700     PERFORM 8200-TEST-FS-FILE0003.
078800     SET WRK-ORD-TIX                UP BY 1.
078900*----------------------------------------------------------------*
079000 6200-99-EXIT.                   EXIT.
079100*----------------------------------------------------------------*
079200*----------------------------------------------------------------*
079300 8100-TEST-FS-FILE0002           SECTION.
079400*----------------------------------------------------------------*
079500     IF WRK-FS-FILE0002          NOT EQUAL ZEROS AND 10
079600        MOVE WRK-FS-FILE0002     TO  WRK-ERROR-CODE
079700        PERFORM 9999-CALL-ABEND-PGM
079800     END-IF.
079900*----------------------------------------------------------------*
080000 8100-99-EXIT.                   EXIT.
080100*----------------------------------------------------------------*
080200*----------------------------------------------------------------*
080300 8200-TEST-FS-FILE0003           SECTION.
080400*----------------------------------------------------------------*
080500     IF WRK-FS-FILE0003          NOT EQUAL ZEROS
080600        MOVE WRK-FS-FILE0003     TO  WRK-ERROR-CODE
080700        PERFORM 9999-CALL-ABEND-PGM
080800     END-IF.
080900*----------------------------------------------------------------*
081000 8200-99-EXIT.                   EXIT.
081100*----------------------------------------------------------------*
081200*----------------------------------------------------------------*
081300 9000-GET-DATE-TIME              SECTION.
081400*----------------------------------------------------------------*
081500     ACCEPT WRK-SYSTEM-DATE      FROM DATE.
081600     MOVE YY                     TO YYYY-FORMATTED.
081700     MOVE MM                     TO MM-FORMATTED.
081800     MOVE DD                     TO DD-FORMATTED.
081900     ADD  2000                   TO YYYY-FORMATTED.
082000     ACCEPT WRK-SYSTEM-TIME      FROM TIME.
082100     MOVE HOUR                   TO HOUR-FORMATTED.
082200     MOVE MINUTE                 TO MINUTE-FORMATTED.
082300     MOVE SECOND                 TO SECOND-FORMATTED.
082400*----------------------------------------------------------------*
082500 9000-99-EXIT.                   EXIT.
082600*----------------------------------------------------------------*
082700*----------------------------------------------------------------*
082800 9999-CALL-ABEND-PGM             SECTION.
082900*----------------------------------------------------------------*
083000     MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.
083100     MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.
083200     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
083300*----------------------------------------------------------------*
083400 9999-99-EXIT.                   EXIT.
083500*----------------------------------------------------------------*
083600
